       IDENTIFICATION DIVISION.
       PROGRAM-ID. GMAB20.
       AUTHOR. D. OKONKWO.
       INSTALLATION. NIGHTFALL GAMES - INFORMATION SYSTEMS.
       DATE-WRITTEN. 04/02/91.
       DATE-COMPILED.
       SECURITY.  NIGHTFALL GAMES INTERNAL USE ONLY.  NOT FOR
           DISTRIBUTION OUTSIDE THE MARKETING ANALYTICS GROUP.
      *
      ******************************************************************
      *              NIGHTFALL GAMES MARKETING ANALYTICS (GMA)        *
      *                  INFORMATION SYSTEMS DIVISION                 *
      *                                                                *
      * PROGRAM :   GMAB20                                            *
      *                                                                *
      * FUNCTION:   PROGRAM GMAB20 RECONCILES THE CURATED PURCHASE    *
      *             FILE PRODUCED BY GMAB10 AGAINST THE STORE'S OWN   *
      *             CONFIRMED-PURCHASE RECEIPT FEED.  EACH CURATED    *
      *             PURCHASE IS MATCHED TO THE NEAREST CONFIRMED      *
      *             RECEIPT FOR THE SAME ATTRIBUTION ID WITHIN A TEN  *
      *             MINUTE WINDOW.  UNMATCHED PURCHASES AND UNUSED    *
      *             RECEIPTS ARE REPORTED SEPARATELY.                 *
      *                                                                *
      * FILES   :   CURATED PURCHASE FILE    -  LINE SEQ   (READ)     *
      *             CONFIRMED PURCHASE FILE  -  LINE SEQ   (READ)     *
      *             RECONCILIATION REPORT    -  LINE SEQ   (OUTPUT)   *
      *                                                                *
      ******************************************************************
      *             PROGRAM CHANGE LOG                                *
      *             -------------------                               *
      *                                                                *
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          *
      *  --------   --------------------  --------------------------  *
      *  04/02/91   D. OKONKWO            NEW PROGRAM.  REPLACES THE  *
      *                                   FINANCE DESK'S MANUAL       *
      *                                   RECEIPT-MATCHING SPREAD-    *
      *                                   SHEET.                      *
      *  10/15/91   D. OKONKWO            GMA-129 WIDENED THE MATCH   *
      *                                   WINDOW FROM 5 TO 10 MINUTES *
      *                                   PER REVENUE DESK REQUEST.   *
      *  05/06/93   R. TAM                GMA-171 A CONFIRMED RECEIPT *
      *                                   CAN NOW BE THE "NEAREST"    *
      *                                   MATCH FOR MORE THAN ONE     *
      *                                   PURCHASE - WE WERE LOSING   *
      *                                   LEGITIMATE MATCHES WHEN TWO *
      *                                   PURCHASES RACED FOR ONE     *
      *                                   RECEIPT.                    *
      *  08/19/95   R. TAM                GMA-205 TIES ON THE NEAREST *
      *                                   RECEIPT NOW RESOLVE TO THE  *
      *                                   LOWEST-INDEXED RECEIPT, NOT *
      *                                   THE LAST ONE READ.          *
      *  06/30/98   S. OYELARAN           GMA-289 YEAR 2000 REVIEW -  *
      *                                   TIMESTAMP-TO-SECONDS ROUTINE*
      *                                   USES A FULL 4-DIGIT YEAR    *
      *                                   AND WAS FOUND CENTURY-SAFE. *
      *  02/02/99   S. OYELARAN           GMA-302 A PURCHASE WITH AN  *
      *                                   UNPARSABLE TIMESTAMP NO     *
      *                                   LONGER ABENDS THE STEP - IT *
      *                                   FALLS OUT AS AF-ONLY.       *
      *  07/22/02   S. OYELARAN           GMA-350 RAISED DETAIL TABLE *
      *                                   SIZE TO 10000 ROWS.         *
      *  03/04/03   S. OYELARAN           GMA-363 REVENUE FIELDS      *
      *                                   REPACKED COMP-3 PER AUDIT;  *
      *                                   PURCCURR/CONFIRMD RECORD    *
      *                                   CONTAINS CLAUSES CORRECTED; *
      *                                   RECONOUT CLAUSE DROPPED -   *
      *                                   TWO RECORD SIZES IN THE FD. *
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
      *                                                                *
      ******************************************************************
           EJECT
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 IS WS-RERUN-SWITCH
               ON STATUS IS GMAB20-RERUN-REQUESTED
               OFF STATUS IS GMAB20-NORMAL-RUN.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PURCCURR       ASSIGN TO PURCCURR
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-PURCCURR-STATUS.
           SELECT CONFIRMD       ASSIGN TO CONFIRMD
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-CONFIRMD-STATUS.
           SELECT RECONOUT       ASSIGN TO RECONOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-RECONOUT-STATUS.
           EJECT
       DATA DIVISION.
       FILE SECTION.
       FD  PURCCURR
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 129 CHARACTERS.
           COPY GMACURP.
           EJECT
       FD  CONFIRMD
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 55 CHARACTERS.
           COPY GMACNFP.
           EJECT
       FD  RECONOUT
           LABEL RECORDS ARE STANDARD.
           COPY GMARECD.
           EJECT
       WORKING-STORAGE SECTION.
      *
      *****************************************************************
      *    SWITCHES                                                   *
      *****************************************************************
      *
       01  WS-SWITCHES.
           05  WS-PURCCURR-EOF-SW       PIC X     VALUE SPACES.
               88  PURCCURR-EOF                   VALUE 'Y'.
           05  WS-CONFIRMD-EOF-SW       PIC X     VALUE SPACES.
               88  CONFIRMD-EOF                   VALUE 'Y'.
           05  WS-TS-VALID-SW           PIC X     VALUE 'Y'.
               88  WS-TS-VALID                    VALUE 'Y'.
               88  WS-TS-INVALID                  VALUE 'N'.
           05  WS-AF-TS-VALID-SW        PIC X     VALUE 'Y'.
               88  WS-AF-TS-VALID                 VALUE 'Y'.
           05  WS-CF-TS-VALID-SW        PIC X     VALUE 'Y'.
               88  WS-CF-TS-VALID                 VALUE 'Y'.
           05  WS-YEAR-LEAP-SW          PIC X     VALUE 'N'.
               88  WS-YEAR-IS-LEAP                VALUE 'Y'.
               88  WS-YEAR-IS-NOT-LEAP             VALUE 'N'.
           EJECT
      *
      *****************************************************************
      *    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES, COUNTERS)       *
      *****************************************************************
      *
       77  WS-MAX-CURATED               PIC S9(8) COMP VALUE +5000.
       77  WS-MAX-CONFIRMED             PIC S9(8) COMP VALUE +5000.
       77  WS-MAX-DETAIL                PIC S9(8) COMP VALUE +10000.
       77  WS-CUR-COUNT                 PIC S9(8) COMP VALUE +0.
       77  WS-CONF-COUNT                PIC S9(8) COMP VALUE +0.
       77  WS-DETAIL-COUNT              PIC S9(8) COMP VALUE +0.
       77  WS-MATCHED-COUNT             PIC S9(8) COMP VALUE +0.
       77  WS-AF-ONLY-COUNT             PIC S9(8) COMP VALUE +0.
       77  WS-CONFIRMED-ONLY-COUNT      PIC S9(8) COMP VALUE +0.
       77  WS-SUB1                      PIC S9(8) COMP VALUE +0.
       77  WS-SUB2                      PIC S9(8) COMP VALUE +0.
       77  WS-BEST-IDX                  PIC S9(8) COMP VALUE +0.
       77  WS-BEST-DIFF                 PIC S9(11) COMP VALUE +0.
       77  WS-SUB-MONTH                 PIC S9(4) COMP VALUE +0.
           EJECT
      *
      *****************************************************************
      *    FILE STATUS / MISCELLANEOUS FIELDS                         *
      *****************************************************************
      *
       01  WS-MISCELLANEOUS-FIELDS.
           05  WS-PURCCURR-STATUS       PIC XX    VALUE SPACES.
               88  PURCCURR-OK                    VALUE '00'.
               88  PURCCURR-END                   VALUE '10'.
           05  WS-CONFIRMD-STATUS       PIC XX    VALUE SPACES.
               88  CONFIRMD-OK                    VALUE '00'.
               88  CONFIRMD-END                   VALUE '10'.
           05  WS-RECONOUT-STATUS       PIC XX    VALUE SPACES.
               88  RECONOUT-OK                    VALUE '00'.
           EJECT
      *
      *****************************************************************
      *    TIMESTAMP-TO-SECONDS WORK AREA                             *
      *    FORMAT IS FIXED:  YYYY-MM-DDThh:mm:ssZ  (20 BYTES)         *
      *****************************************************************
      *
       01  WS-TS-PARSE.
           05  WS-TS-INPUT              PIC X(20) VALUE SPACES.
           05  WS-TS-YEAR-TEXT          PIC X(04) VALUE SPACES.
           05  WS-TS-YEAR-NUM REDEFINES WS-TS-YEAR-TEXT
                                        PIC 9(04).
           05  WS-TS-MONTH-TEXT         PIC X(02) VALUE SPACES.
           05  WS-TS-MONTH-NUM REDEFINES WS-TS-MONTH-TEXT
                                        PIC 9(02).
           05  WS-TS-DAY-TEXT           PIC X(02) VALUE SPACES.
           05  WS-TS-DAY-NUM REDEFINES WS-TS-DAY-TEXT
                                        PIC 9(02).
           05  WS-TS-HOUR-TEXT          PIC X(02) VALUE SPACES.
           05  WS-TS-HOUR-NUM REDEFINES WS-TS-HOUR-TEXT
                                        PIC 9(02).
           05  WS-TS-MIN-TEXT           PIC X(02) VALUE SPACES.
           05  WS-TS-MIN-NUM REDEFINES WS-TS-MIN-TEXT
                                        PIC 9(02).
           05  WS-TS-SEC-TEXT           PIC X(02) VALUE SPACES.
           05  WS-TS-SEC-NUM REDEFINES WS-TS-SEC-TEXT
                                        PIC 9(02).
           05  WS-TS-SECONDS            PIC S9(11) COMP VALUE +0.
      *
       01  WS-LEAP-YEAR-WORK.
           05  WS-LEAP-DIV4             PIC S9(8) COMP VALUE +0.
           05  WS-LEAP-REM4             PIC S9(8) COMP VALUE +0.
           05  WS-LEAP-DIV100           PIC S9(8) COMP VALUE +0.
           05  WS-LEAP-REM100           PIC S9(8) COMP VALUE +0.
           05  WS-LEAP-DIV400           PIC S9(8) COMP VALUE +0.
           05  WS-LEAP-REM400           PIC S9(8) COMP VALUE +0.
           05  WS-DAY-OF-YEAR-BASE      PIC S9(5) COMP VALUE +0.
           05  WS-DAY-OF-YEAR           PIC S9(5) COMP VALUE +0.
           05  WS-YEARS-SINCE-BASE      PIC S9(5) COMP VALUE +0.
           05  WS-LEAP-DAYS             PIC S9(5) COMP VALUE +0.
           05  WS-DAYS-SINCE-BASE       PIC S9(8) COMP VALUE +0.
      *
       01  WS-AF-SECONDS                PIC S9(11) COMP VALUE +0.
       01  WS-CF-SECONDS                PIC S9(11) COMP VALUE +0.
       01  WS-TIME-DIFF-SECONDS         PIC S9(11) COMP VALUE +0.
           EJECT
      *
      *****************************************************************
      *    CUMULATIVE-DAYS-BEFORE-MONTH TABLE (NON-LEAP YEAR)         *
      *    LOADED BY REDEFINES - SAME IDIOM AS THE LEDGER'S OWN       *
      *    YEAR TABLES.                                               *
      *****************************************************************
      *
       01  WS-CUM-DAYS-VALUES.
           05  FILLER                   PIC 9(03) VALUE 000.
           05  FILLER                   PIC 9(03) VALUE 031.
           05  FILLER                   PIC 9(03) VALUE 059.
           05  FILLER                   PIC 9(03) VALUE 090.
           05  FILLER                   PIC 9(03) VALUE 120.
           05  FILLER                   PIC 9(03) VALUE 151.
           05  FILLER                   PIC 9(03) VALUE 181.
           05  FILLER                   PIC 9(03) VALUE 212.
           05  FILLER                   PIC 9(03) VALUE 243.
           05  FILLER                   PIC 9(03) VALUE 273.
           05  FILLER                   PIC 9(03) VALUE 304.
           05  FILLER                   PIC 9(03) VALUE 334.
       01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.
           05  WS-CUM-DAYS              PIC 9(03) OCCURS 12 TIMES.
           EJECT
      *
      *****************************************************************
      *    CURATED PURCHASE TABLE (DRIVING FILE)                      *
      *****************************************************************
      *
       01  WS-CURATED-TABLE.
           05  WS-CUR-ENTRY OCCURS 5000 TIMES
                            INDEXED BY WS-CUR-IDX.
               10  WS-CUR-AF-ID         PIC X(20).
               10  WS-CUR-EVENT-TIME    PIC X(20).
               10  WS-CUR-REVENUE       PIC S9(7)V99 COMP-3.
           EJECT
      *
      *****************************************************************
      *    CONFIRMED PURCHASE TABLE                                   *
      *****************************************************************
      *
       01  WS-CONFIRMED-TABLE.
           05  WS-CONF-ENTRY OCCURS 5000 TIMES
                             INDEXED BY WS-CONF-IDX.
               10  WS-CONF-AF-ID        PIC X(20).
               10  WS-CONF-EVENT-TIME   PIC X(20).
               10  WS-CONF-REVENUE      PIC S9(7)V99 COMP-3.
               10  WS-CONF-CONSUMED-SW  PIC X.
                   88  WS-CONF-CONSUMED          VALUE 'Y'.
                   88  WS-CONF-NOT-CONSUMED      VALUE 'N'.
           EJECT
      *
      *****************************************************************
      *    RECONCILIATION DETAIL TABLE - BUFFERED SO THE SUMMARY CAN  *
      *    BE WRITTEN FIRST, AS THE REPORT LAYOUT REQUIRES.           *
      *****************************************************************
      *
       01  WS-DETAIL-WORK-TABLE.
           05  WS-DET-ENTRY OCCURS 10000 TIMES
                            INDEXED BY WS-DET-IDX.
               10  WS-DET-MATCH-TYPE    PIC X(14).
               10  WS-DET-AF-ID         PIC X(20).
               10  WS-DET-AF-TIME       PIC X(20).
               10  WS-DET-CF-TIME       PIC X(20).
               10  WS-DET-REVENUE       PIC S9(7)V99 COMP-3.
           EJECT
      *****************************************************************
      *    P R O C E D U R E    D I V I S I O N                       *
      *****************************************************************
      *
       PROCEDURE DIVISION.
      *
       P00000-MAINLINE.
      *
           OPEN INPUT  PURCCURR
                       CONFIRMD
                OUTPUT RECONOUT.
      *
           PERFORM P10000-LOAD-CURATED-LOOP THRU P10000-EXIT
               UNTIL PURCCURR-EOF.
           PERFORM P11000-LOAD-CONFIRMED-LOOP THRU P11000-EXIT
               UNTIL CONFIRMD-EOF.
      *
           PERFORM P20000-MATCH-LOOP THRU P20000-EXIT
               VARYING WS-CUR-IDX FROM 1 BY 1
               UNTIL WS-CUR-IDX > WS-CUR-COUNT.
      *
           PERFORM P30000-CONFIRMED-ONLY-LOOP THRU P30000-EXIT
               VARYING WS-CONF-IDX FROM 1 BY 1
               UNTIL WS-CONF-IDX > WS-CONF-COUNT.
      *
           PERFORM P40000-WRITE-SUMMARY THRU P40000-EXIT.
      *
           PERFORM P50000-WRITE-DETAIL-LOOP THRU P50000-EXIT
               VARYING WS-SUB1 FROM 1 BY 1
               UNTIL WS-SUB1 > WS-DETAIL-COUNT.
      *
           CLOSE PURCCURR
                 CONFIRMD
                 RECONOUT.
      *
           GOBACK.
      *
       P00000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P10000-LOAD-CURATED-LOOP                       *
      *****************************************************************
      *
       P10000-LOAD-CURATED-LOOP.
      *
           READ PURCCURR.
           IF PURCCURR-END
               MOVE 'Y' TO WS-PURCCURR-EOF-SW
               GO TO P10000-EXIT
           END-IF.
      *
           ADD 1 TO WS-CUR-COUNT.
           IF WS-CUR-COUNT > WS-MAX-CURATED
               DISPLAY 'GMAB20 - CURATED PURCHASE TABLE FULL - ABEND'
               MOVE 'Y' TO WS-PURCCURR-EOF-SW
               GO TO P10000-EXIT
           END-IF.
      *
           SET WS-CUR-IDX TO WS-CUR-COUNT.
           MOVE CURATED-PURCHASE-APPSFLYER-ID TO
                                       WS-CUR-AF-ID (WS-CUR-IDX).
           MOVE CURATED-PURCHASE-EVENT-TIME-UTC TO
                                       WS-CUR-EVENT-TIME (WS-CUR-IDX).
           MOVE CURATED-PURCHASE-REVENUE-USD TO
                                       WS-CUR-REVENUE (WS-CUR-IDX).
      *
       P10000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P11000-LOAD-CONFIRMED-LOOP                     *
      *****************************************************************
      *
       P11000-LOAD-CONFIRMED-LOOP.
      *
           READ CONFIRMD.
           IF CONFIRMD-END
               MOVE 'Y' TO WS-CONFIRMD-EOF-SW
               GO TO P11000-EXIT
           END-IF.
      *
           ADD 1 TO WS-CONF-COUNT.
           IF WS-CONF-COUNT > WS-MAX-CONFIRMED
               DISPLAY 'GMAB20 - CONFIRMED PURCHASE TABLE FULL - ABEND'
               MOVE 'Y' TO WS-CONFIRMD-EOF-SW
               GO TO P11000-EXIT
           END-IF.
      *
           SET WS-CONF-IDX TO WS-CONF-COUNT.
           MOVE CONFIRMED-PURCHASE-APPSFLYER-ID TO
                                       WS-CONF-AF-ID (WS-CONF-IDX).
           MOVE CONFIRMED-PURCHASE-EVENT-TIME-UTC TO
                                       WS-CONF-EVENT-TIME (WS-CONF-IDX).
           MOVE CONFIRMED-PURCHASE-REVENUE-USD TO
                                       WS-CONF-REVENUE (WS-CONF-IDX).
           SET WS-CONF-NOT-CONSUMED (WS-CONF-IDX) TO TRUE.
      *
       P11000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P20000-MATCH-LOOP                               *
      *    FUNCTION :  FOR EACH CURATED PURCHASE (WS-CUR-IDX), FIND   *
      *                THE NEAREST CONFIRMED RECEIPT FOR THE SAME     *
      *                ATTRIBUTION ID.  THE SEARCH CONSIDERS EVERY    *
      *                CONFIRMED ROW OF THAT ID, CONSUMED OR NOT, PER *
      *                GMA-171.                                      *
      *****************************************************************
      *
       P20000-MATCH-LOOP.
      *
           MOVE WS-CUR-EVENT-TIME (WS-CUR-IDX) TO WS-TS-INPUT.
           PERFORM P20120-PARSE-TIMESTAMP THRU P20120-EXIT.
           MOVE WS-TS-SECONDS   TO WS-AF-SECONDS.
           MOVE WS-TS-VALID-SW  TO WS-AF-TS-VALID-SW.
      *
           MOVE ZEROS TO WS-BEST-IDX.
           MOVE +999999999 TO WS-BEST-DIFF.
      *
           IF WS-AF-TS-VALID
               PERFORM P20100-FIND-NEAREST-CONFIRMED THRU P20100-EXIT
                   VARYING WS-CONF-IDX FROM 1 BY 1
                   UNTIL WS-CONF-IDX > WS-CONF-COUNT
           END-IF.
      *
           ADD 1 TO WS-DETAIL-COUNT.
           SET WS-DET-IDX TO WS-DETAIL-COUNT.
      *
           IF WS-BEST-IDX > 0 AND WS-BEST-DIFF NOT > 600
               MOVE 'MATCHED       ' TO WS-DET-MATCH-TYPE (WS-DET-IDX)
               MOVE WS-CUR-AF-ID (WS-CUR-IDX) TO
                                   WS-DET-AF-ID (WS-DET-IDX)
               MOVE WS-CUR-EVENT-TIME (WS-CUR-IDX) TO
                                   WS-DET-AF-TIME (WS-DET-IDX)
               MOVE WS-CONF-EVENT-TIME (WS-BEST-IDX) TO
                                   WS-DET-CF-TIME (WS-DET-IDX)
               MOVE WS-CUR-REVENUE (WS-CUR-IDX) TO
                                   WS-DET-REVENUE (WS-DET-IDX)
               SET WS-CONF-CONSUMED (WS-BEST-IDX) TO TRUE
               ADD 1 TO WS-MATCHED-COUNT
           ELSE
               MOVE 'AF_ONLY       ' TO WS-DET-MATCH-TYPE (WS-DET-IDX)
               MOVE WS-CUR-AF-ID (WS-CUR-IDX) TO
                                   WS-DET-AF-ID (WS-DET-IDX)
               MOVE WS-CUR-EVENT-TIME (WS-CUR-IDX) TO
                                   WS-DET-AF-TIME (WS-DET-IDX)
               MOVE SPACES TO WS-DET-CF-TIME (WS-DET-IDX)
               MOVE WS-CUR-REVENUE (WS-CUR-IDX) TO
                                   WS-DET-REVENUE (WS-DET-IDX)
               ADD 1 TO WS-AF-ONLY-COUNT
           END-IF.
      *
       P20000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P20100-FIND-NEAREST-CONFIRMED                  *
      *****************************************************************
      *
       P20100-FIND-NEAREST-CONFIRMED.
      *
           IF WS-CONF-AF-ID (WS-CONF-IDX) NOT =
                                   WS-CUR-AF-ID (WS-CUR-IDX)
               GO TO P20100-EXIT
           END-IF.
      *
           PERFORM P20110-TIME-DIFF-SECONDS THRU P20110-EXIT.
      *
           IF WS-CF-TS-VALID
               IF WS-TIME-DIFF-SECONDS < WS-BEST-DIFF
                   MOVE WS-TIME-DIFF-SECONDS TO WS-BEST-DIFF
                   SET WS-BEST-IDX TO WS-CONF-IDX
               END-IF
           END-IF.
      *
       P20100-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P20110-TIME-DIFF-SECONDS                       *
      *    FUNCTION :  PARSE THE CONFIRMED TIMESTAMP AT WS-CONF-IDX   *
      *                AND COMPUTE THE ABSOLUTE DIFFERENCE, IN        *
      *                SECONDS, FROM THE AF TIMESTAMP PARSED EARLIER  *
      *                BY P20000 INTO WS-AF-SECONDS.                  *
      *****************************************************************
      *
       P20110-TIME-DIFF-SECONDS.
      *
           MOVE WS-CONF-EVENT-TIME (WS-CONF-IDX) TO WS-TS-INPUT.
           PERFORM P20120-PARSE-TIMESTAMP THRU P20120-EXIT.
           MOVE WS-TS-SECONDS  TO WS-CF-SECONDS.
           MOVE WS-TS-VALID-SW TO WS-CF-TS-VALID-SW.
      *
           IF WS-CF-TS-VALID
               COMPUTE WS-TIME-DIFF-SECONDS =
                   WS-AF-SECONDS - WS-CF-SECONDS
               IF WS-TIME-DIFF-SECONDS < 0
                   COMPUTE WS-TIME-DIFF-SECONDS =
                       WS-TIME-DIFF-SECONDS * -1
               END-IF
           END-IF.
      *
       P20110-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P20120-PARSE-TIMESTAMP                         *
      *    FUNCTION :  CONVERT A 20-BYTE ISO-8601 UTC TIMESTAMP       *
      *                (YYYY-MM-DDThh:mm:ssZ) INTO A SECONDS-SINCE-   *
      *                1900 INTEGER.  NOT A CALENDAR-EXACT ROUTINE -  *
      *                GOOD ENOUGH FOR THE SHORT INTERVALS THIS       *
      *                PROGRAM COMPARES.                              *
      *****************************************************************
      *
       P20120-PARSE-TIMESTAMP.
      *
           MOVE WS-TS-INPUT (1:4)  TO WS-TS-YEAR-TEXT.
           MOVE WS-TS-INPUT (6:2)  TO WS-TS-MONTH-TEXT.
           MOVE WS-TS-INPUT (9:2)  TO WS-TS-DAY-TEXT.
           MOVE WS-TS-INPUT (12:2) TO WS-TS-HOUR-TEXT.
           MOVE WS-TS-INPUT (15:2) TO WS-TS-MIN-TEXT.
           MOVE WS-TS-INPUT (18:2) TO WS-TS-SEC-TEXT.
      *
           SET WS-TS-VALID TO TRUE.
           MOVE ZEROES TO WS-TS-SECONDS.
      *
           IF WS-TS-YEAR-TEXT  NOT NUMERIC
               OR WS-TS-MONTH-TEXT NOT NUMERIC
               OR WS-TS-DAY-TEXT   NOT NUMERIC
               OR WS-TS-HOUR-TEXT  NOT NUMERIC
               OR WS-TS-MIN-TEXT   NOT NUMERIC
               OR WS-TS-SEC-TEXT   NOT NUMERIC
               SET WS-TS-INVALID TO TRUE
               GO TO P20120-EXIT
           END-IF.
      *
           IF WS-TS-MONTH-NUM < 1 OR WS-TS-MONTH-NUM > 12
               SET WS-TS-INVALID TO TRUE
               GO TO P20120-EXIT
           END-IF.
      *
           COMPUTE WS-LEAP-DIV4   = WS-TS-YEAR-NUM / 4.
           COMPUTE WS-LEAP-REM4   = WS-TS-YEAR-NUM - (WS-LEAP-DIV4 * 4).
           COMPUTE WS-LEAP-DIV100 = WS-TS-YEAR-NUM / 100.
           COMPUTE WS-LEAP-REM100 =
               WS-TS-YEAR-NUM - (WS-LEAP-DIV100 * 100).
           COMPUTE WS-LEAP-DIV400 = WS-TS-YEAR-NUM / 400.
           COMPUTE WS-LEAP-REM400 =
               WS-TS-YEAR-NUM - (WS-LEAP-DIV400 * 400).
      *
           IF WS-LEAP-REM4 = 0
              AND (WS-LEAP-REM100 NOT = 0 OR WS-LEAP-REM400 = 0)
               SET WS-YEAR-IS-LEAP TO TRUE
           ELSE
               SET WS-YEAR-IS-NOT-LEAP TO TRUE
           END-IF.
      *
           SET WS-SUB-MONTH TO WS-TS-MONTH-NUM.
           MOVE WS-CUM-DAYS (WS-SUB-MONTH) TO WS-DAY-OF-YEAR-BASE.
           COMPUTE WS-DAY-OF-YEAR = WS-DAY-OF-YEAR-BASE + WS-TS-DAY-NUM.
           IF WS-YEAR-IS-LEAP AND WS-TS-MONTH-NUM > 2
               ADD 1 TO WS-DAY-OF-YEAR
           END-IF.
      *
           COMPUTE WS-YEARS-SINCE-BASE = WS-TS-YEAR-NUM - 1900.
           COMPUTE WS-LEAP-DAYS = WS-YEARS-SINCE-BASE / 4.
           COMPUTE WS-DAYS-SINCE-BASE =
               (WS-YEARS-SINCE-BASE * 365) + WS-LEAP-DAYS
                                            + WS-DAY-OF-YEAR.
           COMPUTE WS-TS-SECONDS =
               (WS-DAYS-SINCE-BASE * 86400)
                  + (WS-TS-HOUR-NUM * 3600)
                  + (WS-TS-MIN-NUM  * 60)
                  +  WS-TS-SEC-NUM.
      *
       P20120-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P30000-CONFIRMED-ONLY-LOOP                     *
      *    FUNCTION :  ANY CONFIRMED RECEIPT NEVER MARKED CONSUMED IS *
      *                WRITTEN AS A CONFIRMED_ONLY DETAIL.            *
      *****************************************************************
      *
       P30000-CONFIRMED-ONLY-LOOP.
      *
           IF WS-CONF-CONSUMED (WS-CONF-IDX)
               GO TO P30000-EXIT
           END-IF.
      *
           ADD 1 TO WS-DETAIL-COUNT.
           SET WS-DET-IDX TO WS-DETAIL-COUNT.
           MOVE 'CONFIRMED_ONLY' TO WS-DET-MATCH-TYPE (WS-DET-IDX).
           MOVE WS-CONF-AF-ID (WS-CONF-IDX) TO
                               WS-DET-AF-ID (WS-DET-IDX).
           MOVE SPACES TO WS-DET-AF-TIME (WS-DET-IDX).
           MOVE WS-CONF-EVENT-TIME (WS-CONF-IDX) TO
                               WS-DET-CF-TIME (WS-DET-IDX).
           MOVE WS-CONF-REVENUE (WS-CONF-IDX) TO
                               WS-DET-REVENUE (WS-DET-IDX).
           ADD 1 TO WS-CONFIRMED-ONLY-COUNT.
      *
       P30000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P40000-WRITE-SUMMARY                           *
      *    FUNCTION :  THE REPORT LEADS WITH THE SUMMARY COUNTS,      *
      *                THEN THE DETAIL LINES BUFFERED ABOVE.          *
      *****************************************************************
      *
       P40000-WRITE-SUMMARY.
      *
           MOVE WS-MATCHED-COUNT        TO RECONCILIATION-MATCHED-COUNT.
           MOVE WS-AF-ONLY-COUNT        TO RECONCILIATION-AF-ONLY-COUNT.
           MOVE WS-CONFIRMED-ONLY-COUNT TO
                                 RECONCILIATION-CONFIRMED-ONLY-COUNT.
           WRITE RECONCILIATION-SUMMARY-RECORD.
      *
       P40000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P50000-WRITE-DETAIL-LOOP                       *
      *****************************************************************
      *
       P50000-WRITE-DETAIL-LOOP.
      *
           MOVE WS-DET-MATCH-TYPE (WS-SUB1) TO
                               RECONCILIATION-MATCH-TYPE.
           MOVE WS-DET-AF-ID (WS-SUB1)      TO
                               RECONCILIATION-APPSFLYER-ID.
           MOVE WS-DET-AF-TIME (WS-SUB1)    TO
                               RECONCILIATION-AF-EVENT-TIME.
           MOVE WS-DET-CF-TIME (WS-SUB1)    TO
                               RECONCILIATION-CF-EVENT-TIME.
           MOVE WS-DET-REVENUE (WS-SUB1)    TO
                               RECONCILIATION-REVENUE-USD.
           WRITE RECONCILIATION-DETAIL-RECORD.
      *
       P50000-EXIT.
           EXIT.
