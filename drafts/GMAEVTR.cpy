      ******************************************************************
      * LEDGER EVENT LOG RECORD -- LINE SEQUENTIAL                     *
      * ONE EVENT-LOG-RECORD IS WRITTEN BY GMAB50 FOR EVERY APPLIED    *
      * EARN TRANSACTION.  THE END-OF-JOB EVENT-TYPE ROLL-UP IS KEPT   *
      * IN A SEPARATE HAND-BUILT RECORD IN GMAB50 ITSELF -- SEE        *
      * EVENT-STATS-OUT-RECORD UNDER FD STATSOUT.                      *
      ******************************************************************
       01  EVENT-LOG-RECORD.
           05  EVENT-LOG-EVENT-ID      PIC 9(09).
           05  EVENT-LOG-USER-ID       PIC X(32).
           05  EVENT-LOG-EVENT-TYPE    PIC X(20).
           05  EVENT-LOG-TS-UTC        PIC X(20).
           05  EVENT-LOG-META          PIC X(40).
           05  FILLER                  PIC X(06).
