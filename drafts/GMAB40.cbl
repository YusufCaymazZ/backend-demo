       IDENTIFICATION DIVISION.
       PROGRAM-ID. GMAB40.
       AUTHOR. R. TAM.
       INSTALLATION. NIGHTFALL GAMES - INFORMATION SYSTEMS.
       DATE-WRITTEN. 02/18/94.
       DATE-COMPILED.
       SECURITY.  NIGHTFALL GAMES INTERNAL USE ONLY.  NOT FOR
           DISTRIBUTION OUTSIDE THE MARKETING ANALYTICS GROUP.
      *
      ******************************************************************
      *              NIGHTFALL GAMES MARKETING ANALYTICS (GMA)        *
      *                  INFORMATION SYSTEMS DIVISION                 *
      *                                                                *
      * PROGRAM :   GMAB40                                            *
      *                                                                *
      * FUNCTION:   PROGRAM GMAB40 COUNTS DAILY ACTIVE USERS FROM THE *
      *             PLAYER SESSION FEED, REBUILDS THE DAILY REVENUE   *
      *             TABLE FROM THE CURATED PURCHASE FILE (THE SAME    *
      *             WAY GMAB30 DOES), JOINS THE TWO TO COMPUTE         *
      *             AVERAGE REVENUE PER DAILY ACTIVE USER, AND         *
      *             REPORTS THE D-1 DATE'S RESULTS PER CAMPAIGN.       *
      *                                                                *
      * FILES   :   CURATED PURCHASE FILE   -  LINE SEQ    (READ)     *
      *             PLAYER SESSION FEED     -  LINE SEQ    (READ)     *
      *             ARPDAU D-1 REPORT       -  LINE SEQ    (OUTPUT)   *
      *                                                                *
      ******************************************************************
      *             PROGRAM CHANGE LOG                                *
      *             -------------------                               *
      *                                                                *
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          *
      *  --------   --------------------  --------------------------  *
      *  02/18/94   R. TAM                NEW PROGRAM.  GIVES THE     *
      *                                   ANALYTICS DESK A PER-       *
      *                                   CAMPAIGN REVENUE-PER-DAU    *
      *                                   FIGURE ALONGSIDE ROAS.      *
      *  08/02/95   R. TAM                GMA-211 DAU IS COUNTED      *
      *                                   ACROSS THE WHOLE PLAYER     *
      *                                   BASE FOR THE DATE, NOT PER  *
      *                                   CAMPAIGN - SESSIONS CARRY   *
      *                                   NO CAMPAIGN OF THEIR OWN.   *
      *  02/11/97   S. OYELARAN           GMA-240 D-1 NOW FOLLOWS THE *
      *                                   SAME SECOND-HIGHEST-DATE    *
      *                                   RULE AS GMAB30, REPLACING   *
      *                                   THE OLD "YESTERDAY" LOGIC.  *
      *  06/30/98   S. OYELARAN           GMA-291 YEAR 2000 REVIEW -  *
      *                                   DATE COMPARES ARE PLAIN     *
      *                                   TEXT, FOUND CENTURY-SAFE.   *
      *  09/19/00   S. OYELARAN           GMA-319 A BLANK SESSION     *
      *                                   USER-ID NO LONGER COUNTS    *
      *                                   TOWARD DAU.                 *
      *  07/22/02   S. OYELARAN           GMA-352 RAISED THE SESSION  *
      *                                   AND REVENUE TABLE SIZES TO  *
      *                                   5000 ROWS.                  *
      *  02/11/03   S. OYELARAN           GMA-361 GAVE THE JOIN TABLE *
      *                                   KEY AN ALPHA COMPARE VIEW   *
      *                                   TO MATCH THE REVENUE AND    *
      *                                   USER-DATE TABLES.           *
      *  03/04/03   S. OYELARAN           GMA-365 REVENUE AND ARPDAU  *
      *                                   FIELDS REPACKED COMP-3 PER  *
      *                                   AUDIT; PURCCURR AND ARPDOUT *
      *                                   RECORD CONTAINS CORRECTED.  *
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXX        *
      *                                                                *
      ******************************************************************
           EJECT
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 IS WS-RERUN-SWITCH
               ON STATUS IS GMAB40-RERUN-REQUESTED
               OFF STATUS IS GMAB40-NORMAL-RUN.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PURCCURR       ASSIGN TO PURCCURR
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-PURCCURR-STATUS.
           SELECT SESSIN         ASSIGN TO SESSIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-SESSIN-STATUS.
           SELECT ARPDOUT        ASSIGN TO ARPDOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-ARPDOUT-STATUS.
           EJECT
       DATA DIVISION.
       FILE SECTION.
       FD  PURCCURR
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 129 CHARACTERS.
           COPY GMACURP.
           EJECT
       FD  SESSIN
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 50 CHARACTERS.
           COPY GMASESS.
           EJECT
       FD  ARPDOUT
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 59 CHARACTERS.
           COPY GMAARPD.
           EJECT
       WORKING-STORAGE SECTION.
      *
      *****************************************************************
      *    SWITCHES                                                   *
      *****************************************************************
      *
       01  WS-SWITCHES.
           05  WS-PURCCURR-EOF-SW       PIC X     VALUE SPACES.
               88  PURCCURR-EOF                   VALUE 'Y'.
           05  WS-SESSIN-EOF-SW         PIC X     VALUE SPACES.
               88  SESSIN-EOF                     VALUE 'Y'.
           05  WS-FOUND-SW              PIC X     VALUE 'N'.
               88  WS-FOUND                       VALUE 'Y'.
           EJECT
      *
      *****************************************************************
      *    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES, COUNTERS)       *
      *****************************************************************
      *
       77  WS-REV-COUNT                 PIC S9(6) COMP VALUE +0.
       77  WS-UD-COUNT                  PIC S9(6) COMP VALUE +0.
       77  WS-DAU-COUNT                 PIC S9(6) COMP VALUE +0.
       77  WS-JOIN-COUNT                PIC S9(6) COMP VALUE +0.
       77  WS-DATE-COUNT                PIC S9(6) COMP VALUE +0.
       77  WS-SUB1                      PIC S9(6) COMP VALUE +0.
       77  WS-SUB2                      PIC S9(6) COMP VALUE +0.
       77  WS-SUB3                      PIC S9(6) COMP VALUE +0.
           EJECT
      *
      *****************************************************************
      *    FILE STATUS FIELDS                                        *
      *****************************************************************
      *
       01  WS-MISCELLANEOUS-FIELDS.
           05  WS-PURCCURR-STATUS       PIC XX    VALUE SPACES.
               88  PURCCURR-OK                    VALUE '00'.
               88  PURCCURR-END                   VALUE '10'.
           05  WS-SESSIN-STATUS         PIC XX    VALUE SPACES.
               88  SESSIN-OK                      VALUE '00'.
               88  SESSIN-END                     VALUE '10'.
           05  WS-ARPDOUT-STATUS        PIC XX    VALUE SPACES.
               88  ARPDOUT-OK                     VALUE '00'.
           EJECT
      *
      *****************************************************************
      *    DAILY REVENUE AGGREGATION TABLE (DATE + CAMPAIGN)          *
      *    SAME COMPOSITE-KEY-VIA-REDEFINES SHAPE USED IN GMAB30.     *
      *****************************************************************
      *
       01  WS-REVENUE-TABLE.
           05  WS-REV-ENTRY OCCURS 1 TO 5000 TIMES
                            DEPENDING ON WS-REV-COUNT
                            INDEXED BY WS-REV-IDX.
               10  WS-REV-KEY-GROUP.
                   15  WS-REV-DATE      PIC X(10).
                   15  WS-REV-CAMPAIGN  PIC X(20).
               10  WS-REV-KEY-ALPHA REDEFINES WS-REV-KEY-GROUP
                                        PIC X(30).
               10  WS-REV-AMOUNT        PIC S9(9)V99 COMP-3.
      *
       01  WS-REV-CANDIDATE-KEY.
           05  WS-REV-KEY-GROUP-CANDIDATE-DATE
                                        PIC X(10).
           05  WS-REV-KEY-GROUP-CANDIDATE-CAMP
                                        PIC X(20).
           EJECT
      *
      *****************************************************************
      *    DISTINCT (DATE + USER-ID) TABLE - ONE ENTRY PER USER SEEN  *
      *    ON A GIVEN DATE, USED TO COUNT DAILY ACTIVE USERS.         *
      *****************************************************************
      *
       01  WS-USER-DATE-TABLE.
           05  WS-UD-ENTRY OCCURS 1 TO 5000 TIMES
                           DEPENDING ON WS-UD-COUNT
                           INDEXED BY WS-UD-IDX.
               10  WS-UD-KEY-GROUP.
                   15  WS-UD-DATE       PIC X(10).
                   15  WS-UD-USER-ID    PIC X(20).
               10  WS-UD-KEY-ALPHA REDEFINES WS-UD-KEY-GROUP
                                        PIC X(30).
      *
       01  WS-UD-CANDIDATE-KEY.
           05  WS-UD-CANDIDATE-DATE     PIC X(10).
           05  WS-UD-CANDIDATE-USER-ID  PIC X(20).
           EJECT
      *
      *****************************************************************
      *    DAILY ACTIVE USER COUNT TABLE (ONE ROW PER DATE)           *
      *****************************************************************
      *
       01  WS-DAU-TABLE.
           05  WS-DAU-ENTRY OCCURS 1 TO 400 TIMES
                            DEPENDING ON WS-DAU-COUNT
                            INDEXED BY WS-DAU-IDX.
               10  WS-DAU-DATE          PIC X(10).
               10  WS-DAU-VALUE         PIC 9(07).
           EJECT
      *
      *****************************************************************
      *    REVENUE/DAU JOIN TABLE WITH COMPUTED ARPDAU                *
      *****************************************************************
      *
       01  WS-JOINED-TABLE.
           05  WS-JOIN-ENTRY OCCURS 1 TO 5000 TIMES
                             DEPENDING ON WS-JOIN-COUNT
                             INDEXED BY WS-JOIN-IDX.
               10  WS-JOIN-KEY-GROUP.
                   15  WS-JOIN-DATE     PIC X(10).
                   15  WS-JOIN-CAMPAIGN PIC X(20).
               10  WS-JOIN-KEY-ALPHA REDEFINES WS-JOIN-KEY-GROUP
                                        PIC X(30).
               10  WS-JOIN-REVENUE      PIC S9(9)V99 COMP-3.
               10  WS-JOIN-DAU          PIC 9(07).
               10  WS-JOIN-ARPDAU       PIC S9(7)V9999 COMP-3.
           EJECT
      *
      *****************************************************************
      *    DISTINCT DATE TABLE, USED FOR THE D-1 SELECTION            *
      *****************************************************************
      *
       01  WS-DISTINCT-DATE-TABLE.
           05  WS-DATE-ENTRY OCCURS 1 TO 400 TIMES
                             DEPENDING ON WS-DATE-COUNT
                             INDEXED BY WS-DATE-IDX.
               10  WS-DISTINCT-DATE     PIC X(10).
      *
       01  WS-D1-DATE                   PIC X(10) VALUE SPACES.
       01  WS-DATE-HOLD                 PIC X(10) VALUE SPACES.
           EJECT
      *****************************************************************
      *    P R O C E D U R E    D I V I S I O N                       *
      *****************************************************************
      *
       PROCEDURE DIVISION.
      *
       P00000-MAINLINE.
      *
           OPEN INPUT  PURCCURR
                       SESSIN
                OUTPUT ARPDOUT.
      *
           PERFORM P10000-BUILD-REVENUE-LOOP THRU P10000-EXIT
               UNTIL PURCCURR-EOF.
      *
           PERFORM P20000-BUILD-USER-DATE-LOOP THRU P20000-EXIT
               UNTIL SESSIN-EOF.
      *
           PERFORM P20200-BUILD-DAU-TABLE THRU P20200-EXIT
               VARYING WS-UD-IDX FROM 1 BY 1
               UNTIL WS-UD-IDX > WS-UD-COUNT.
      *
           IF WS-REV-COUNT > 0
               PERFORM P30000-JOIN-DAU-LOOP THRU P30000-EXIT
                   VARYING WS-REV-IDX FROM 1 BY 1
                   UNTIL WS-REV-IDX > WS-REV-COUNT
      *
               PERFORM P30400-SORT-DATES THRU P30400-EXIT
      *
               PERFORM P30500-FIND-D1-DATE THRU P30500-EXIT
      *
               PERFORM P40000-WRITE-ARPDAU-LOOP THRU P40000-EXIT
                   VARYING WS-JOIN-IDX FROM 1 BY 1
                   UNTIL WS-JOIN-IDX > WS-JOIN-COUNT
           END-IF.
      *
           CLOSE PURCCURR
                 SESSIN
                 ARPDOUT.
      *
           GOBACK.
      *
       P00000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P10000-BUILD-REVENUE-LOOP                      *
      *    FUNCTION :  READ THE CURATED PURCHASE FILE AND ACCUMULATE  *
      *                REVENUE INTO WS-REVENUE-TABLE BY (DATE,        *
      *                CAMPAIGN-NORM), THE SAME WAY GMAB30 DOES.      *
      *****************************************************************
      *
       P10000-BUILD-REVENUE-LOOP.
      *
           READ PURCCURR.
           IF PURCCURR-END
               MOVE 'Y' TO WS-PURCCURR-EOF-SW
               GO TO P10000-EXIT
           END-IF.
      *
           MOVE CURATED-PURCHASE-EVENT-TIME-UTC (1:10)
                                TO WS-REV-KEY-GROUP-CANDIDATE-DATE.
           MOVE CURATED-PURCHASE-CAMPAIGN-NORM
                                TO WS-REV-KEY-GROUP-CANDIDATE-CAMP.
      *
           PERFORM P10100-FIND-OR-ADD-REVENUE THRU P10100-EXIT.
      *
           ADD CURATED-PURCHASE-REVENUE-USD
                                TO WS-REV-AMOUNT (WS-SUB1).
      *
       P10000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P10100-FIND-OR-ADD-REVENUE                     *
      *****************************************************************
      *
       P10100-FIND-OR-ADD-REVENUE.
      *
           MOVE 'N' TO WS-FOUND-SW.
           MOVE ZEROS TO WS-SUB1.
      *
           IF WS-REV-COUNT > 0
               PERFORM P10110-SCAN-REVENUE-KEY THRU P10110-EXIT
                   VARYING WS-SUB2 FROM 1 BY 1
                   UNTIL WS-SUB2 > WS-REV-COUNT
                      OR WS-FOUND
           END-IF.
      *
           IF NOT WS-FOUND
               ADD 1 TO WS-REV-COUNT
               MOVE WS-REV-COUNT TO WS-SUB1
               SET WS-REV-IDX TO WS-REV-COUNT
               MOVE WS-REV-KEY-GROUP-CANDIDATE-DATE TO
                                   WS-REV-DATE (WS-REV-IDX)
               MOVE WS-REV-KEY-GROUP-CANDIDATE-CAMP TO
                                   WS-REV-CAMPAIGN (WS-REV-IDX)
               MOVE ZEROES TO WS-REV-AMOUNT (WS-REV-IDX)
           END-IF.
      *
       P10100-EXIT.
           EXIT.
      *
       P10110-SCAN-REVENUE-KEY.
      *
           IF WS-REV-DATE (WS-SUB2) = WS-REV-KEY-GROUP-CANDIDATE-DATE
              AND WS-REV-CAMPAIGN (WS-SUB2) =
                              WS-REV-KEY-GROUP-CANDIDATE-CAMP
               MOVE 'Y' TO WS-FOUND-SW
               MOVE WS-SUB2 TO WS-SUB1
           END-IF.
      *
       P10110-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P20000-BUILD-USER-DATE-LOOP                    *
      *    FUNCTION :  READ THE PLAYER SESSION FEED AND RECORD EACH   *
      *                DISTINCT (DATE, USER-ID) COMBINATION SEEN.     *
      *                A BLANK USER-ID DOES NOT COUNT TOWARD DAU.     *
      *****************************************************************
      *
       P20000-BUILD-USER-DATE-LOOP.
      *
           READ SESSIN.
           IF SESSIN-END
               MOVE 'Y' TO WS-SESSIN-EOF-SW
               GO TO P20000-EXIT
           END-IF.
      *
           IF SESSION-USER-ID = SPACES
               GO TO P20000-EXIT
           END-IF.
      *
           MOVE SESSION-EVENT-TIME-UTC (1:10) TO WS-UD-CANDIDATE-DATE.
           MOVE SESSION-USER-ID               TO
                                        WS-UD-CANDIDATE-USER-ID.
      *
           PERFORM P20100-FIND-OR-ADD-USERDATE THRU P20100-EXIT.
      *
       P20000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P20100-FIND-OR-ADD-USERDATE                    *
      *****************************************************************
      *
       P20100-FIND-OR-ADD-USERDATE.
      *
           MOVE 'N' TO WS-FOUND-SW.
      *
           IF WS-UD-COUNT > 0
               PERFORM P20110-SCAN-USERDATE-KEY THRU P20110-EXIT
                   VARYING WS-SUB2 FROM 1 BY 1
                   UNTIL WS-SUB2 > WS-UD-COUNT
                      OR WS-FOUND
           END-IF.
      *
           IF NOT WS-FOUND
               ADD 1 TO WS-UD-COUNT
               SET WS-UD-IDX TO WS-UD-COUNT
               MOVE WS-UD-CANDIDATE-DATE    TO WS-UD-DATE (WS-UD-IDX)
               MOVE WS-UD-CANDIDATE-USER-ID TO
                                       WS-UD-USER-ID (WS-UD-IDX)
           END-IF.
      *
       P20100-EXIT.
           EXIT.
      *
       P20110-SCAN-USERDATE-KEY.
      *
           IF WS-UD-DATE (WS-SUB2)    = WS-UD-CANDIDATE-DATE
              AND WS-UD-USER-ID (WS-SUB2) = WS-UD-CANDIDATE-USER-ID
               MOVE 'Y' TO WS-FOUND-SW
           END-IF.
      *
       P20110-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P20200-BUILD-DAU-TABLE                         *
      *    FUNCTION :  COLLAPSE WS-USER-DATE-TABLE INTO ONE ROW PER   *
      *                DATE, COUNTING THE DISTINCT USERS FOR IT.      *
      *****************************************************************
      *
       P20200-BUILD-DAU-TABLE.
      *
           MOVE 'N' TO WS-FOUND-SW.
           IF WS-DAU-COUNT > 0
               PERFORM P20210-SCAN-DAU-DATE THRU P20210-EXIT
                   VARYING WS-SUB2 FROM 1 BY 1
                   UNTIL WS-SUB2 > WS-DAU-COUNT
                      OR WS-FOUND
           END-IF.
      *
           IF NOT WS-FOUND
               ADD 1 TO WS-DAU-COUNT
               SET WS-DAU-IDX TO WS-DAU-COUNT
               MOVE WS-UD-DATE (WS-UD-IDX) TO WS-DAU-DATE (WS-DAU-IDX)
               MOVE 1 TO WS-DAU-VALUE (WS-DAU-IDX)
           ELSE
               ADD 1 TO WS-DAU-VALUE (WS-SUB1)
           END-IF.
      *
       P20200-EXIT.
           EXIT.
      *
       P20210-SCAN-DAU-DATE.
      *
           IF WS-DAU-DATE (WS-SUB2) = WS-UD-DATE (WS-UD-IDX)
               MOVE 'Y' TO WS-FOUND-SW
               MOVE WS-SUB2 TO WS-SUB1
           END-IF.
      *
       P20210-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P30000-JOIN-DAU-LOOP                           *
      *    FUNCTION :  FOR EACH REVENUE-TABLE ROW, LOOK UP THE DATE'S *
      *                DAU AND COMPUTE ARPDAU.  ALSO ACCUMULATE THE   *
      *                DISTINCT-DATE TABLE USED FOR D-1 SELECTION.    *
      *****************************************************************
      *
       P30000-JOIN-DAU-LOOP.
      *
           ADD 1 TO WS-JOIN-COUNT.
           SET WS-JOIN-IDX TO WS-JOIN-COUNT.
           MOVE WS-REV-DATE (WS-REV-IDX)      TO
                                        WS-JOIN-DATE (WS-JOIN-IDX).
           MOVE WS-REV-CAMPAIGN (WS-REV-IDX)  TO
                                        WS-JOIN-CAMPAIGN (WS-JOIN-IDX).
           MOVE WS-REV-AMOUNT (WS-REV-IDX)    TO
                                        WS-JOIN-REVENUE (WS-JOIN-IDX).
      *
           MOVE 'N' TO WS-FOUND-SW.
           IF WS-DAU-COUNT > 0
               PERFORM P30050-SCAN-DAU-KEY THRU P30050-EXIT
                   VARYING WS-SUB2 FROM 1 BY 1
                   UNTIL WS-SUB2 > WS-DAU-COUNT
                      OR WS-FOUND
           END-IF.
      *
           IF WS-FOUND
               MOVE WS-DAU-VALUE (WS-SUB2) TO
                                        WS-JOIN-DAU (WS-JOIN-IDX)
           ELSE
               MOVE ZEROS TO WS-JOIN-DAU (WS-JOIN-IDX)
           END-IF.
      *
           PERFORM P30100-COMPUTE-ARPDAU THRU P30100-EXIT.
      *
           PERFORM P30200-ADD-DISTINCT-DATE THRU P30200-EXIT.
      *
       P30000-EXIT.
           EXIT.
      *
       P30050-SCAN-DAU-KEY.
      *
           IF WS-DAU-DATE (WS-SUB2) = WS-REV-DATE (WS-REV-IDX)
               MOVE 'Y' TO WS-FOUND-SW
           END-IF.
      *
       P30050-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P30100-COMPUTE-ARPDAU                          *
      *    FUNCTION :  ARPDAU = REVENUE / DAU, 4 DECIMALS, ROUNDED;   *
      *                ZERO WHEN DAU IS MISSING OR ZERO.              *
      *****************************************************************
      *
       P30100-COMPUTE-ARPDAU.
      *
           IF WS-JOIN-DAU (WS-JOIN-IDX) = ZEROS
               MOVE ZEROES TO WS-JOIN-ARPDAU (WS-JOIN-IDX)
           ELSE
               COMPUTE WS-JOIN-ARPDAU (WS-JOIN-IDX) ROUNDED =
                   WS-JOIN-REVENUE (WS-JOIN-IDX) /
                   WS-JOIN-DAU (WS-JOIN-IDX)
           END-IF.
      *
       P30100-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P30200-ADD-DISTINCT-DATE                       *
      *****************************************************************
      *
       P30200-ADD-DISTINCT-DATE.
      *
           MOVE 'N' TO WS-FOUND-SW.
           IF WS-DATE-COUNT > 0
               PERFORM P30210-SCAN-DATE THRU P30210-EXIT
                   VARYING WS-SUB2 FROM 1 BY 1
                   UNTIL WS-SUB2 > WS-DATE-COUNT
                      OR WS-FOUND
           END-IF.
      *
           IF NOT WS-FOUND
               ADD 1 TO WS-DATE-COUNT
               SET WS-DATE-IDX TO WS-DATE-COUNT
               MOVE WS-JOIN-DATE (WS-JOIN-IDX) TO
                                   WS-DISTINCT-DATE (WS-DATE-IDX)
           END-IF.
      *
       P30200-EXIT.
           EXIT.
      *
       P30210-SCAN-DATE.
      *
           IF WS-DISTINCT-DATE (WS-SUB2) = WS-JOIN-DATE (WS-JOIN-IDX)
               MOVE 'Y' TO WS-FOUND-SW
           END-IF.
      *
       P30210-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P30400-SORT-DATES                              *
      *    FUNCTION :  ASCENDING BUBBLE SORT OF THE DISTINCT DATE     *
      *                TABLE, THE SAME AS GMAB30'S SORT.              *
      *****************************************************************
      *
       P30400-SORT-DATES.
      *
           IF WS-DATE-COUNT < 2
               GO TO P30400-EXIT
           END-IF.
      *
           PERFORM P30410-DATE-PASS THRU P30410-EXIT
               VARYING WS-SUB1 FROM 1 BY 1
               UNTIL WS-SUB1 > WS-DATE-COUNT - 1.
      *
       P30400-EXIT.
           EXIT.
      *
       P30410-DATE-PASS.
      *
           PERFORM P30420-DATE-COMPARE THRU P30420-EXIT
               VARYING WS-SUB2 FROM 1 BY 1
               UNTIL WS-SUB2 > WS-DATE-COUNT - WS-SUB1.
      *
       P30410-EXIT.
           EXIT.
      *
       P30420-DATE-COMPARE.
      *
           COMPUTE WS-SUB3 = WS-SUB2 + 1.
           IF WS-DISTINCT-DATE (WS-SUB2) > WS-DISTINCT-DATE (WS-SUB3)
               MOVE WS-DISTINCT-DATE (WS-SUB2) TO WS-DATE-HOLD
               MOVE WS-DISTINCT-DATE (WS-SUB3) TO
                                     WS-DISTINCT-DATE (WS-SUB2)
               MOVE WS-DATE-HOLD               TO
                                     WS-DISTINCT-DATE (WS-SUB3)
           END-IF.
      *
       P30420-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P30500-FIND-D1-DATE                            *
      *    FUNCTION :  D-1 IS THE SECOND-HIGHEST DISTINCT DATE, OR    *
      *                THE ONLY DATE WHEN JUST ONE EXISTS.            *
      *****************************************************************
      *
       P30500-FIND-D1-DATE.
      *
           IF WS-DATE-COUNT = 1
               MOVE WS-DISTINCT-DATE (1) TO WS-D1-DATE
           ELSE
               COMPUTE WS-SUB1 = WS-DATE-COUNT - 1
               MOVE WS-DISTINCT-DATE (WS-SUB1) TO WS-D1-DATE
           END-IF.
      *
       P30500-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P40000-WRITE-ARPDAU-LOOP                       *
      *    FUNCTION :  WRITE EVERY JOINED ROW WHOSE DATE IS D-1.      *
      *****************************************************************
      *
       P40000-WRITE-ARPDAU-LOOP.
      *
           IF WS-JOIN-DATE (WS-JOIN-IDX) NOT = WS-D1-DATE
               GO TO P40000-EXIT
           END-IF.
      *
           MOVE WS-JOIN-DATE (WS-JOIN-IDX)     TO ARPDAU-D1-DATE.
           MOVE WS-JOIN-CAMPAIGN (WS-JOIN-IDX) TO ARPDAU-D1-CAMPAIGN.
           MOVE WS-JOIN-REVENUE (WS-JOIN-IDX)  TO
                                        ARPDAU-D1-REVENUE-USD.
           MOVE WS-JOIN-DAU (WS-JOIN-IDX)      TO ARPDAU-D1-DAU.
           MOVE WS-JOIN-ARPDAU (WS-JOIN-IDX)   TO ARPDAU-D1-ARPDAU.
           WRITE ARPDAU-D1-RECORD.
      *
       P40000-EXIT.
           EXIT.
