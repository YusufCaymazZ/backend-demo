       IDENTIFICATION DIVISION.
       PROGRAM-ID. GMAB30.
       AUTHOR. R. TAM.
       INSTALLATION. NIGHTFALL GAMES - INFORMATION SYSTEMS.
       DATE-WRITTEN. 11/12/92.
       DATE-COMPILED.
       SECURITY.  NIGHTFALL GAMES INTERNAL USE ONLY.  NOT FOR
           DISTRIBUTION OUTSIDE THE MARKETING ANALYTICS GROUP.
      *
      ******************************************************************
      *              NIGHTFALL GAMES MARKETING ANALYTICS (GMA)        *
      *                  INFORMATION SYSTEMS DIVISION                 *
      *                                                                *
      * PROGRAM :   GMAB30                                            *
      *                                                                *
      * FUNCTION:   PROGRAM GMAB30 SUMS THE CURATED PURCHASE FILE BY  *
      *             DATE AND CAMPAIGN, JOINS THE DAILY AD-COST FEED,  *
      *             COMPUTES RETURN-ON-AD-SPEND FOR THE PRIOR (D-1)   *
      *             DAY, AND FLAGS CAMPAIGNS WHOSE D-1 ROAS HAS       *
      *             FALLEN BELOW HALF THEIR TRAILING SEVEN-DAY        *
      *             AVERAGE.                                          *
      *                                                                *
      * FILES   :   CURATED PURCHASE FILE   -  LINE SEQ    (READ)     *
      *             DAILY AD-COST FEED      -  LINE SEQ    (READ)     *
      *             ROAS D-1 REPORT         -  LINE SEQ    (OUTPUT)   *
      *             ROAS ANOMALY REPORT     -  LINE SEQ    (OUTPUT)   *
      *                                                                *
      ******************************************************************
      *             PROGRAM CHANGE LOG                                *
      *             -------------------                               *
      *                                                                *
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          *
      *  --------   --------------------  --------------------------  *
      *  11/12/92   R. TAM                NEW PROGRAM.  REPLACES THE  *
      *                                   MARKETING DESK'S WEEKLY     *
      *                                   SPREADSHEET ROAS ROLL-UP.   *
      *  03/04/94   R. TAM                GMA-180 D-1 IS NOW THE      *
      *                                   SECOND-HIGHEST DATE IN THE  *
      *                                   DATA, NOT "YESTERDAY" BY    *
      *                                   THE CLOCK - THE FEED CAN    *
      *                                   ARRIVE A DAY LATE.          *
      *  01/09/96   S. OYELARAN           GMA-221 ADDED THE ANOMALY   *
      *                                   PASS - FINANCE WANTED A     *
      *                                   FLAG WHEN A CAMPAIGN'S ROAS *
      *                                   COLLAPSES OVERNIGHT.        *
      *  06/30/98   S. OYELARAN           GMA-290 YEAR 2000 REVIEW -  *
      *                                   DATE COMPARES ARE PLAIN     *
      *                                   TEXT, FOUND CENTURY-SAFE.   *
      *  04/14/99   S. OYELARAN           GMA-307 COST CAMPAIGN NAME  *
      *                                   IS NOW TRIMMED AND UPPER-   *
      *                                   CASED BEFORE THE JOIN - A   *
      *                                   TRAILING BLANK WAS BREAKING *
      *                                   THE MATCH.                  *
      *  07/22/02   S. OYELARAN           GMA-351 RAISED THE REVENUE  *
      *                                   AND COST TABLE SIZES TO     *
      *                                   2000 ROWS.                  *
      *  02/11/03   S. OYELARAN           GMA-360 ADDED A CONTROL-    *
      *                                   TOTAL DISPLAY FOR THE D-1   *
      *                                   ROW COUNT, REVENUE, AND AD  *
      *                                   COST - FINANCE WANTED THE   *
      *                                   SAME GRAND TOTALS ON THE    *
      *                                   JOB LOG THAT GMAB10 PRINTS. *
      *  03/04/03   S. OYELARAN           GMA-364 REVENUE/COST/ROAS   *
      *                                   FIELDS REPACKED COMP-3 PER  *
      *                                   AUDIT; PURCCURR, COSTIN,    *
      *                                   ROASOUT, AND ANOMOUT RECORD *
      *                                   CONTAINS CLAUSES CORRECTED. *
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
      *                                                                *
      ******************************************************************
           EJECT
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 IS WS-RERUN-SWITCH
               ON STATUS IS GMAB30-RERUN-REQUESTED
               OFF STATUS IS GMAB30-NORMAL-RUN.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PURCCURR       ASSIGN TO PURCCURR
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-PURCCURR-STATUS.
           SELECT COSTIN         ASSIGN TO COSTIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-COSTIN-STATUS.
           SELECT ROASOUT        ASSIGN TO ROASOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-ROASOUT-STATUS.
           SELECT ANOMOUT        ASSIGN TO ANOMOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-ANOMOUT-STATUS.
           EJECT
       DATA DIVISION.
       FILE SECTION.
       FD  PURCCURR
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 129 CHARACTERS.
           COPY GMACURP.
           EJECT
       FD  COSTIN
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 45 CHARACTERS.
           COPY GMACOST.
           EJECT
       FD  ROASOUT
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 56 CHARACTERS.
           COPY GMAROAS.
           EJECT
       FD  ANOMOUT
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 51 CHARACTERS.
           COPY GMAANOM.
           EJECT
       WORKING-STORAGE SECTION.
      *
      *****************************************************************
      *    SWITCHES                                                   *
      *****************************************************************
      *
       01  WS-SWITCHES.
           05  WS-PURCCURR-EOF-SW       PIC X     VALUE SPACES.
               88  PURCCURR-EOF                   VALUE 'Y'.
           05  WS-COSTIN-EOF-SW         PIC X     VALUE SPACES.
               88  COSTIN-EOF                     VALUE 'Y'.
           05  WS-COST-FOUND-SW         PIC X     VALUE 'N'.
               88  WS-COST-FOUND                  VALUE 'Y'.
           05  WS-CAMPAIGN-FOUND-SW     PIC X     VALUE 'N'.
               88  WS-CAMPAIGN-FOUND              VALUE 'Y'.
           05  WS-D1-HAS-ROW-SW         PIC X     VALUE 'N'.
               88  WS-D1-HAS-ROW                  VALUE 'Y'.
           EJECT
      *
      *****************************************************************
      *    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES, COUNTERS)       *
      *****************************************************************
      *
       77  WS-REV-COUNT                 PIC S9(6) COMP VALUE +0.
       77  WS-COST-COUNT                PIC S9(6) COMP VALUE +0.
       77  WS-JOIN-COUNT                PIC S9(6) COMP VALUE +0.
       77  WS-DATE-COUNT                PIC S9(6) COMP VALUE +0.
       77  WS-CAMP-COUNT                PIC S9(6) COMP VALUE +0.
       77  WS-CDW-COUNT                 PIC S9(6) COMP VALUE +0.
       77  WS-SUB1                      PIC S9(6) COMP VALUE +0.
       77  WS-SUB2                      PIC S9(6) COMP VALUE +0.
       77  WS-SUB3                      PIC S9(6) COMP VALUE +0.
       77  WS-LEAD-SPACES               PIC S9(4) COMP VALUE +0.
           EJECT
      *
      *****************************************************************
      *    FILE STATUS FIELDS                                        *
      *****************************************************************
      *
       01  WS-MISCELLANEOUS-FIELDS.
           05  WS-PURCCURR-STATUS       PIC XX    VALUE SPACES.
               88  PURCCURR-OK                    VALUE '00'.
               88  PURCCURR-END                   VALUE '10'.
           05  WS-COSTIN-STATUS         PIC XX    VALUE SPACES.
               88  COSTIN-OK                      VALUE '00'.
               88  COSTIN-END                     VALUE '10'.
           05  WS-ROASOUT-STATUS        PIC XX    VALUE SPACES.
               88  ROASOUT-OK                     VALUE '00'.
           05  WS-ANOMOUT-STATUS        PIC XX    VALUE SPACES.
               88  ANOMOUT-OK                     VALUE '00'.
           EJECT
      *
      *****************************************************************
      *    CASE-FOLDING TABLE - NO INTRINSIC FUNCTIONS USED HERE      *
      *****************************************************************
      *
       01  WS-CASE-FOLD.
           05  WS-LOWER-ALPHABET        PIC X(26) VALUE
               'abcdefghijklmnopqrstuvwxyz'.
           05  WS-UPPER-ALPHABET        PIC X(26) VALUE
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
           EJECT
      *
      *****************************************************************
      *    DAILY REVENUE AGGREGATION TABLE (DATE + CAMPAIGN-NORM)     *
      *    KEY GROUP IS REDEFINED AS A SINGLE ALPHANUMERIC COMPARE    *
      *    FIELD THE WAY THE REPORT-EXTRACT LAYOUTS IN THIS SHOP      *
      *    HAVE ALWAYS FLATTENED A COMPOSITE KEY.                     *
      *****************************************************************
      *
       01  WS-REVENUE-TABLE.
           05  WS-REV-ENTRY OCCURS 1 TO 2000 TIMES
                            DEPENDING ON WS-REV-COUNT
                            INDEXED BY WS-REV-IDX.
               10  WS-REV-KEY-GROUP.
                   15  WS-REV-DATE      PIC X(10).
                   15  WS-REV-CAMPAIGN  PIC X(20).
               10  WS-REV-KEY-ALPHA REDEFINES WS-REV-KEY-GROUP
                                        PIC X(30).
               10  WS-REV-AMOUNT        PIC S9(9)V99 COMP-3.
           EJECT
      *
      *****************************************************************
      *    DAILY COST TABLE (DATE + NORMALIZED CAMPAIGN)              *
      *****************************************************************
      *
       01  WS-COST-TABLE.
           05  WS-COST-ENTRY OCCURS 1 TO 2000 TIMES
                             DEPENDING ON WS-COST-COUNT
                             INDEXED BY WS-COST-IDX.
               10  WS-COST-KEY-GROUP.
                   15  WS-COST-DATE     PIC X(10).
                   15  WS-COST-CAMPAIGN PIC X(20).
               10  WS-COST-KEY-ALPHA REDEFINES WS-COST-KEY-GROUP
                                        PIC X(30).
               10  WS-COST-AMOUNT       PIC S9(7)V99 COMP-3.
           EJECT
      *
      *****************************************************************
      *    REVENUE/COST JOIN TABLE WITH COMPUTED ROAS                 *
      *****************************************************************
      *
       01  WS-JOINED-TABLE.
           05  WS-JOIN-ENTRY OCCURS 1 TO 2000 TIMES
                             DEPENDING ON WS-JOIN-COUNT
                             INDEXED BY WS-JOIN-IDX.
               10  WS-JOIN-KEY-GROUP.
                   15  WS-JOIN-DATE     PIC X(10).
                   15  WS-JOIN-CAMPAIGN PIC X(20).
               10  WS-JOIN-KEY-ALPHA REDEFINES WS-JOIN-KEY-GROUP
                                        PIC X(30).
               10  WS-JOIN-REVENUE      PIC S9(9)V99 COMP-3.
               10  WS-JOIN-COST         PIC S9(7)V99 COMP-3.
               10  WS-JOIN-ROAS         PIC S9(5)V9999 COMP-3.
           EJECT
      *
      *****************************************************************
      *    DISTINCT DATE AND DISTINCT CAMPAIGN TABLES                 *
      *****************************************************************
      *
       01  WS-DISTINCT-DATE-TABLE.
           05  WS-DATE-ENTRY OCCURS 1 TO 400 TIMES
                             DEPENDING ON WS-DATE-COUNT
                             INDEXED BY WS-DATE-IDX.
               10  WS-DISTINCT-DATE     PIC X(10).
      *
       01  WS-DISTINCT-CAMPAIGN-TABLE.
           05  WS-CAMP-ENTRY OCCURS 1 TO 200 TIMES
                             DEPENDING ON WS-CAMP-COUNT
                             INDEXED BY WS-CAMP-IDX.
               10  WS-DISTINCT-CAMPAIGN PIC X(20).
      *
       01  WS-D1-DATE                   PIC X(10) VALUE SPACES.
      *
       01  WS-REV-CANDIDATE-KEY.
           05  WS-REV-KEY-GROUP-CANDIDATE-DATE
                                        PIC X(10).
           05  WS-REV-KEY-GROUP-CANDIDATE-CAMP
                                        PIC X(20).
           EJECT
      *
      *****************************************************************
      *    PER-CAMPAIGN TRAILING-DATE WORK TABLE (ANOMALY PASS)       *
      *****************************************************************
      *
       01  WS-CAMP-DATE-WORK-TABLE.
           05  WS-CDW-ENTRY OCCURS 1 TO 400 TIMES
                            DEPENDING ON WS-CDW-COUNT
                            INDEXED BY WS-CDW-IDX.
               10  WS-CDW-DATE          PIC X(10).
               10  WS-CDW-ROAS          PIC S9(5)V9999 COMP-3.
      *
       01  WS-CDW-HOLD.
           05  WS-CDW-HOLD-DATE         PIC X(10).
           05  WS-CDW-HOLD-ROAS         PIC S9(5)V9999 COMP-3.
      *
       01  WS-AVG7-WORK.
           05  WS-AVG7-TOTAL            PIC S9(7)V9999 COMP-3
                                         VALUE ZEROES.
           05  WS-AVG7-ENTRIES-USED     PIC S9(4) COMP VALUE +0.
           05  WS-AVG7-VALUE            PIC S9(5)V9999 COMP-3
                                         VALUE ZEROES.
           05  WS-D1-ROAS-VALUE         PIC S9(5)V9999 COMP-3
                                         VALUE ZEROES.
           EJECT
      *
      *****************************************************************
      *    COST-CAMPAIGN NORMALIZE WORK AREA                          *
      *****************************************************************
      *
       01  WS-CAMPAIGN-NORMALIZE-WORK.
           05  WS-CNW-RAW-CAMPAIGN      PIC X(20) VALUE SPACES.
           05  WS-CNW-NORM-CAMPAIGN     PIC X(20) VALUE SPACES.
           EJECT
      *
      *****************************************************************
      *    ROAS D-1 REPORT TOTALS                                     *
      *****************************************************************
      *
       01  WS-ROAS-TOTALS.
           05  WS-ROAS-TOTAL-REVENUE    PIC S9(9)V99 COMP-3
                                         VALUE ZEROES.
           05  WS-ROAS-TOTAL-COST       PIC S9(7)V99 COMP-3
                                         VALUE ZEROES.
           05  WS-ROAS-D1-ROWS          PIC S9(6) COMP VALUE +0.
      *
      *****************************************************************
      *    ROAS D-1 CONTROL-TOTAL DISPLAY LINES                       *
      *****************************************************************
      *
       01  WS-GB3-TOTALS-LINE1.
           05  FILLER                   PIC X(20) VALUE
               'GMAB30 D-1 ROWS    ='.
           05  WGT3-D1-ROWS             PIC ZZZZZ9.
       01  WS-GB3-TOTALS-LINE2.
           05  FILLER                   PIC X(20) VALUE
               'GMAB30 D-1 REVENUE ='.
           05  WGT3-D1-REVENUE          PIC ZZZZZZZZ9.99-.
       01  WS-GB3-TOTALS-LINE3.
           05  FILLER                   PIC X(20) VALUE
               'GMAB30 D-1 AD COST ='.
           05  WGT3-D1-COST             PIC ZZZZZZ9.99-.
           EJECT
      *****************************************************************
      *    P R O C E D U R E    D I V I S I O N                       *
      *****************************************************************
      *
       PROCEDURE DIVISION.
      *
       P00000-MAINLINE.
      *
           OPEN INPUT  PURCCURR
                       COSTIN
                OUTPUT ROASOUT
                       ANOMOUT.
      *
           PERFORM P10000-BUILD-REVENUE-LOOP THRU P10000-EXIT
               UNTIL PURCCURR-EOF.
      *
           PERFORM P20000-LOAD-COST-LOOP THRU P20000-EXIT
               UNTIL COSTIN-EOF.
      *
           IF WS-REV-COUNT > 0
               PERFORM P30000-JOIN-COST-LOOP THRU P30000-EXIT
                   VARYING WS-REV-IDX FROM 1 BY 1
                   UNTIL WS-REV-IDX > WS-REV-COUNT
      *
               PERFORM P30400-SORT-DATES THRU P30400-EXIT
      *
               PERFORM P30500-FIND-D1-DATE THRU P30500-EXIT
      *
               PERFORM P40000-WRITE-ROASD1-LOOP THRU P40000-EXIT
                   VARYING WS-JOIN-IDX FROM 1 BY 1
                   UNTIL WS-JOIN-IDX > WS-JOIN-COUNT
      *
               PERFORM P50000-ANOMALY-LOOP THRU P50000-EXIT
                   VARYING WS-CAMP-IDX FROM 1 BY 1
                   UNTIL WS-CAMP-IDX > WS-CAMP-COUNT
           END-IF.
      *
           PERFORM P99000-DISPLAY-TOTALS THRU P99000-EXIT.
      *
           CLOSE PURCCURR
                 COSTIN
                 ROASOUT
                 ANOMOUT.
      *
           GOBACK.
      *
       P00000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P10000-BUILD-REVENUE-LOOP                      *
      *    FUNCTION :  READ THE CURATED PURCHASE FILE AND ACCUMULATE  *
      *                REVENUE INTO WS-REVENUE-TABLE BY (DATE,        *
      *                CAMPAIGN-NORM).  DATE IS THE FIRST 10 BYTES    *
      *                OF THE EVENT TIMESTAMP.                        *
      *****************************************************************
      *
       P10000-BUILD-REVENUE-LOOP.
      *
           READ PURCCURR.
           IF PURCCURR-END
               MOVE 'Y' TO WS-PURCCURR-EOF-SW
               GO TO P10000-EXIT
           END-IF.
      *
           MOVE CURATED-PURCHASE-EVENT-TIME-UTC (1:10)
                                TO WS-REV-KEY-GROUP-CANDIDATE-DATE.
           MOVE CURATED-PURCHASE-CAMPAIGN-NORM
                                TO WS-REV-KEY-GROUP-CANDIDATE-CAMP.
      *
           PERFORM P10100-FIND-OR-ADD-REVENUE THRU P10100-EXIT.
      *
           ADD CURATED-PURCHASE-REVENUE-USD
                                TO WS-REV-AMOUNT (WS-SUB1).
      *
       P10000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P10100-FIND-OR-ADD-REVENUE                     *
      *    FUNCTION :  RETURN IN WS-SUB1 THE SUBSCRIPT OF THE         *
      *                REVENUE-TABLE ROW FOR THE CANDIDATE KEY,       *
      *                ADDING A ZERO-AMOUNT ROW IF NOT YET PRESENT.   *
      *****************************************************************
      *
       P10100-FIND-OR-ADD-REVENUE.
      *
           MOVE 'N' TO WS-CAMPAIGN-FOUND-SW.
           MOVE ZEROS TO WS-SUB1.
      *
           IF WS-REV-COUNT > 0
               PERFORM P10110-SCAN-REVENUE-KEY THRU P10110-EXIT
                   VARYING WS-SUB2 FROM 1 BY 1
                   UNTIL WS-SUB2 > WS-REV-COUNT
                      OR WS-CAMPAIGN-FOUND
           END-IF.
      *
           IF NOT WS-CAMPAIGN-FOUND
               ADD 1 TO WS-REV-COUNT
               MOVE WS-REV-COUNT TO WS-SUB1
               SET WS-REV-IDX TO WS-REV-COUNT
               MOVE WS-REV-KEY-GROUP-CANDIDATE-DATE TO
                                   WS-REV-DATE (WS-REV-IDX)
               MOVE WS-REV-KEY-GROUP-CANDIDATE-CAMP TO
                                   WS-REV-CAMPAIGN (WS-REV-IDX)
               MOVE ZEROES TO WS-REV-AMOUNT (WS-REV-IDX)
           END-IF.
      *
       P10100-EXIT.
           EXIT.
      *
       P10110-SCAN-REVENUE-KEY.
      *
           IF WS-REV-DATE (WS-SUB2) = WS-REV-KEY-GROUP-CANDIDATE-DATE
              AND WS-REV-CAMPAIGN (WS-SUB2) =
                              WS-REV-KEY-GROUP-CANDIDATE-CAMP
               MOVE 'Y' TO WS-CAMPAIGN-FOUND-SW
               MOVE WS-SUB2 TO WS-SUB1
           END-IF.
      *
       P10110-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P20000-LOAD-COST-LOOP                          *
      *    FUNCTION :  READ THE DAILY COST FEED, NORMALIZE THE        *
      *                CAMPAIGN NAME, AND LOAD WS-COST-TABLE.         *
      *****************************************************************
      *
       P20000-LOAD-COST-LOOP.
      *
           READ COSTIN.
           IF COSTIN-END
               MOVE 'Y' TO WS-COSTIN-EOF-SW
               GO TO P20000-EXIT
           END-IF.
      *
           ADD 1 TO WS-COST-COUNT.
           SET WS-COST-IDX TO WS-COST-COUNT.
           MOVE DAILY-COST-DATE TO WS-COST-DATE (WS-COST-IDX).
           MOVE DAILY-COST-AD-COST-USD TO WS-COST-AMOUNT (WS-COST-IDX).
      *
           MOVE DAILY-COST-CAMPAIGN TO WS-CNW-RAW-CAMPAIGN.
           PERFORM P20100-NORMALIZE-COST-CAMPAIGN THRU P20100-EXIT.
           MOVE WS-CNW-NORM-CAMPAIGN TO WS-COST-CAMPAIGN (WS-COST-IDX).
      *
       P20000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P20100-NORMALIZE-COST-CAMPAIGN                 *
      *    FUNCTION :  TRIM LEADING BLANKS AND UPPER-CASE, SAME AS    *
      *                GMAB10'S CAMPAIGN-NORM HANDLING.                *
      *****************************************************************
      *
       P20100-NORMALIZE-COST-CAMPAIGN.
      *
           MOVE ZEROES TO WS-LEAD-SPACES.
           INSPECT WS-CNW-RAW-CAMPAIGN
               TALLYING WS-LEAD-SPACES FOR LEADING SPACE.
      *
           IF WS-LEAD-SPACES < 20
               COMPUTE WS-SUB3 = WS-LEAD-SPACES + 1
               MOVE WS-CNW-RAW-CAMPAIGN (WS-SUB3: 20 - WS-LEAD-SPACES)
                   TO WS-CNW-NORM-CAMPAIGN
           ELSE
               MOVE SPACES TO WS-CNW-NORM-CAMPAIGN
           END-IF.
      *
           INSPECT WS-CNW-NORM-CAMPAIGN
               CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
      *
       P20100-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P30000-JOIN-COST-LOOP                          *
      *    FUNCTION :  FOR EACH REVENUE-TABLE ROW, LOOK UP A MATCHING *
      *                COST ROW (SAME DATE+CAMPAIGN) AND COMPUTE      *
      *                ROAS.  ALSO ACCUMULATE THE DISTINCT-DATE AND   *
      *                DISTINCT-CAMPAIGN TABLES USED LATER.           *
      *****************************************************************
      *
       P30000-JOIN-COST-LOOP.
      *
           ADD 1 TO WS-JOIN-COUNT.
           SET WS-JOIN-IDX TO WS-JOIN-COUNT.
           MOVE WS-REV-DATE (WS-REV-IDX)      TO
                                        WS-JOIN-DATE (WS-JOIN-IDX).
           MOVE WS-REV-CAMPAIGN (WS-REV-IDX) TO
                                        WS-JOIN-CAMPAIGN (WS-JOIN-IDX).
           MOVE WS-REV-AMOUNT (WS-REV-IDX)   TO
                                        WS-JOIN-REVENUE (WS-JOIN-IDX).
      *
           MOVE 'N' TO WS-COST-FOUND-SW.
           IF WS-COST-COUNT > 0
               PERFORM P30050-SCAN-COST-KEY THRU P30050-EXIT
                   VARYING WS-SUB2 FROM 1 BY 1
                   UNTIL WS-SUB2 > WS-COST-COUNT
                      OR WS-COST-FOUND
           END-IF.
      *
           IF WS-COST-FOUND
               MOVE WS-COST-AMOUNT (WS-SUB2) TO
                                        WS-JOIN-COST (WS-JOIN-IDX)
           ELSE
               MOVE ZEROES TO WS-JOIN-COST (WS-JOIN-IDX)
           END-IF.
      *
           PERFORM P30100-COMPUTE-ROAS THRU P30100-EXIT.
      *
           PERFORM P30200-ADD-DISTINCT-DATE THRU P30200-EXIT.
           PERFORM P30300-ADD-DISTINCT-CAMPAIGN THRU P30300-EXIT.
      *
       P30000-EXIT.
           EXIT.
      *
       P30050-SCAN-COST-KEY.
      *
           IF WS-COST-DATE (WS-SUB2)     = WS-REV-DATE (WS-REV-IDX)
              AND WS-COST-CAMPAIGN (WS-SUB2) =
                              WS-REV-CAMPAIGN (WS-REV-IDX)
               MOVE 'Y' TO WS-COST-FOUND-SW
           END-IF.
      *
       P30050-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P30100-COMPUTE-ROAS                            *
      *    FUNCTION :  ROAS = REVENUE / COST, 4 DECIMALS, ROUNDED;    *
      *                ZERO WHEN COST IS MISSING OR ZERO.             *
      *****************************************************************
      *
       P30100-COMPUTE-ROAS.
      *
           IF WS-JOIN-COST (WS-JOIN-IDX) = ZEROES
               MOVE ZEROES TO WS-JOIN-ROAS (WS-JOIN-IDX)
           ELSE
               COMPUTE WS-JOIN-ROAS (WS-JOIN-IDX) ROUNDED =
                   WS-JOIN-REVENUE (WS-JOIN-IDX) /
                   WS-JOIN-COST (WS-JOIN-IDX)
           END-IF.
      *
       P30100-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P30200-ADD-DISTINCT-DATE                       *
      *****************************************************************
      *
       P30200-ADD-DISTINCT-DATE.
      *
           MOVE 'N' TO WS-CAMPAIGN-FOUND-SW.
           IF WS-DATE-COUNT > 0
               PERFORM P30210-SCAN-DATE THRU P30210-EXIT
                   VARYING WS-SUB2 FROM 1 BY 1
                   UNTIL WS-SUB2 > WS-DATE-COUNT
                      OR WS-CAMPAIGN-FOUND
           END-IF.
      *
           IF NOT WS-CAMPAIGN-FOUND
               ADD 1 TO WS-DATE-COUNT
               SET WS-DATE-IDX TO WS-DATE-COUNT
               MOVE WS-JOIN-DATE (WS-JOIN-IDX) TO
                                   WS-DISTINCT-DATE (WS-DATE-IDX)
           END-IF.
      *
       P30200-EXIT.
           EXIT.
      *
       P30210-SCAN-DATE.
      *
           IF WS-DISTINCT-DATE (WS-SUB2) = WS-JOIN-DATE (WS-JOIN-IDX)
               MOVE 'Y' TO WS-CAMPAIGN-FOUND-SW
           END-IF.
      *
       P30210-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P30300-ADD-DISTINCT-CAMPAIGN                   *
      *****************************************************************
      *
       P30300-ADD-DISTINCT-CAMPAIGN.
      *
           MOVE 'N' TO WS-CAMPAIGN-FOUND-SW.
           IF WS-CAMP-COUNT > 0
               PERFORM P30310-SCAN-CAMPAIGN THRU P30310-EXIT
                   VARYING WS-SUB2 FROM 1 BY 1
                   UNTIL WS-SUB2 > WS-CAMP-COUNT
                      OR WS-CAMPAIGN-FOUND
           END-IF.
      *
           IF NOT WS-CAMPAIGN-FOUND
               ADD 1 TO WS-CAMP-COUNT
               SET WS-CAMP-IDX TO WS-CAMP-COUNT
               MOVE WS-JOIN-CAMPAIGN (WS-JOIN-IDX) TO
                                   WS-DISTINCT-CAMPAIGN (WS-CAMP-IDX)
           END-IF.
      *
       P30300-EXIT.
           EXIT.
      *
       P30310-SCAN-CAMPAIGN.
      *
           IF WS-DISTINCT-CAMPAIGN (WS-SUB2) =
                              WS-JOIN-CAMPAIGN (WS-JOIN-IDX)
               MOVE 'Y' TO WS-CAMPAIGN-FOUND-SW
           END-IF.
      *
       P30310-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P30400-SORT-DATES                              *
      *    FUNCTION :  ASCENDING BUBBLE SORT OF THE DISTINCT DATE     *
      *                TABLE.                                         *
      *****************************************************************
      *
       P30400-SORT-DATES.
      *
           IF WS-DATE-COUNT < 2
               GO TO P30400-EXIT
           END-IF.
      *
           PERFORM P30410-DATE-PASS THRU P30410-EXIT
               VARYING WS-SUB1 FROM 1 BY 1
               UNTIL WS-SUB1 > WS-DATE-COUNT - 1.
      *
       P30400-EXIT.
           EXIT.
      *
       P30410-DATE-PASS.
      *
           PERFORM P30420-DATE-COMPARE THRU P30420-EXIT
               VARYING WS-SUB2 FROM 1 BY 1
               UNTIL WS-SUB2 > WS-DATE-COUNT - WS-SUB1.
      *
       P30410-EXIT.
           EXIT.
      *
       P30420-DATE-COMPARE.
      *
           COMPUTE WS-SUB3 = WS-SUB2 + 1.
           IF WS-DISTINCT-DATE (WS-SUB2) > WS-DISTINCT-DATE (WS-SUB3)
               MOVE WS-DISTINCT-DATE (WS-SUB2)  TO WS-CDW-HOLD-DATE
               MOVE WS-DISTINCT-DATE (WS-SUB3)  TO
                                     WS-DISTINCT-DATE (WS-SUB2)
               MOVE WS-CDW-HOLD-DATE            TO
                                     WS-DISTINCT-DATE (WS-SUB3)
           END-IF.
      *
       P30420-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P30500-FIND-D1-DATE                            *
      *    FUNCTION :  D-1 IS THE SECOND-HIGHEST DISTINCT DATE, OR    *
      *                THE ONLY DATE WHEN JUST ONE EXISTS.            *
      *****************************************************************
      *
       P30500-FIND-D1-DATE.
      *
           IF WS-DATE-COUNT = 1
               MOVE WS-DISTINCT-DATE (1) TO WS-D1-DATE
           ELSE
               COMPUTE WS-SUB1 = WS-DATE-COUNT - 1
               MOVE WS-DISTINCT-DATE (WS-SUB1) TO WS-D1-DATE
           END-IF.
      *
       P30500-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P40000-WRITE-ROASD1-LOOP                       *
      *    FUNCTION :  WRITE EVERY JOINED ROW WHOSE DATE IS D-1.      *
      *****************************************************************
      *
       P40000-WRITE-ROASD1-LOOP.
      *
           IF WS-JOIN-DATE (WS-JOIN-IDX) NOT = WS-D1-DATE
               GO TO P40000-EXIT
           END-IF.
      *
           MOVE WS-JOIN-DATE (WS-JOIN-IDX)     TO ROAS-D1-DATE.
           MOVE WS-JOIN-CAMPAIGN (WS-JOIN-IDX) TO ROAS-D1-CAMPAIGN.
           MOVE WS-JOIN-REVENUE (WS-JOIN-IDX)  TO ROAS-D1-REVENUE-USD.
           MOVE WS-JOIN-COST (WS-JOIN-IDX)     TO ROAS-D1-AD-COST-USD.
           MOVE WS-JOIN-ROAS (WS-JOIN-IDX)     TO ROAS-D1-ROAS.
           WRITE ROAS-D1-RECORD.
      *
           ADD WS-JOIN-REVENUE (WS-JOIN-IDX) TO WS-ROAS-TOTAL-REVENUE.
           ADD WS-JOIN-COST (WS-JOIN-IDX)    TO WS-ROAS-TOTAL-COST.
           ADD 1 TO WS-ROAS-D1-ROWS.
      *
       P40000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P50000-ANOMALY-LOOP                            *
      *    FUNCTION :  FOR EACH DISTINCT CAMPAIGN, GATHER ITS ROWS ON *
      *                OR BEFORE D-1, KEEP UP TO THE LAST SEVEN       *
      *                DISTINCT DATES, AVERAGE THEIR ROAS, AND FLAG   *
      *                AN ANOMALY IF THE CAMPAIGN HAS A D-1 ROW.      *
      *****************************************************************
      *
       P50000-ANOMALY-LOOP.
      *
           MOVE ZEROS TO WS-CDW-COUNT.
           MOVE 'N'   TO WS-D1-HAS-ROW-SW.
           MOVE ZEROES TO WS-D1-ROAS-VALUE.
      *
           PERFORM P50100-BUILD-CAMPAIGN-DATES THRU P50100-EXIT
               VARYING WS-SUB1 FROM 1 BY 1
               UNTIL WS-SUB1 > WS-JOIN-COUNT.
      *
           IF WS-CDW-COUNT = 0 OR NOT WS-D1-HAS-ROW
               GO TO P50000-EXIT
           END-IF.
      *
           PERFORM P50200-SORT-CDW-DESC THRU P50200-EXIT.
      *
           PERFORM P50300-COMPUTE-AVG7 THRU P50300-EXIT.
      *
           MOVE WS-D1-DATE TO ROAS-ANOMALY-DATE.
           MOVE WS-DISTINCT-CAMPAIGN (WS-CAMP-IDX) TO
                                       ROAS-ANOMALY-CAMPAIGN.
           MOVE WS-D1-ROAS-VALUE TO ROAS-ANOMALY-ROAS-D1.
           MOVE WS-AVG7-VALUE    TO ROAS-ANOMALY-AVG7.
      *
           IF WS-AVG7-VALUE > 0
              AND WS-D1-ROAS-VALUE < (WS-AVG7-VALUE / 2)
               MOVE 'Y' TO ROAS-ANOMALY-FLAG
           ELSE
               MOVE 'N' TO ROAS-ANOMALY-FLAG
           END-IF.
      *
           WRITE ROAS-ANOMALY-RECORD.
      *
       P50000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P50100-BUILD-CAMPAIGN-DATES                    *
      *****************************************************************
      *
       P50100-BUILD-CAMPAIGN-DATES.
      *
           IF WS-JOIN-CAMPAIGN (WS-SUB1) NOT =
                           WS-DISTINCT-CAMPAIGN (WS-CAMP-IDX)
               GO TO P50100-EXIT
           END-IF.
      *
           IF WS-JOIN-DATE (WS-SUB1) = WS-D1-DATE
               MOVE 'Y' TO WS-D1-HAS-ROW-SW
               MOVE WS-JOIN-ROAS (WS-SUB1) TO WS-D1-ROAS-VALUE
           END-IF.
      *
           IF WS-JOIN-DATE (WS-SUB1) > WS-D1-DATE
               GO TO P50100-EXIT
           END-IF.
      *
           ADD 1 TO WS-CDW-COUNT.
           SET WS-CDW-IDX TO WS-CDW-COUNT.
           MOVE WS-JOIN-DATE (WS-SUB1) TO WS-CDW-DATE (WS-CDW-IDX).
           MOVE WS-JOIN-ROAS (WS-SUB1) TO WS-CDW-ROAS (WS-CDW-IDX).
      *
       P50100-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P50200-SORT-CDW-DESC                           *
      *    FUNCTION :  DESCENDING BUBBLE SORT OF THE CAMPAIGN'S       *
      *                TRAILING-DATE WORK TABLE.                      *
      *****************************************************************
      *
       P50200-SORT-CDW-DESC.
      *
           IF WS-CDW-COUNT < 2
               GO TO P50200-EXIT
           END-IF.
      *
           PERFORM P50210-CDW-PASS THRU P50210-EXIT
               VARYING WS-SUB1 FROM 1 BY 1
               UNTIL WS-SUB1 > WS-CDW-COUNT - 1.
      *
       P50200-EXIT.
           EXIT.
      *
       P50210-CDW-PASS.
      *
           PERFORM P50220-CDW-COMPARE THRU P50220-EXIT
               VARYING WS-SUB2 FROM 1 BY 1
               UNTIL WS-SUB2 > WS-CDW-COUNT - WS-SUB1.
      *
       P50210-EXIT.
           EXIT.
      *
       P50220-CDW-COMPARE.
      *
           COMPUTE WS-SUB3 = WS-SUB2 + 1.
           IF WS-CDW-DATE (WS-SUB2) < WS-CDW-DATE (WS-SUB3)
               MOVE WS-CDW-DATE (WS-SUB2) TO WS-CDW-HOLD-DATE
               MOVE WS-CDW-ROAS (WS-SUB2) TO WS-CDW-HOLD-ROAS
               MOVE WS-CDW-DATE (WS-SUB3) TO WS-CDW-DATE (WS-SUB2)
               MOVE WS-CDW-ROAS (WS-SUB3) TO WS-CDW-ROAS (WS-SUB2)
               MOVE WS-CDW-HOLD-DATE      TO WS-CDW-DATE (WS-SUB3)
               MOVE WS-CDW-HOLD-ROAS      TO WS-CDW-ROAS (WS-SUB3)
           END-IF.
      *
       P50220-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P50300-COMPUTE-AVG7                            *
      *    FUNCTION :  AVERAGE THE ROAS OF THE FIRST (HIGHEST-DATE)   *
      *                UP TO SEVEN ROWS OF THE NOW DESCENDING-SORTED  *
      *                WORK TABLE.                                    *
      *****************************************************************
      *
       P50300-COMPUTE-AVG7.
      *
           MOVE ZEROES TO WS-AVG7-TOTAL.
           MOVE ZEROS  TO WS-AVG7-ENTRIES-USED.
      *
           PERFORM P50310-ACCUMULATE-AVG7 THRU P50310-EXIT
               VARYING WS-SUB1 FROM 1 BY 1
               UNTIL WS-SUB1 > WS-CDW-COUNT
                  OR WS-SUB1 > 7.
      *
           IF WS-AVG7-ENTRIES-USED > 0
               COMPUTE WS-AVG7-VALUE ROUNDED =
                   WS-AVG7-TOTAL / WS-AVG7-ENTRIES-USED
           ELSE
               MOVE ZEROES TO WS-AVG7-VALUE
           END-IF.
      *
       P50300-EXIT.
           EXIT.
      *
       P50310-ACCUMULATE-AVG7.
      *
           ADD WS-CDW-ROAS (WS-SUB1) TO WS-AVG7-TOTAL.
           ADD 1 TO WS-AVG7-ENTRIES-USED.
      *
       P50310-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P99000-DISPLAY-TOTALS                          *
      *    FUNCTION :  WRITE THE RUN'S GRAND-TOTAL D-1 REVENUE AND    *
      *                AD COST TO SYSOUT.  ADDED UNDER GMA-360 AT     *
      *                FINANCE'S REQUEST FOR THE SAME CONTROL TOTALS  *
      *                THE OLD SPREADSHEET ROLL-UP USED TO SHOW.      *
      *****************************************************************
      *
       P99000-DISPLAY-TOTALS.
      *
           MOVE WS-ROAS-D1-ROWS     TO WGT3-D1-ROWS.
           MOVE WS-ROAS-TOTAL-REVENUE TO WGT3-D1-REVENUE.
           MOVE WS-ROAS-TOTAL-COST  TO WGT3-D1-COST.
      *
           DISPLAY WS-GB3-TOTALS-LINE1.
           DISPLAY WS-GB3-TOTALS-LINE2.
           DISPLAY WS-GB3-TOTALS-LINE3.
      *
       P99000-EXIT.
           EXIT.
