      ******************************************************************
      * ROAS D-1 REPORT RECORD -- LINE SEQUENTIAL                      *
      * WRITTEN BY GMAB30, ONE ROW PER CAMPAIGN ACTIVE ON THE D-1      *
      * (PREVIOUS PROCESSING DAY) DATE.                                *
      ******************************************************************
       01  ROAS-D1-RECORD.
           05  ROAS-D1-DATE            PIC X(10).
           05  ROAS-D1-CAMPAIGN        PIC X(20).
           05  ROAS-D1-REVENUE-USD     PIC S9(9)V99 COMP-3.
           05  ROAS-D1-AD-COST-USD     PIC S9(7)V99 COMP-3.
           05  ROAS-D1-ROAS            PIC S9(5)V9999 COMP-3.
           05  FILLER                  PIC X(10).
