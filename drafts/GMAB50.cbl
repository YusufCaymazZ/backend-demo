       IDENTIFICATION DIVISION.
       PROGRAM-ID. GMAB50.
       AUTHOR. D. OKONKWO.
       INSTALLATION. NIGHTFALL GAMES - INFORMATION SYSTEMS.
       DATE-WRITTEN. 05/09/91.
       DATE-COMPILED.
       SECURITY.  NIGHTFALL GAMES INTERNAL USE ONLY.  NOT FOR
           DISTRIBUTION OUTSIDE THE MARKETING ANALYTICS GROUP.
      *
      ******************************************************************
      *              NIGHTFALL GAMES MARKETING ANALYTICS (GMA)        *
      *                  INFORMATION SYSTEMS DIVISION                 *
      *                                                                *
      * PROGRAM :   GMAB50                                            *
      *                                                                *
      * FUNCTION:   PROGRAM GMAB50 POSTS A BATCH OF PLAYER "EARN"     *
      *             TRANSACTIONS AGAINST THE PLAYER BALANCE MASTER,   *
      *             CREATING A ZERO-BALANCE MASTER RECORD FOR ANY     *
      *             PLAYER NOT ALREADY ON FILE, LOGS ONE EVENT PER    *
      *             APPLIED TRANSACTION, REWRITES THE MASTER AND THE  *
      *             EVENT-TYPE STATISTICS AT END OF JOB, AND PRINTS   *
      *             THE RUN'S CONTROL TOTALS.                         *
      *                                                                *
      * FILES   :   PLAYER BALANCE MASTER  -  LINE SEQ   (I/O)        *
      *             EARN TRANSACTION FILE  -  LINE SEQ   (READ)       *
      *             LEDGER EVENT LOG       -  LINE SEQ   (OUTPUT)     *
      *             EVENT STATISTICS FILE  -  LINE SEQ   (OUTPUT)     *
      *             LEDGER CONTROL REPORT  -  LINE SEQ   (OUTPUT)     *
      *                                                                *
      ******************************************************************
      *             PROGRAM CHANGE LOG                                *
      *             -------------------                               *
      *                                                                *
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          *
      *  --------   --------------------  --------------------------  *
      *  05/09/91   D. OKONKWO            NEW PROGRAM.  REPLACES THE  *
      *                                   MANUAL LEDGER SPREADSHEET   *
      *                                   THE SUPPORT DESK WAS        *
      *                                   KEEPING FOR PLAYER CREDITS. *
      *  09/23/92   D. OKONKWO            GMA-141 AN UNKNOWN USER-ID  *
      *                                   NO LONGER ABENDS THE RUN -  *
      *                                   THE MASTER ROW IS CREATED   *
      *                                   WITH A ZERO BALANCE.        *
      *  02/14/95   R. TAM                GMA-188 REJECTED THE UPPER  *
      *                                   BOUND OF AMOUNT AT 100000 - *
      *                                   A BAD FEED HAD POSTED A     *
      *                                   SEVEN-DIGIT CREDIT.         *
      *  06/30/98   S. OYELARAN           GMA-292 YEAR 2000 REVIEW -  *
      *                                   EVENT TIMESTAMP IS STORED   *
      *                                   AS TEXT, FOUND CENTURY-     *
      *                                   SAFE.  NO CHANGE REQUIRED.  *
      *  11/03/99   S. OYELARAN           GMA-310 EVENT-ID IS NOW A   *
      *                                   RUN-LONG SEQUENCE STARTING  *
      *                                   AT ONE, NOT DERIVED FROM    *
      *                                   THE OLD TRANSACTION COUNT.  *
      *  07/22/02   S. OYELARAN           GMA-353 RAISED THE USER     *
      *                                   MASTER TABLE TO 10000 ROWS. *
      *  03/04/03   S. OYELARAN           GMA-366 BALANCE AND AMOUNT  *
      *                                   FIELDS REPACKED COMP-3 PER  *
      *                                   AUDIT; USERMIN, EARNIN,     *
      *                                   USERMOUT, EVENTOUT AND      *
      *                                   CTLOUT RECORD CONTAINS AND  *
      *                                   THE USERMOUT ALPHA REDEFINE *
      *                                   CORRECTED TO MATCH.         *
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXX        *
      *                                                                *
      ******************************************************************
           EJECT
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 IS WS-RERUN-SWITCH
               ON STATUS IS GMAB50-RERUN-REQUESTED
               OFF STATUS IS GMAB50-NORMAL-RUN.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT USERMIN        ASSIGN TO USERMIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-USERMIN-STATUS.
           SELECT EARNIN         ASSIGN TO EARNIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-EARNIN-STATUS.
           SELECT USERMOUT       ASSIGN TO USERMOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-USERMOUT-STATUS.
           SELECT EVENTOUT       ASSIGN TO EVENTOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-EVENTOUT-STATUS.
           SELECT STATSOUT       ASSIGN TO STATSOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-STATSOUT-STATUS.
           SELECT CTLOUT         ASSIGN TO CTLOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-CTLOUT-STATUS.
           EJECT
       DATA DIVISION.
       FILE SECTION.
       FD  USERMIN
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 47 CHARACTERS.
           COPY GMAUSRM.
           EJECT
       FD  EARNIN
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 82 CHARACTERS.
           COPY GMAEARN.
           EJECT
       FD  USERMOUT
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 47 CHARACTERS.
       01  USER-MASTER-OUT-RECORD.
           05  USER-MASTER-OUT-USER-ID PIC X(32).
           05  USER-MASTER-OUT-BALANCE PIC S9(09)   COMP-3.
           05  FILLER                  PIC X(10).
       01  USER-MASTER-OUT-ALPHA REDEFINES USER-MASTER-OUT-RECORD
                                       PIC X(47).
           EJECT
       FD  EVENTOUT
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 127 CHARACTERS.
           COPY GMAEVTR.
           EJECT
       FD  STATSOUT
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 37 CHARACTERS.
       01  EVENT-STATS-OUT-RECORD.
           05  EVENT-STATS-OUT-EVENT-TYPE
                                       PIC X(20).
           05  EVENT-STATS-OUT-COUNT  PIC 9(07).
           05  FILLER                  PIC X(10).
       01  EVENT-STATS-OUT-ALPHA REDEFINES EVENT-STATS-OUT-RECORD
                                       PIC X(37).
           EJECT
       FD  CTLOUT
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 66 CHARACTERS.
           COPY GMALCTL.
           EJECT
       WORKING-STORAGE SECTION.
      *
      *****************************************************************
      *    SWITCHES                                                   *
      *****************************************************************
      *
       01  WS-SWITCHES.
           05  WS-USERMIN-EOF-SW        PIC X     VALUE SPACES.
               88  USERMIN-EOF                    VALUE 'Y'.
           05  WS-EARNIN-EOF-SW         PIC X     VALUE SPACES.
               88  EARNIN-EOF                     VALUE 'Y'.
           05  WS-FOUND-SW              PIC X     VALUE 'N'.
               88  WS-FOUND                       VALUE 'Y'.
           05  WS-VALID-SW              PIC X     VALUE 'Y'.
               88  WS-TRANS-VALID                 VALUE 'Y'.
           EJECT
      *
      *****************************************************************
      *    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES, COUNTERS)       *
      *****************************************************************
      *
       77  WS-USER-COUNT                PIC S9(6) COMP VALUE +0.
       77  WS-STATS-COUNT               PIC S9(6) COMP VALUE +0.
       77  WS-SUB1                      PIC S9(6) COMP VALUE +0.
       77  WS-SUB2                      PIC S9(6) COMP VALUE +0.
       77  WS-NEXT-EVENT-ID             PIC S9(9) COMP VALUE +0.
       77  WS-TRANS-READ               PIC S9(7) COMP VALUE +0.
       77  WS-TRANS-APPLIED            PIC S9(7) COMP VALUE +0.
       77  WS-TRANS-REJECTED           PIC S9(7) COMP VALUE +0.
       77  WS-USERS-CREATED            PIC S9(7) COMP VALUE +0.
       77  WS-AMOUNT-POSTED            PIC S9(9) COMP-3 VALUE +0.
           EJECT
      *
      *****************************************************************
      *    FILE STATUS FIELDS                                        *
      *****************************************************************
      *
       01  WS-MISCELLANEOUS-FIELDS.
           05  WS-USERMIN-STATUS        PIC XX    VALUE SPACES.
               88  USERMIN-OK                     VALUE '00'.
               88  USERMIN-END                    VALUE '10'.
           05  WS-EARNIN-STATUS         PIC XX    VALUE SPACES.
               88  EARNIN-OK                      VALUE '00'.
               88  EARNIN-END                     VALUE '10'.
           05  WS-USERMOUT-STATUS       PIC XX    VALUE SPACES.
               88  USERMOUT-OK                    VALUE '00'.
           05  WS-EVENTOUT-STATUS       PIC XX    VALUE SPACES.
               88  EVENTOUT-OK                    VALUE '00'.
           05  WS-STATSOUT-STATUS       PIC XX    VALUE SPACES.
               88  STATSOUT-OK                    VALUE '00'.
           05  WS-CTLOUT-STATUS         PIC XX    VALUE SPACES.
               88  CTLOUT-OK                      VALUE '00'.
           EJECT
      *
      *****************************************************************
      *    RUN-DATE / RUN-TIMESTAMP WORK AREA FOR THE EVENT LOG       *
      *    (NO INTRINSIC FUNCTIONS - ACCEPT FROM DATE/TIME IS USED)   *
      *****************************************************************
      *
       01  WS-RUN-DATE-WORK.
           05  WS-RUN-DATE-RAW.
               10  WS-RUN-YY            PIC 9(02).
               10  WS-RUN-MM            PIC 9(02).
               10  WS-RUN-DD            PIC 9(02).
           05  WS-RUN-TIME-RAW.
               10  WS-RUN-HH            PIC 9(02).
               10  WS-RUN-MIN           PIC 9(02).
               10  WS-RUN-SS            PIC 9(02).
               10  FILLER               PIC 9(02).
           05  WS-RUN-CENTURY           PIC 9(02) VALUE 20.
           05  WS-RUN-TIMESTAMP-TEXT    PIC X(20) VALUE SPACES.
      *
       01  WS-RUN-TIMESTAMP-GROUP REDEFINES WS-RUN-TIMESTAMP-TEXT.
           05  WS-RTG-CENTURY           PIC 9(02).
           05  WS-RTG-YY                PIC 9(02).
           05  WS-RTG-DASH1             PIC X(01).
           05  WS-RTG-MM                PIC 9(02).
           05  WS-RTG-DASH2             PIC X(01).
           05  WS-RTG-DD                PIC 9(02).
           05  WS-RTG-TEE               PIC X(01).
           05  WS-RTG-HH                PIC 9(02).
           05  WS-RTG-COLON1            PIC X(01).
           05  WS-RTG-MIN               PIC 9(02).
           05  WS-RTG-COLON2            PIC X(01).
           05  WS-RTG-SS                PIC 9(02).
           05  WS-RTG-ZEE               PIC X(01).
           EJECT
      *
      *****************************************************************
      *    PLAYER BALANCE MASTER TABLE (KEYED BY USER-ID)             *
      *****************************************************************
      *
       01  WS-USER-MASTER-TABLE.
           05  WS-USER-ENTRY OCCURS 1 TO 10000 TIMES
                             DEPENDING ON WS-USER-COUNT
                             INDEXED BY WS-USER-IDX.
               10  WS-USER-ID           PIC X(32).
               10  WS-USER-BALANCE      PIC S9(09) COMP-3.
           EJECT
      *
      *****************************************************************
      *    EVENT-TYPE STATISTICS TABLE                                *
      *****************************************************************
      *
       01  WS-EVENT-STATS-TABLE.
           05  WS-STATS-ENTRY OCCURS 1 TO 50 TIMES
                              DEPENDING ON WS-STATS-COUNT
                              INDEXED BY WS-STATS-IDX.
               10  WS-STATS-EVENT-TYPE  PIC X(20).
               10  WS-STATS-COUNT-VAL   PIC 9(07).
           EJECT
      *
      *****************************************************************
      *    EARN-TRANSACTION EDIT WORK AREA                            *
      *****************************************************************
      *
       01  WS-TRANSACTION-EDIT-WORK.
           05  WS-TEW-USER-ID           PIC X(32) VALUE SPACES.
           05  WS-TEW-AMOUNT            PIC 9(06) COMP-3 VALUE ZEROES.
           05  WS-TEW-REASON            PIC X(40) VALUE SPACES.
           EJECT
           EJECT
      *****************************************************************
      *    P R O C E D U R E    D I V I S I O N                       *
      *****************************************************************
      *
       PROCEDURE DIVISION.
      *
       P00000-MAINLINE.
      *
           OPEN INPUT  USERMIN
                       EARNIN
                OUTPUT USERMOUT
                       EVENTOUT
                       STATSOUT
                       CTLOUT.
      *
           ACCEPT WS-RUN-DATE-RAW FROM DATE.
           ACCEPT WS-RUN-TIME-RAW FROM TIME.
      *
           PERFORM P10000-LOAD-USER-MASTER THRU P10000-EXIT
               UNTIL USERMIN-EOF.
      *
           PERFORM P20000-POST-LOOP THRU P20000-EXIT
               UNTIL EARNIN-EOF.
      *
           IF WS-USER-COUNT > 0
               PERFORM P30000-WRITE-USER-MASTER-LOOP THRU P30000-EXIT
                   VARYING WS-USER-IDX FROM 1 BY 1
                   UNTIL WS-USER-IDX > WS-USER-COUNT
           END-IF.
      *
           IF WS-STATS-COUNT > 0
               PERFORM P40000-WRITE-EVENT-STATS-LOOP THRU P40000-EXIT
                   VARYING WS-STATS-IDX FROM 1 BY 1
                   UNTIL WS-STATS-IDX > WS-STATS-COUNT
           END-IF.
      *
           PERFORM P50000-WRITE-CONTROL-REPORT THRU P50000-EXIT.
      *
           CLOSE USERMIN
                 EARNIN
                 USERMOUT
                 EVENTOUT
                 STATSOUT
                 CTLOUT.
      *
           GOBACK.
      *
       P00000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P10000-LOAD-USER-MASTER                        *
      *    FUNCTION :  READ THE PLAYER BALANCE MASTER INTO THE        *
      *                WORKING-STORAGE TABLE.                         *
      *****************************************************************
      *
       P10000-LOAD-USER-MASTER.
      *
           READ USERMIN.
           IF USERMIN-END
               MOVE 'Y' TO WS-USERMIN-EOF-SW
               GO TO P10000-EXIT
           END-IF.
      *
           ADD 1 TO WS-USER-COUNT.
           SET WS-USER-IDX TO WS-USER-COUNT.
           MOVE USER-MASTER-USER-ID TO WS-USER-ID (WS-USER-IDX).
           MOVE USER-MASTER-BALANCE TO WS-USER-BALANCE (WS-USER-IDX).
      *
       P10000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P20000-POST-LOOP                                *
      *    FUNCTION :  READ AN EARN-TRANSACTION, VALIDATE IT, LOCATE  *
      *                OR CREATE THE PLAYER, POST THE BALANCE, AND    *
      *                WRITE THE EVENT LOG ROW.                       *
      *****************************************************************
      *
       P20000-POST-LOOP.
      *
           READ EARNIN.
           IF EARNIN-END
               MOVE 'Y' TO WS-EARNIN-EOF-SW
               GO TO P20000-EXIT
           END-IF.
      *
           ADD 1 TO WS-TRANS-READ.
           MOVE EARN-TRANSACTION-USER-ID TO WS-TEW-USER-ID.
           MOVE EARN-TRANSACTION-AMOUNT  TO WS-TEW-AMOUNT.
           MOVE EARN-TRANSACTION-REASON  TO WS-TEW-REASON.
      *
           PERFORM P20100-VALIDATE-TRANSACTION THRU P20100-EXIT.
      *
           IF NOT WS-TRANS-VALID
               ADD 1 TO WS-TRANS-REJECTED
               GO TO P20000-EXIT
           END-IF.
      *
           PERFORM P20200-FIND-OR-CREATE-USER THRU P20200-EXIT.
      *
           ADD WS-TEW-AMOUNT TO WS-USER-BALANCE (WS-SUB1).
      *
           ADD 1 TO WS-TRANS-APPLIED.
           ADD WS-TEW-AMOUNT TO WS-AMOUNT-POSTED.
      *
           PERFORM P20300-WRITE-EVENT THRU P20300-EXIT.
      *
           PERFORM P20400-BUMP-EVENT-STATS THRU P20400-EXIT.
      *
       P20000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P20100-VALIDATE-TRANSACTION                    *
      *    FUNCTION :  REJECT AMOUNT OUTSIDE 1-100000 OR A BLANK      *
      *                USER-ID.                                       *
      *****************************************************************
      *
       P20100-VALIDATE-TRANSACTION.
      *
           MOVE 'Y' TO WS-VALID-SW.
      *
           IF WS-TEW-USER-ID = SPACES
               MOVE 'N' TO WS-VALID-SW
           END-IF.
      *
           IF WS-TEW-AMOUNT < 1 OR WS-TEW-AMOUNT > 100000
               MOVE 'N' TO WS-VALID-SW
           END-IF.
      *
       P20100-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P20200-FIND-OR-CREATE-USER                     *
      *    FUNCTION :  RETURN IN WS-SUB1 THE SUBSCRIPT OF THE USER'S  *
      *                ROW IN WS-USER-MASTER-TABLE, ADDING A ZERO-    *
      *                BALANCE ROW WHEN THE USER IS NOT ON FILE.      *
      *****************************************************************
      *
       P20200-FIND-OR-CREATE-USER.
      *
           MOVE 'N' TO WS-FOUND-SW.
           MOVE ZEROS TO WS-SUB1.
      *
           IF WS-USER-COUNT > 0
               PERFORM P20210-SCAN-USER THRU P20210-EXIT
                   VARYING WS-SUB2 FROM 1 BY 1
                   UNTIL WS-SUB2 > WS-USER-COUNT
                      OR WS-FOUND
           END-IF.
      *
           IF NOT WS-FOUND
               ADD 1 TO WS-USER-COUNT
               MOVE WS-USER-COUNT TO WS-SUB1
               SET WS-USER-IDX TO WS-USER-COUNT
               MOVE WS-TEW-USER-ID TO WS-USER-ID (WS-USER-IDX)
               MOVE ZEROES TO WS-USER-BALANCE (WS-USER-IDX)
               ADD 1 TO WS-USERS-CREATED
           END-IF.
      *
       P20200-EXIT.
           EXIT.
      *
       P20210-SCAN-USER.
      *
           IF WS-USER-ID (WS-SUB2) = WS-TEW-USER-ID
               MOVE 'Y' TO WS-FOUND-SW
               MOVE WS-SUB2 TO WS-SUB1
           END-IF.
      *
       P20210-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P20300-WRITE-EVENT                              *
      *    FUNCTION :  APPEND ONE EVENT-LOG-RECORD FOR THE APPLIED    *
      *                TRANSACTION.  EVENT-ID IS A RUN-LONG SEQUENCE. *
      *****************************************************************
      *
       P20300-WRITE-EVENT.
      *
           ADD 1 TO WS-NEXT-EVENT-ID.
      *
           PERFORM P20310-BUILD-RUN-TIMESTAMP THRU P20310-EXIT.
      *
           MOVE WS-NEXT-EVENT-ID         TO EVENT-LOG-EVENT-ID.
           MOVE WS-TEW-USER-ID           TO EVENT-LOG-USER-ID.
           MOVE 'earn'                   TO EVENT-LOG-EVENT-TYPE.
           MOVE WS-RUN-TIMESTAMP-TEXT    TO EVENT-LOG-TS-UTC.
           MOVE WS-TEW-REASON            TO EVENT-LOG-META.
           WRITE EVENT-LOG-RECORD.
      *
       P20300-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P20310-BUILD-RUN-TIMESTAMP                      *
      *    FUNCTION :  BUILD AN ISO-8601 UTC TIMESTAMP TEXT FIELD     *
      *                FROM ACCEPT FROM DATE/TIME (NO INTRINSIC       *
      *                FUNCTIONS USED).  THE SYSTEM CLOCK IS TREATED  *
      *                AS UTC FOR THIS BATCH RUN.                     *
      *****************************************************************
      *
       P20310-BUILD-RUN-TIMESTAMP.
      *
           MOVE WS-RUN-CENTURY TO WS-RTG-CENTURY.
           MOVE WS-RUN-YY      TO WS-RTG-YY.
           MOVE '-'            TO WS-RTG-DASH1.
           MOVE WS-RUN-MM      TO WS-RTG-MM.
           MOVE '-'            TO WS-RTG-DASH2.
           MOVE WS-RUN-DD      TO WS-RTG-DD.
           MOVE 'T'            TO WS-RTG-TEE.
           MOVE WS-RUN-HH      TO WS-RTG-HH.
           MOVE ':'            TO WS-RTG-COLON1.
           MOVE WS-RUN-MIN     TO WS-RTG-MIN.
           MOVE ':'            TO WS-RTG-COLON2.
           MOVE WS-RUN-SS      TO WS-RTG-SS.
           MOVE 'Z'            TO WS-RTG-ZEE.
      *
       P20310-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P20400-BUMP-EVENT-STATS                         *
      *    FUNCTION :  INCREMENT THE EVENT-TYPE COUNT FOR 'earn',     *
      *                ADDING A NEW ROW IF THIS IS THE FIRST ONE.     *
      *****************************************************************
      *
       P20400-BUMP-EVENT-STATS.
      *
           MOVE 'N' TO WS-FOUND-SW.
      *
           IF WS-STATS-COUNT > 0
               PERFORM P20410-SCAN-STATS THRU P20410-EXIT
                   VARYING WS-SUB2 FROM 1 BY 1
                   UNTIL WS-SUB2 > WS-STATS-COUNT
                      OR WS-FOUND
           END-IF.
      *
           IF WS-FOUND
               ADD 1 TO WS-STATS-COUNT-VAL (WS-SUB2)
           ELSE
               ADD 1 TO WS-STATS-COUNT
               SET WS-STATS-IDX TO WS-STATS-COUNT
               MOVE 'earn' TO WS-STATS-EVENT-TYPE (WS-STATS-IDX)
               MOVE 1      TO WS-STATS-COUNT-VAL (WS-STATS-IDX)
           END-IF.
      *
       P20400-EXIT.
           EXIT.
      *
       P20410-SCAN-STATS.
      *
           IF WS-STATS-EVENT-TYPE (WS-SUB2) = 'earn'
               MOVE 'Y' TO WS-FOUND-SW
           END-IF.
      *
       P20410-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P30000-WRITE-USER-MASTER-LOOP                  *
      *    FUNCTION :  REWRITE THE PLAYER BALANCE MASTER FROM THE     *
      *                UPDATED WORKING-STORAGE TABLE.                 *
      *****************************************************************
      *
       P30000-WRITE-USER-MASTER-LOOP.
      *
           MOVE SPACES TO USER-MASTER-OUT-ALPHA.
           MOVE WS-USER-ID (WS-USER-IDX)      TO
                                   USER-MASTER-OUT-USER-ID.
           MOVE WS-USER-BALANCE (WS-USER-IDX) TO
                                   USER-MASTER-OUT-BALANCE.
           WRITE USER-MASTER-OUT-RECORD.
      *
       P30000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P40000-WRITE-EVENT-STATS-LOOP                  *
      *    FUNCTION :  WRITE THE EVENT-TYPE STATISTICS TABLE.         *
      *****************************************************************
      *
       P40000-WRITE-EVENT-STATS-LOOP.
      *
           MOVE SPACES TO EVENT-STATS-OUT-ALPHA.
           MOVE WS-STATS-EVENT-TYPE (WS-STATS-IDX) TO
                                   EVENT-STATS-OUT-EVENT-TYPE.
           MOVE WS-STATS-COUNT-VAL (WS-STATS-IDX)  TO
                                   EVENT-STATS-OUT-COUNT.
           WRITE EVENT-STATS-OUT-RECORD.
      *
       P40000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P50000-WRITE-CONTROL-REPORT                     *
      *    FUNCTION :  WRITE THE LEDGER CONTROL REPORT RECORD WITH    *
      *                THIS RUN'S TRANSACTION AND POSTING TOTALS.     *
      *****************************************************************
      *
       P50000-WRITE-CONTROL-REPORT.
      *
           MOVE WS-TRANS-READ     TO LEDGER-CONTROL-TRANS-READ.
           MOVE WS-TRANS-APPLIED  TO LEDGER-CONTROL-TRANS-APPLIED.
           MOVE WS-TRANS-REJECTED TO LEDGER-CONTROL-TRANS-REJECTED.
           MOVE WS-USERS-CREATED  TO LEDGER-CONTROL-USERS-CREATED.
           MOVE WS-AMOUNT-POSTED  TO LEDGER-CONTROL-AMOUNT-POSTED.
           WRITE LEDGER-CONTROL-RECORD.
      *
       P50000-EXIT.
           EXIT.
