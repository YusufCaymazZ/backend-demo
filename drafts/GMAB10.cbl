       IDENTIFICATION DIVISION.
       PROGRAM-ID. GMAB10.
       AUTHOR. D. OKONKWO.
       INSTALLATION. NIGHTFALL GAMES - INFORMATION SYSTEMS.
       DATE-WRITTEN. 03/14/91.
       DATE-COMPILED.
       SECURITY.  NIGHTFALL GAMES INTERNAL USE ONLY.  NOT FOR
           DISTRIBUTION OUTSIDE THE MARKETING ANALYTICS GROUP.
      *
      ******************************************************************
      *              NIGHTFALL GAMES MARKETING ANALYTICS (GMA)        *
      *                  INFORMATION SYSTEMS DIVISION                 *
      *                                                                *
      * PROGRAM :   GMAB10                                            *
      *                                                                *
      * FUNCTION:   PROGRAM GMAB10 IS A BATCH PROGRAM THAT WILL READ  *
      *             THE RAW ATTRIBUTION PURCHASE EVENT FEED, EDIT     *
      *             AND NORMALIZE EACH EVENT, FILTER TO SUCCESSFUL    *
      *             PURCHASES WITH POSITIVE REVENUE, REMOVE DUPLICATE *
      *             EVENTS, REVERSE REVENUE ON CHARGED-BACK RECEIPTS, *
      *             AND WRITE THE CURATED PURCHASE FILE CONSUMED BY   *
      *             GMAB20 (RECONCILIATION), GMAB30 (ROAS) AND        *
      *             GMAB40 (ARPDAU).                                  *
      *                                                                *
      * FILES   :   RAW PURCHASE FEED      -  LINE SEQ     (READ)     *
      *             CURATED PURCHASE FILE  -  LINE SEQ     (OUTPUT)   *
      *                                                                *
      ******************************************************************
      *             PROGRAM CHANGE LOG                                *
      *             -------------------                               *
      *                                                                *
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          *
      *  --------   --------------------  --------------------------  *
      *  03/14/91   D. OKONKWO            NEW PROGRAM.  REPLACES THE  *
      *                                   MANUAL PURCHASE SCRUB DONE  *
      *                                   BY THE REVENUE DESK.        *
      *  09/02/91   D. OKONKWO            GMA-117 ADDED CHARGEBACK    *
      *                                   REVERSAL PASS - FINANCE     *
      *                                   WAS SEEING NEGATIVE NET     *
      *                                   REVENUE ON RECONCILED DAYS. *
      *  02/18/93   R. TAM                GMA-164 DE-DUP KEY NOW      *
      *                                   INCLUDES EVENT-NAME; TWO    *
      *                                   CAMPAIGNS SHARING A RECEIPT *
      *                                   WERE COLLAPSING INTO ONE.   *
      *  11/09/94   R. TAM                GMA-201 CAMPAIGN NAME IS    *
      *                                   NOW TRIMMED AND UPPER-CASED *
      *                                   BEFORE THE ROAS JOIN.       *
      *  06/30/98   S. OYELARAN           GMA-288 YEAR 2000 REVIEW -  *
      *                                   NO 2-DIGIT YEAR FIELDS IN   *
      *                                   THIS PROGRAM. RUN-DATE      *
      *                                   STAMP VERIFIED CENTURY-SAFE.*
      *  01/11/99   S. OYELARAN           GMA-301 WIDENED REVENUE-    *
      *                                   TEXT PARSE TO ACCEPT A      *
      *                                   COMMA DECIMAL SEPARATOR FOR *
      *                                   THE NEW EUROPEAN FEED.      *
      *  07/22/02   S. OYELARAN           GMA-349 RAISED PURCHASE AND *
      *                                   CHARGEBACK TABLE SIZES TO   *
      *                                   5000 FOR THE HOLIDAY BUMP.  *
      *  03/04/03   S. OYELARAN           GMA-362 REVENUE FIELDS      *
      *                                   REPACKED COMP-3 PER AUDIT;  *
      *                                   PURCHIN/PURCCURR RECORD     *
      *                                   CONTAINS CLAUSES CORRECTED  *
      *                                   TO MATCH THE COPYBOOKS.     *
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
      *                                                                *
      ******************************************************************
           EJECT
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 IS WS-RERUN-SWITCH
               ON STATUS IS GMAB10-RERUN-REQUESTED
               OFF STATUS IS GMAB10-NORMAL-RUN.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PURCHIN        ASSIGN TO PURCHIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-PURCHIN-STATUS.
           SELECT PURCCURR       ASSIGN TO PURCCURR
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-PURCCURR-STATUS.
           EJECT
       DATA DIVISION.
       FILE SECTION.
       FD  PURCHIN
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 116 CHARACTERS.
           COPY GMARAWP.
           EJECT
       FD  PURCCURR
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 129 CHARACTERS.
           COPY GMACURP.
           EJECT
       WORKING-STORAGE SECTION.
      *
      *****************************************************************
      *    SWITCHES                                                   *
      *****************************************************************
      *
       01  WS-SWITCHES.
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE SPACES.
               88  END-OF-PROCESS                VALUE 'Y'.
           05  WS-RP-VALID-SW          PIC X     VALUE 'Y'.
               88  WS-RP-VALID                   VALUE 'Y'.
               88  WS-RP-INVALID                 VALUE 'N'.
           05  WS-SWAP-MADE-SW         PIC X     VALUE 'N'.
               88  WS-SWAP-MADE                  VALUE 'Y'.
           EJECT
      *
      *****************************************************************
      *    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES, COUNTERS)       *
      *****************************************************************
      *
       77  WS-MAX-PURCHASES            PIC S9(8) COMP VALUE +5000.
       77  WS-RAW-COUNT                PIC S9(8) COMP VALUE +0.
       77  WS-EDIT-COUNT                PIC S9(8) COMP VALUE +0.
       77  WS-CHARGEBACK-COUNT         PIC S9(8) COMP VALUE +0.
       77  WS-DUP-COUNT                 PIC S9(8) COMP VALUE +0.
       77  WS-CB-APPLIED-COUNT          PIC S9(8) COMP VALUE +0.
       77  WS-CURATED-COUNT             PIC S9(8) COMP VALUE +0.
       77  WS-SUB1                      PIC S9(8) COMP VALUE +0.
       77  WS-SUB2                      PIC S9(8) COMP VALUE +0.
       77  WS-LEAD-SPACES               PIC S9(4) COMP VALUE +0.
           EJECT
      *
      *****************************************************************
      *    MISCELLANEOUS WORK FIELDS                                  *
      *****************************************************************
      *
       01  WS-MISCELLANEOUS-FIELDS.
           05  WS-PURCHIN-STATUS        PIC XX    VALUE SPACES.
               88  PURCHIN-OK                     VALUE '00'.
               88  PURCHIN-END                    VALUE '10'.
           05  WS-PURCCURR-STATUS       PIC XX    VALUE SPACES.
               88  PURCCURR-OK                    VALUE '00'.
      *
       01  WS-RUN-DATE-YYMMDD           PIC 9(06) VALUE ZEROES.
       01  WS-RUN-DATE-BREAKOUT REDEFINES WS-RUN-DATE-YYMMDD.
           05  WS-RUN-DATE-YY           PIC 9(02).
           05  WS-RUN-DATE-MM           PIC 9(02).
           05  WS-RUN-DATE-DD           PIC 9(02).
           EJECT
      *
      *****************************************************************
      *    CASE-FOLDING TABLES - NO INTRINSIC FUNCTIONS USED HERE     *
      *****************************************************************
      *
       01  WS-CASE-FOLD.
           05  WS-LOWER-ALPHABET        PIC X(26) VALUE
               'abcdefghijklmnopqrstuvwxyz'.
           05  WS-UPPER-ALPHABET        PIC X(26) VALUE
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
           EJECT
      *
      *****************************************************************
      *    REVENUE TEXT PARSE WORK AREA                               *
      *****************************************************************
      *
       01  WS-REVENUE-PARSE.
           05  WS-RP-RAW-TEXT           PIC X(12) VALUE SPACES.
           05  WS-RP-UNSIGNED-TEXT      PIC X(12) VALUE SPACES.
           05  WS-RP-SIGN-SW            PIC X     VALUE '+'.
               88  WS-RP-NEGATIVE                 VALUE '-'.
           05  WS-RP-INT-TEXT           PIC X(07) JUSTIFIED RIGHT
                                         VALUE SPACES.
           05  WS-RP-INT-NUM REDEFINES WS-RP-INT-TEXT
                                        PIC 9(07).
           05  WS-RP-DEC-TEXT           PIC X(02) VALUE SPACES.
           05  WS-RP-DEC-NUM REDEFINES WS-RP-DEC-TEXT
                                        PIC 9(02).
           05  WS-RP-PARSED-VALUE       PIC S9(7)V99 COMP-3
                                         VALUE ZEROES.
           EJECT
      *
      *****************************************************************
      *    RAW PURCHASE TABLE - ONE ENTRY PER LINE READ FROM PURCHIN  *
      *****************************************************************
      *
       01  WS-RAW-TABLE.
           05  WS-RAW-ENTRY OCCURS 5000 TIMES
                            INDEXED BY WS-RAW-IDX.
               10  WS-RAW-AF-ID         PIC X(20).
               10  WS-RAW-EVENT-TIME    PIC X(20).
               10  WS-RAW-EVENT-NAME    PIC X(12).
               10  WS-RAW-REVENUE-TEXT  PIC X(12).
               10  WS-RAW-CAMPAIGN      PIC X(20).
               10  WS-RAW-STATUS        PIC X(10).
               10  WS-RAW-RECEIPT-ID    PIC X(16).
           EJECT
      *
      *****************************************************************
      *    EDITED / SURVIVING PURCHASE TABLE                          *
      *****************************************************************
      *
       01  WS-EDIT-TABLE.
           05  WS-EDIT-ENTRY OCCURS 5000 TIMES
                             INDEXED BY WS-EDIT-IDX.
               10  WS-EDIT-AF-ID         PIC X(20).
               10  WS-EDIT-EVENT-TIME    PIC X(20).
               10  WS-EDIT-EVENT-NAME    PIC X(12).
               10  WS-EDIT-REVENUE       PIC S9(7)V99 COMP-3.
               10  WS-EDIT-CAMPAIGN      PIC X(20).
               10  WS-EDIT-STATUS        PIC X(10).
               10  WS-EDIT-RECEIPT-ID    PIC X(16).
               10  WS-EDIT-CAMPAIGN-NORM PIC X(20).
               10  WS-EDIT-KEEP-SW       PIC X.
                   88  WS-EDIT-KEEP                VALUE 'Y'.
                   88  WS-EDIT-DROP                VALUE 'N'.
           EJECT
      *
      *****************************************************************
      *    CHARGED-BACK RECEIPT TABLE                                 *
      *****************************************************************
      *
       01  WS-CHARGEBACK-TABLE.
           05  WS-CHARGEBACK-ENTRY OCCURS 1 TO 5000 TIMES
                                   DEPENDING ON WS-CHARGEBACK-COUNT
                                   INDEXED BY WS-CB-IDX.
               10  WS-CHARGEBACK-RECEIPT-ID
                                        PIC X(16).
           EJECT
      *
      *****************************************************************
      *    SORT EXCHANGE HOLD AREA (USED BY THE BUBBLE SORT SWAP)     *
      *****************************************************************
      *
       01  WS-EDIT-ENTRY-HOLD.
           05  WS-HOLD-AF-ID             PIC X(20).
           05  WS-HOLD-EVENT-TIME        PIC X(20).
           05  WS-HOLD-EVENT-NAME        PIC X(12).
           05  WS-HOLD-REVENUE           PIC S9(7)V99 COMP-3.
           05  WS-HOLD-CAMPAIGN          PIC X(20).
           05  WS-HOLD-STATUS            PIC X(10).
           05  WS-HOLD-RECEIPT-ID        PIC X(16).
           05  WS-HOLD-CAMPAIGN-NORM     PIC X(20).
           05  WS-HOLD-KEEP-SW           PIC X.
      *
      *****************************************************************
      *    LOWER-CASE COMPARE WORK AREA                               *
      *****************************************************************
      *
       01  WS-COMPARE-FIELDS.
           05  WS-STATUS-LOWER          PIC X(10) VALUE SPACES.
           05  WS-EVENT-NAME-LOWER      PIC X(12) VALUE SPACES.
           EJECT
      *
      *****************************************************************
      *    END-OF-JOB CONTROL TOTALS DISPLAY LINE                     *
      *****************************************************************
      *
       01  WS-GB1-TOTALS-LINE.
           05  FILLER                   PIC X(20) VALUE
               'GMAB10 RAW READ    ='.
           05  WGT-RAW-READ             PIC ZZZZ,ZZ9.
       01  WS-GB1-TOTALS-LINE2.
           05  FILLER                   PIC X(20) VALUE
               'GMAB10 ELIGIBLE     ='.
           05  WGT-ELIGIBLE             PIC ZZZZ,ZZ9.
       01  WS-GB1-TOTALS-LINE3.
           05  FILLER                   PIC X(20) VALUE
               'GMAB10 DUPLICATES   ='.
           05  WGT-DUPLICATES           PIC ZZZZ,ZZ9.
       01  WS-GB1-TOTALS-LINE4.
           05  FILLER                   PIC X(20) VALUE
               'GMAB10 CHARGEBACKS  ='.
           05  WGT-CHARGEBACKS          PIC ZZZZ,ZZ9.
       01  WS-GB1-TOTALS-LINE5.
           05  FILLER                   PIC X(20) VALUE
               'GMAB10 CURATED WRTN ='.
           05  WGT-CURATED              PIC ZZZZ,ZZ9.
           EJECT
      *****************************************************************
      *    P R O C E D U R E    D I V I S I O N                       *
      *****************************************************************
      *
       PROCEDURE DIVISION.
      *
       P00000-MAINLINE.
      *
           ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
      *
           OPEN INPUT  PURCHIN
                OUTPUT PURCCURR.
      *
           PERFORM P10000-LOAD-RAW-LOOP THRU P10000-EXIT
               UNTIL END-OF-PROCESS.
      *
           PERFORM P15000-BUILD-CHARGEBACK-TBL THRU P15000-EXIT
               VARYING WS-SUB1 FROM 1 BY 1
               UNTIL WS-SUB1 > WS-RAW-COUNT.
      *
           PERFORM P16000-EDIT-AND-FILTER THRU P16000-EXIT
               VARYING WS-SUB1 FROM 1 BY 1
               UNTIL WS-SUB1 > WS-RAW-COUNT.
      *
           PERFORM P20000-SORT-SURVIVORS THRU P20000-EXIT.
      *
           PERFORM P30000-DEDUP-LOOP THRU P30000-EXIT
               VARYING WS-SUB1 FROM 1 BY 1
               UNTIL WS-SUB1 > WS-EDIT-COUNT.
      *
           PERFORM P40000-CHARGEBACK-LOOP THRU P40000-EXIT
               VARYING WS-SUB1 FROM 1 BY 1
               UNTIL WS-SUB1 > WS-EDIT-COUNT.
      *
           PERFORM P50000-WRITE-CURATED-LOOP THRU P50000-EXIT
               VARYING WS-SUB1 FROM 1 BY 1
               UNTIL WS-SUB1 > WS-EDIT-COUNT.
      *
           PERFORM P99000-DISPLAY-TOTALS THRU P99000-EXIT.
      *
           CLOSE PURCHIN
                 PURCCURR.
      *
           GOBACK.
      *
       P00000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P10000-LOAD-RAW-LOOP                           *
      *    FUNCTION :  READ THE RAW PURCHASE FEED INTO WS-RAW-TABLE.  *
      *****************************************************************
      *
       P10000-LOAD-RAW-LOOP.
      *
           READ PURCHIN.
           IF PURCHIN-END
               MOVE 'Y' TO WS-END-OF-PROCESS-SW
               GO TO P10000-EXIT
           END-IF.
      *
           ADD 1 TO WS-RAW-COUNT.
           IF WS-RAW-COUNT > WS-MAX-PURCHASES
               DISPLAY 'GMAB10 - RAW PURCHASE TABLE FULL - ABEND'
               MOVE 'Y' TO WS-END-OF-PROCESS-SW
               GO TO P10000-EXIT
           END-IF.
      *
           SET WS-RAW-IDX TO WS-RAW-COUNT.
           MOVE RAW-PURCHASE-APPSFLYER-ID
                               TO WS-RAW-AF-ID (WS-RAW-IDX).
           MOVE RAW-PURCHASE-EVENT-TIME-UTC
                               TO WS-RAW-EVENT-TIME (WS-RAW-IDX).
           MOVE RAW-PURCHASE-EVENT-NAME
                               TO WS-RAW-EVENT-NAME (WS-RAW-IDX).
           MOVE RAW-PURCHASE-REVENUE-TEXT
                               TO WS-RAW-REVENUE-TEXT (WS-RAW-IDX).
           MOVE RAW-PURCHASE-CAMPAIGN
                               TO WS-RAW-CAMPAIGN (WS-RAW-IDX).
           MOVE RAW-PURCHASE-STATUS
                               TO WS-RAW-STATUS (WS-RAW-IDX).
           MOVE RAW-PURCHASE-RECEIPT-ID
                               TO WS-RAW-RECEIPT-ID (WS-RAW-IDX).
      *
       P10000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P15000-BUILD-CHARGEBACK-TBL                    *
      *    FUNCTION :  COLLECT RECEIPT-IDS OF RAW RECORDS WHOSE       *
      *                STATUS (LOWER-CASED) IS 'CHARGEBACK'.          *
      *****************************************************************
      *
       P15000-BUILD-CHARGEBACK-TBL.
      *
           MOVE WS-RAW-STATUS (WS-SUB1) TO WS-STATUS-LOWER.
           INSPECT WS-STATUS-LOWER
               CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
      *
           IF WS-STATUS-LOWER = 'chargeback'
               ADD 1 TO WS-CHARGEBACK-COUNT
               SET WS-CB-IDX TO WS-CHARGEBACK-COUNT
               MOVE WS-RAW-RECEIPT-ID (WS-SUB1)
                   TO WS-CHARGEBACK-RECEIPT-ID (WS-CB-IDX)
           END-IF.
      *
       P15000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P16000-EDIT-AND-FILTER                         *
      *    FUNCTION :  PARSE REVENUE, TRIM/UPPER-CASE CAMPAIGN, AND   *
      *                KEEP ONLY ELIGIBLE PURCHASE EVENTS.            *
      *****************************************************************
      *
       P16000-EDIT-AND-FILTER.
      *
           MOVE WS-RAW-REVENUE-TEXT (WS-SUB1) TO WS-RP-RAW-TEXT.
           PERFORM P16100-PARSE-REVENUE THRU P16100-EXIT.
      *
           MOVE WS-RAW-STATUS (WS-SUB1) TO WS-STATUS-LOWER.
           INSPECT WS-STATUS-LOWER
               CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
           MOVE WS-RAW-EVENT-NAME (WS-SUB1) TO WS-EVENT-NAME-LOWER.
           INSPECT WS-EVENT-NAME-LOWER
               CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
      *
           IF WS-STATUS-LOWER NOT = 'success   '
               OR WS-EVENT-NAME-LOWER NOT = 'purchase    '
               OR WS-RP-PARSED-VALUE NOT > ZEROES
               GO TO P16000-EXIT
           END-IF.
      *
           ADD 1 TO WS-EDIT-COUNT.
           SET WS-EDIT-IDX TO WS-EDIT-COUNT.
           MOVE WS-RAW-AF-ID (WS-SUB1)
                                TO WS-EDIT-AF-ID (WS-EDIT-IDX).
           MOVE WS-RAW-EVENT-TIME (WS-SUB1)
                                TO WS-EDIT-EVENT-TIME (WS-EDIT-IDX).
           MOVE WS-RAW-EVENT-NAME (WS-SUB1)
                                TO WS-EDIT-EVENT-NAME (WS-EDIT-IDX).
           MOVE WS-RP-PARSED-VALUE
                                TO WS-EDIT-REVENUE (WS-EDIT-IDX).
           MOVE WS-RAW-CAMPAIGN (WS-SUB1)
                                TO WS-EDIT-CAMPAIGN (WS-EDIT-IDX).
           MOVE WS-RAW-STATUS (WS-SUB1)
                                TO WS-EDIT-STATUS (WS-EDIT-IDX).
           MOVE WS-RAW-RECEIPT-ID (WS-SUB1)
                                TO WS-EDIT-RECEIPT-ID (WS-EDIT-IDX).
           SET WS-EDIT-KEEP (WS-EDIT-IDX) TO TRUE.
      *
           PERFORM P16200-NORMALIZE-CAMPAIGN THRU P16200-EXIT.
      *
       P16000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P16100-PARSE-REVENUE                           *
      *    FUNCTION :  REPLACE A COMMA DECIMAL SEPARATOR WITH A       *
      *                PERIOD AND CONVERT THE REVENUE TEXT TO A       *
      *                SIGNED 7.2 NUMERIC VALUE.  UNPARSABLE TEXT     *
      *                BECOMES ZERO, NOT AN ABEND - THE FEED IS NOT   *
      *                ALWAYS CLEAN.                                  *
      *****************************************************************
      *
       P16100-PARSE-REVENUE.
      *
           INSPECT WS-RP-RAW-TEXT REPLACING ALL ',' BY '.'.
           MOVE '+' TO WS-RP-SIGN-SW.
           MOVE SPACES TO WS-RP-UNSIGNED-TEXT.
      *
           IF WS-RP-RAW-TEXT (1:1) = '-'
               MOVE '-' TO WS-RP-SIGN-SW
               MOVE WS-RP-RAW-TEXT (2:11) TO WS-RP-UNSIGNED-TEXT
           ELSE
               MOVE WS-RP-RAW-TEXT TO WS-RP-UNSIGNED-TEXT
           END-IF.
      *
           MOVE SPACES TO WS-RP-INT-TEXT WS-RP-DEC-TEXT.
           UNSTRING WS-RP-UNSIGNED-TEXT DELIMITED BY '.'
               INTO WS-RP-INT-TEXT WS-RP-DEC-TEXT.
      *
           SET WS-RP-VALID TO TRUE.
      *
           IF WS-RP-INT-TEXT = SPACES
               SET WS-RP-INVALID TO TRUE
           END-IF.
      *
           INSPECT WS-RP-INT-TEXT REPLACING LEADING SPACE BY ZERO.
           IF WS-RP-INT-TEXT NOT NUMERIC
               SET WS-RP-INVALID TO TRUE
           END-IF.
      *
           IF WS-RP-DEC-TEXT = SPACES
               MOVE '00' TO WS-RP-DEC-TEXT
           ELSE
               INSPECT WS-RP-DEC-TEXT REPLACING TRAILING SPACE
                   BY ZERO
           END-IF.
           IF WS-RP-DEC-TEXT NOT NUMERIC
               SET WS-RP-INVALID TO TRUE
           END-IF.
      *
           IF WS-RP-INVALID
               MOVE ZEROES TO WS-RP-PARSED-VALUE
           ELSE
               COMPUTE WS-RP-PARSED-VALUE ROUNDED =
                   WS-RP-INT-NUM + (WS-RP-DEC-NUM / 100)
               IF WS-RP-NEGATIVE
                   COMPUTE WS-RP-PARSED-VALUE =
                       WS-RP-PARSED-VALUE * -1
               END-IF
           END-IF.
      *
       P16100-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P16200-NORMALIZE-CAMPAIGN                      *
      *    FUNCTION :  LEFT-JUSTIFY PAST ANY LEADING BLANKS, THEN     *
      *                UPPER-CASE, THE CAMPAIGN NAME.                 *
      *****************************************************************
      *
       P16200-NORMALIZE-CAMPAIGN.
      *
           MOVE ZEROES TO WS-LEAD-SPACES.
           INSPECT WS-RAW-CAMPAIGN (WS-SUB1)
               TALLYING WS-LEAD-SPACES FOR LEADING SPACE.
      *
           IF WS-LEAD-SPACES < 20
               COMPUTE WS-SUB2 = WS-LEAD-SPACES + 1
               MOVE WS-RAW-CAMPAIGN (WS-SUB1)
                       (WS-SUB2: 20 - WS-LEAD-SPACES)
                   TO WS-EDIT-CAMPAIGN-NORM (WS-EDIT-IDX)
           ELSE
               MOVE SPACES TO WS-EDIT-CAMPAIGN-NORM (WS-EDIT-IDX)
           END-IF.
      *
           INSPECT WS-EDIT-CAMPAIGN-NORM (WS-EDIT-IDX)
               CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
      *
       P16200-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P20000-SORT-SURVIVORS                          *
      *    FUNCTION :  ASCENDING BUBBLE SORT OF WS-EDIT-TABLE ON      *
      *                EVENT-TIME-UTC.  TABLE IS SMALL ENOUGH (ONE    *
      *                DAY'S PURCHASE VOLUME) THAT A SIMPLE EXCHANGE  *
      *                SORT IS ADEQUATE - SEE GMA-349 FOR THE SIZING. *
      *****************************************************************
      *
       P20000-SORT-SURVIVORS.
      *
           MOVE 'Y' TO WS-SWAP-MADE-SW.
           PERFORM P20100-BUBBLE-PASS THRU P20100-EXIT
               UNTIL NOT WS-SWAP-MADE.
      *
       P20000-EXIT.
           EXIT.
      *
       P20100-BUBBLE-PASS.
      *
           MOVE 'N' TO WS-SWAP-MADE-SW.
           PERFORM P20110-BUBBLE-COMPARE THRU P20110-EXIT
               VARYING WS-SUB1 FROM 1 BY 1
               UNTIL WS-SUB1 > WS-EDIT-COUNT - 1.
      *
       P20100-EXIT.
           EXIT.
      *
       P20110-BUBBLE-COMPARE.
      *
           COMPUTE WS-SUB2 = WS-SUB1 + 1.
           IF WS-EDIT-EVENT-TIME (WS-SUB1) >
              WS-EDIT-EVENT-TIME (WS-SUB2)
               PERFORM P20120-SWAP-ENTRIES THRU P20120-EXIT
               MOVE 'Y' TO WS-SWAP-MADE-SW
           END-IF.
      *
       P20110-EXIT.
           EXIT.
      *
       P20120-SWAP-ENTRIES.
      *
           MOVE WS-EDIT-ENTRY (WS-SUB1) TO WS-EDIT-ENTRY-HOLD.
           MOVE WS-EDIT-ENTRY (WS-SUB2) TO WS-EDIT-ENTRY (WS-SUB1).
           MOVE WS-EDIT-ENTRY-HOLD      TO WS-EDIT-ENTRY (WS-SUB2).
      *
       P20120-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P30000-DEDUP-LOOP                              *
      *    FUNCTION :  AFTER THE SORT, IDENTICAL (AF-ID, EVENT-TIME,  *
      *                EVENT-NAME, REVENUE) ENTRIES FALL ADJACENT.    *
      *                DROP ALL BUT THE FIRST OF EACH GROUP.          *
      *****************************************************************
      *
       P30000-DEDUP-LOOP.
      *
           IF WS-SUB1 = 1
               GO TO P30000-EXIT
           END-IF.
      *
           COMPUTE WS-SUB2 = WS-SUB1 - 1.
           IF WS-EDIT-AF-ID (WS-SUB1) = WS-EDIT-AF-ID (WS-SUB2)
              AND WS-EDIT-EVENT-TIME (WS-SUB1)
                              = WS-EDIT-EVENT-TIME (WS-SUB2)
              AND WS-EDIT-EVENT-NAME (WS-SUB1)
                              = WS-EDIT-EVENT-NAME (WS-SUB2)
              AND WS-EDIT-REVENUE (WS-SUB1) = WS-EDIT-REVENUE (WS-SUB2)
               SET WS-EDIT-DROP (WS-SUB1) TO TRUE
               ADD 1 TO WS-DUP-COUNT
           END-IF.
      *
       P30000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P40000-CHARGEBACK-LOOP                         *
      *    FUNCTION :  ZERO THE REVENUE OF ANY SURVIVING ENTRY WHOSE  *
      *                RECEIPT-ID APPEARS IN THE CHARGEBACK TABLE.    *
      *                THE RECORD IS RETAINED, NOT DROPPED.           *
      *****************************************************************
      *
       P40000-CHARGEBACK-LOOP.
      *
           IF WS-EDIT-DROP (WS-SUB1)
               GO TO P40000-EXIT
           END-IF.
      *
           SET WS-CB-IDX TO 1.
           SEARCH WS-CHARGEBACK-ENTRY VARYING WS-CB-IDX
               AT END
                   GO TO P40000-EXIT
               WHEN WS-CHARGEBACK-RECEIPT-ID (WS-CB-IDX)
                    = WS-EDIT-RECEIPT-ID (WS-SUB1)
                   MOVE ZEROES TO WS-EDIT-REVENUE (WS-SUB1)
                   ADD 1 TO WS-CB-APPLIED-COUNT
           END-SEARCH.
      *
       P40000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P50000-WRITE-CURATED-LOOP                      *
      *    FUNCTION :  WRITE EVERY SURVIVING, NON-DUPLICATE ENTRY TO  *
      *                THE CURATED PURCHASE FILE.                     *
      *****************************************************************
      *
       P50000-WRITE-CURATED-LOOP.
      *
           IF WS-EDIT-DROP (WS-SUB1)
               GO TO P50000-EXIT
           END-IF.
      *
           MOVE WS-EDIT-AF-ID (WS-SUB1)  TO
                           CURATED-PURCHASE-APPSFLYER-ID.
           MOVE WS-EDIT-EVENT-TIME (WS-SUB1) TO
                           CURATED-PURCHASE-EVENT-TIME-UTC.
           MOVE WS-EDIT-EVENT-NAME (WS-SUB1) TO
                           CURATED-PURCHASE-EVENT-NAME.
           MOVE WS-EDIT-REVENUE (WS-SUB1)    TO
                           CURATED-PURCHASE-REVENUE-USD.
           MOVE WS-EDIT-CAMPAIGN (WS-SUB1)   TO
                           CURATED-PURCHASE-CAMPAIGN.
           MOVE WS-EDIT-STATUS (WS-SUB1)     TO
                           CURATED-PURCHASE-STATUS.
           MOVE WS-EDIT-RECEIPT-ID (WS-SUB1) TO
                           CURATED-PURCHASE-RECEIPT-ID.
           MOVE WS-EDIT-CAMPAIGN-NORM (WS-SUB1) TO
                           CURATED-PURCHASE-CAMPAIGN-NORM.
      *
           WRITE CURATED-PURCHASE-RECORD.
           ADD 1 TO WS-CURATED-COUNT.
      *
       P50000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *    PARAGRAPH:  P99000-DISPLAY-TOTALS                          *
      *    FUNCTION :  WRITE THE RUN'S CONTROL TOTALS TO SYSOUT.      *
      *****************************************************************
      *
       P99000-DISPLAY-TOTALS.
      *
           MOVE WS-RAW-COUNT        TO WGT-RAW-READ.
           MOVE WS-EDIT-COUNT       TO WGT-ELIGIBLE.
           MOVE WS-DUP-COUNT        TO WGT-DUPLICATES.
           MOVE WS-CB-APPLIED-COUNT TO WGT-CHARGEBACKS.
           MOVE WS-CURATED-COUNT    TO WGT-CURATED.
      *
           DISPLAY WS-GB1-TOTALS-LINE.
           DISPLAY WS-GB1-TOTALS-LINE2.
           DISPLAY WS-GB1-TOTALS-LINE3.
           DISPLAY WS-GB1-TOTALS-LINE4.
           DISPLAY WS-GB1-TOTALS-LINE5.
      *
       P99000-EXIT.
           EXIT.
