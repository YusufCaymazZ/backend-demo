      ******************************************************************
      * ARPDAU D-1 REPORT RECORD -- LINE SEQUENTIAL                    *
      * WRITTEN BY GMAB40, ONE ROW PER CAMPAIGN WITH REVENUE ON THE    *
      * D-1 DATE, JOINED TO THAT DATE'S DAILY ACTIVE USER COUNT.       *
      ******************************************************************
       01  ARPDAU-D1-RECORD.
           05  ARPDAU-D1-DATE          PIC X(10).
           05  ARPDAU-D1-CAMPAIGN      PIC X(20).
           05  ARPDAU-D1-REVENUE-USD   PIC S9(9)V99 COMP-3.
           05  ARPDAU-D1-DAU           PIC 9(07).
           05  ARPDAU-D1-ARPDAU        PIC S9(7)V9999 COMP-3.
           05  FILLER                  PIC X(10).
