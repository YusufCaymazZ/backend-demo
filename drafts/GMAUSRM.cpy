      ******************************************************************
      * PLAYER BALANCE MASTER RECORD -- LINE SEQUENTIAL                *
      * KEYED BY USER-ID.  GMAB50 LOADS THIS FILE INTO A WORKING-      *
      * STORAGE TABLE AT START OF RUN AND REWRITES IT AT END OF JOB.   *
      ******************************************************************
       01  USER-MASTER-RECORD.
           05  USER-MASTER-USER-ID     PIC X(32).
           05  USER-MASTER-BALANCE     PIC S9(09) COMP-3.
           05  FILLER                  PIC X(10).
