      ******************************************************************
      * EARN TRANSACTION RECORD -- LINE SEQUENTIAL                     *
      * ONE ROW PER "EARN" REQUEST TO BE POSTED TO THE PLAYER BALANCE  *
      * MASTER BY GMAB50.  AMOUNT IS A WHOLE-UNIT CREDIT, 1-100000.    *
      ******************************************************************
       01  EARN-TRANSACTION-RECORD.
           05  EARN-TRANSACTION-USER-ID
                                       PIC X(32).
           05  EARN-TRANSACTION-AMOUNT PIC 9(06) COMP-3.
           05  EARN-TRANSACTION-REASON PIC X(40).
           05  FILLER                  PIC X(06).
