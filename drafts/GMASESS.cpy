      ******************************************************************
      * PLAYER SESSION RECORD -- LINE SEQUENTIAL                       *
      * ONE ROW PER SESSION EVENT.  GMAB40 COUNTS DISTINCT USER-IDS    *
      * PER CALENDAR DATE TO OBTAIN DAILY ACTIVE USERS.                *
      ******************************************************************
       01  SESSION-RECORD.
           05  SESSION-USER-ID         PIC X(20).
           05  SESSION-EVENT-TIME-UTC  PIC X(20).
           05  FILLER                  PIC X(10).
