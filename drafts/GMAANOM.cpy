      ******************************************************************
      * ROAS ANOMALY REPORT RECORD -- LINE SEQUENTIAL                  *
      * WRITTEN BY GMAB30 FOR EVERY CAMPAIGN WITH A D-1 ROAS ROW,      *
      * COMPARING THE D-1 ROAS TO THE CAMPAIGN'S TRAILING 7-DAY        *
      * AVERAGE ROAS.                                                  *
      ******************************************************************
       01  ROAS-ANOMALY-RECORD.
           05  ROAS-ANOMALY-DATE       PIC X(10).
           05  ROAS-ANOMALY-CAMPAIGN   PIC X(20).
           05  ROAS-ANOMALY-ROAS-D1    PIC S9(5)V9999 COMP-3.
           05  ROAS-ANOMALY-AVG7       PIC S9(5)V9999 COMP-3.
           05  ROAS-ANOMALY-FLAG       PIC X(01).
           05  FILLER                  PIC X(10).
