      ******************************************************************
      * CONFIRMED PURCHASE RECORD -- LINE SEQUENTIAL                   *
      * STORE-CONFIRMED PURCHASE EXTRACT USED BY GMAB20 TO RECONCILE   *
      * AGAINST THE CURATED ATTRIBUTION PURCHASES.                     *
      ******************************************************************
       01  CONFIRMED-PURCHASE-RECORD.
           05  CONFIRMED-PURCHASE-APPSFLYER-ID
                                       PIC X(20).
           05  CONFIRMED-PURCHASE-EVENT-TIME-UTC
                                       PIC X(20).
           05  CONFIRMED-PURCHASE-REVENUE-USD
                                       PIC S9(7)V99 COMP-3.
           05  FILLER                  PIC X(10).
