      ******************************************************************
      * DAILY AD COST RECORD -- LINE SEQUENTIAL                        *
      * ONE ROW PER CAMPAIGN PER DAY, FED TO GMAB30 TO COMPUTE ROAS.   *
      * CAMPAIGN IS NORMALIZED (TRIMMED, UPPER-CASED) BEFORE THE JOIN. *
      ******************************************************************
       01  DAILY-COST-RECORD.
           05  DAILY-COST-DATE         PIC X(10).
           05  DAILY-COST-CAMPAIGN     PIC X(20).
           05  DAILY-COST-AD-COST-USD  PIC S9(7)V99 COMP-3.
           05  FILLER                  PIC X(10).
