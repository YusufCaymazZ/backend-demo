      ******************************************************************
      * RECONCILIATION DETAIL AND SUMMARY RECORDS -- LINE SEQUENTIAL   *
      * WRITTEN BY GMAB20 TO THE RECONCILIATION REPORT FILE.  ONE      *
      * SUMMARY RECORD LEADS THE FILE, FOLLOWED BY ONE DETAIL RECORD   *
      * PER MATCHED / AF-ONLY / CONFIRMED-ONLY PURCHASE.               *
      ******************************************************************
       01  RECONCILIATION-DETAIL-RECORD.
           05  RECONCILIATION-MATCH-TYPE
                                       PIC X(14).
           05  RECONCILIATION-APPSFLYER-ID
                                       PIC X(20).
           05  RECONCILIATION-AF-EVENT-TIME
                                       PIC X(20).
           05  RECONCILIATION-CF-EVENT-TIME
                                       PIC X(20).
           05  RECONCILIATION-REVENUE-USD
                                       PIC S9(7)V99 COMP-3.
           05  FILLER                  PIC X(06).

       01  RECONCILIATION-SUMMARY-RECORD.
           05  RECONCILIATION-MATCHED-COUNT
                                       PIC 9(07).
           05  RECONCILIATION-AF-ONLY-COUNT
                                       PIC 9(07).
           05  RECONCILIATION-CONFIRMED-ONLY-COUNT
                                       PIC 9(07).
           05  FILLER                  PIC X(59).
