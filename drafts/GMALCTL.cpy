      ******************************************************************
      * LEDGER CONTROL REPORT RECORD -- LINE SEQUENTIAL                *
      * ONE ROW WRITTEN BY GMAB50 AT END OF JOB WITH THE RUN'S         *
      * CONTROL TOTALS FOR THE EARN-TRANSACTION POSTING PASS.          *
      ******************************************************************
       01  LEDGER-CONTROL-RECORD.
           05  LEDGER-CONTROL-TRANS-READ
                                       PIC 9(07).
           05  LEDGER-CONTROL-TRANS-APPLIED
                                       PIC 9(07).
           05  LEDGER-CONTROL-TRANS-REJECTED
                                       PIC 9(07).
           05  LEDGER-CONTROL-USERS-CREATED
                                       PIC 9(07).
           05  LEDGER-CONTROL-AMOUNT-POSTED
                                       PIC S9(09) COMP-3.
           05  FILLER                  PIC X(33).
