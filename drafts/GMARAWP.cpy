      ******************************************************************
      * RAW ATTRIBUTION PURCHASE EVENT RECORD -- LINE SEQUENTIAL       *
      * SOURCE FEED FROM THE ATTRIBUTION VENDOR EXTRACT, ONE EVENT     *
      * PER LINE.  REVENUE ARRIVES AS TEXT AND MAY USE A COMMA FOR     *
      * THE DECIMAL SEPARATOR -- GMAB10 SCRUBS IT BEFORE USE.          *
      ******************************************************************
       01  RAW-PURCHASE-RECORD.
           05  RAW-PURCHASE-APPSFLYER-ID   PIC X(20).
           05  RAW-PURCHASE-EVENT-TIME-UTC PIC X(20).
           05  RAW-PURCHASE-EVENT-NAME     PIC X(12).
           05  RAW-PURCHASE-REVENUE-TEXT   PIC X(12).
           05  RAW-PURCHASE-CAMPAIGN       PIC X(20).
           05  RAW-PURCHASE-STATUS         PIC X(10).
           05  RAW-PURCHASE-RECEIPT-ID     PIC X(16).
           05  FILLER                      PIC X(06).
