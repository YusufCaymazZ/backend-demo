      ******************************************************************
      * CURATED PURCHASE RECORD -- LINE SEQUENTIAL                     *
      * OUTPUT OF GMAB10 (PURCHASE CURATION).  CARRIES THE SAME        *
      * ATTRIBUTION FIELDS AS THE RAW FEED PLUS THE PARSED REVENUE     *
      * AND THE NORMALIZED CAMPAIGN NAME.  FED INTO GMAB20 AND GMAB30  *
      * AS INPUT, AND RE-READ BY GMAB40 TO REBUILD DAILY REVENUE.      *
      ******************************************************************
       01  CURATED-PURCHASE-RECORD.
           05  CURATED-PURCHASE-APPSFLYER-ID
                                       PIC X(20).
           05  CURATED-PURCHASE-EVENT-TIME-UTC
                                       PIC X(20).
           05  CURATED-PURCHASE-EVENT-NAME
                                       PIC X(12).
           05  CURATED-PURCHASE-REVENUE-USD
                                       PIC S9(7)V99 COMP-3.
           05  CURATED-PURCHASE-CAMPAIGN
                                       PIC X(20).
           05  CURATED-PURCHASE-STATUS
                                       PIC X(10).
           05  CURATED-PURCHASE-RECEIPT-ID
                                       PIC X(16).
           05  CURATED-PURCHASE-CAMPAIGN-NORM
                                       PIC X(20).
           05  FILLER                  PIC X(06).
