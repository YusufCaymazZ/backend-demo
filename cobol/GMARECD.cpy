000100******************************************************************        
000110* RECONCILIATION DETAIL AND SUMMARY RECORDS -- LINE SEQUENTIAL   *        
000120* WRITTEN BY GMAB20 TO THE RECONCILIATION REPORT FILE.  ONE      *        
000130* SUMMARY RECORD LEADS THE FILE, FOLLOWED BY ONE DETAIL RECORD   *        
000140* PER MATCHED / AF-ONLY / CONFIRMED-ONLY PURCHASE.               *        
000150******************************************************************        
000160 01  RECONCILIATION-DETAIL-RECORD.                                        
000170     05  RECONCILIATION-MATCH-TYPE                                        
000180                                 PIC X(14).                               
000190     05  RECONCILIATION-APPSFLYER-ID                                      
000200                                 PIC X(20).                               
000210     05  RECONCILIATION-AF-EVENT-TIME                                     
000220                                 PIC X(20).                               
000230     05  RECONCILIATION-CF-EVENT-TIME                                     
000240                                 PIC X(20).                               
000250     05  RECONCILIATION-REVENUE-USD                                       
000260                                 PIC S9(7)V99 COMP-3.                     
000270     05  FILLER                  PIC X(06).                               
000280                                                                          
000290 01  RECONCILIATION-SUMMARY-RECORD.                                       
000300     05  RECONCILIATION-MATCHED-COUNT                                     
000310                                 PIC 9(07).                               
000320     05  RECONCILIATION-AF-ONLY-COUNT                                     
000330                                 PIC 9(07).                               
000340     05  RECONCILIATION-CONFIRMED-ONLY-COUNT                              
000350                                 PIC 9(07).                               
000360     05  FILLER                  PIC X(59).                               
