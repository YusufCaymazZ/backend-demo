000100******************************************************************        
000110* EARN TRANSACTION RECORD -- LINE SEQUENTIAL                     *        
000120* ONE ROW PER "EARN" REQUEST TO BE POSTED TO THE PLAYER BALANCE  *        
000130* MASTER BY GMAB50.  AMOUNT IS A WHOLE-UNIT CREDIT, 1-100000.    *        
000140******************************************************************        
000150 01  EARN-TRANSACTION-RECORD.                                             
000160     05  EARN-TRANSACTION-USER-ID                                         
000170                                 PIC X(32).                               
000180     05  EARN-TRANSACTION-AMOUNT PIC 9(06) COMP-3.                        
000190     05  EARN-TRANSACTION-REASON PIC X(40).                               
000200     05  FILLER                  PIC X(06).                               
