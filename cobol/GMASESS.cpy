000100******************************************************************        
000110* PLAYER SESSION RECORD -- LINE SEQUENTIAL                       *        
000120* ONE ROW PER SESSION EVENT.  GMAB40 COUNTS DISTINCT USER-IDS    *        
000130* PER CALENDAR DATE TO OBTAIN DAILY ACTIVE USERS.                *        
000140******************************************************************        
000150 01  SESSION-RECORD.                                                      
000160     05  SESSION-USER-ID         PIC X(20).                               
000170     05  SESSION-EVENT-TIME-UTC  PIC X(20).                               
000180     05  FILLER                  PIC X(10).                               
