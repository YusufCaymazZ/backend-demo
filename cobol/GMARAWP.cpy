000100******************************************************************        
000110* RAW ATTRIBUTION PURCHASE EVENT RECORD -- LINE SEQUENTIAL       *        
000120* SOURCE FEED FROM THE ATTRIBUTION VENDOR EXTRACT, ONE EVENT     *        
000130* PER LINE.  REVENUE ARRIVES AS TEXT AND MAY USE A COMMA FOR     *        
000140* THE DECIMAL SEPARATOR -- GMAB10 SCRUBS IT BEFORE USE.          *        
000150******************************************************************        
000160 01  RAW-PURCHASE-RECORD.                                                 
000170     05  RAW-PURCHASE-APPSFLYER-ID   PIC X(20).                           
000180     05  RAW-PURCHASE-EVENT-TIME-UTC PIC X(20).                           
000190     05  RAW-PURCHASE-EVENT-NAME     PIC X(12).                           
000200     05  RAW-PURCHASE-REVENUE-TEXT   PIC X(12).                           
000210     05  RAW-PURCHASE-CAMPAIGN       PIC X(20).                           
000220     05  RAW-PURCHASE-STATUS         PIC X(10).                           
000230     05  RAW-PURCHASE-RECEIPT-ID     PIC X(16).                           
000240     05  FILLER                      PIC X(06).                           
