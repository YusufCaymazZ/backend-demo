000100******************************************************************        
000110* ROAS D-1 REPORT RECORD -- LINE SEQUENTIAL                      *        
000120* WRITTEN BY GMAB30, ONE ROW PER CAMPAIGN ACTIVE ON THE D-1      *        
000130* (PREVIOUS PROCESSING DAY) DATE.                                *        
000140******************************************************************        
000150 01  ROAS-D1-RECORD.                                                      
000160     05  ROAS-D1-DATE            PIC X(10).                               
000170     05  ROAS-D1-CAMPAIGN        PIC X(20).                               
000180     05  ROAS-D1-REVENUE-USD     PIC S9(9)V99 COMP-3.                     
000190     05  ROAS-D1-AD-COST-USD     PIC S9(7)V99 COMP-3.                     
000200     05  ROAS-D1-ROAS            PIC S9(5)V9999 COMP-3.                   
000210     05  FILLER                  PIC X(10).                               
