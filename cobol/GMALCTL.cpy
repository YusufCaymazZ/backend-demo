000100******************************************************************        
000110* LEDGER CONTROL REPORT RECORD -- LINE SEQUENTIAL                *        
000120* ONE ROW WRITTEN BY GMAB50 AT END OF JOB WITH THE RUN'S         *        
000130* CONTROL TOTALS FOR THE EARN-TRANSACTION POSTING PASS.          *        
000140******************************************************************        
000150 01  LEDGER-CONTROL-RECORD.                                               
000160     05  LEDGER-CONTROL-TRANS-READ                                        
000170                                 PIC 9(07).                               
000180     05  LEDGER-CONTROL-TRANS-APPLIED                                     
000190                                 PIC 9(07).                               
000200     05  LEDGER-CONTROL-TRANS-REJECTED                                    
000210                                 PIC 9(07).                               
000220     05  LEDGER-CONTROL-USERS-CREATED                                     
000230                                 PIC 9(07).                               
000240     05  LEDGER-CONTROL-AMOUNT-POSTED                                     
000250                                 PIC S9(09) COMP-3.                       
000260     05  FILLER                  PIC X(33).                               
