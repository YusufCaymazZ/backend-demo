000100******************************************************************        
000110* PLAYER BALANCE MASTER RECORD -- LINE SEQUENTIAL                *        
000120* KEYED BY USER-ID.  GMAB50 LOADS THIS FILE INTO A WORKING-      *        
000130* STORAGE TABLE AT START OF RUN AND REWRITES IT AT END OF JOB.   *        
000140******************************************************************        
000150 01  USER-MASTER-RECORD.                                                  
000160     05  USER-MASTER-USER-ID     PIC X(32).                               
000170     05  USER-MASTER-BALANCE     PIC S9(09) COMP-3.                       
000180     05  FILLER                  PIC X(10).                               
