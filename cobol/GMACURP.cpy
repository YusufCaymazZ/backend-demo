000100******************************************************************        
000110* CURATED PURCHASE RECORD -- LINE SEQUENTIAL                     *        
000120* OUTPUT OF GMAB10 (PURCHASE CURATION).  CARRIES THE SAME        *        
000130* ATTRIBUTION FIELDS AS THE RAW FEED PLUS THE PARSED REVENUE     *        
000140* AND THE NORMALIZED CAMPAIGN NAME.  FED INTO GMAB20 AND GMAB30  *        
000150* AS INPUT, AND RE-READ BY GMAB40 TO REBUILD DAILY REVENUE.      *        
000160******************************************************************        
000170 01  CURATED-PURCHASE-RECORD.                                             
000180     05  CURATED-PURCHASE-APPSFLYER-ID                                    
000190                                 PIC X(20).                               
000200     05  CURATED-PURCHASE-EVENT-TIME-UTC                                  
000210                                 PIC X(20).                               
000220     05  CURATED-PURCHASE-EVENT-NAME                                      
000230                                 PIC X(12).                               
000240     05  CURATED-PURCHASE-REVENUE-USD                                     
000250                                 PIC S9(7)V99 COMP-3.                     
000260     05  CURATED-PURCHASE-CAMPAIGN                                        
000270                                 PIC X(20).                               
000280     05  CURATED-PURCHASE-STATUS                                          
000290                                 PIC X(10).                               
000300     05  CURATED-PURCHASE-RECEIPT-ID                                      
000310                                 PIC X(16).                               
000320     05  CURATED-PURCHASE-CAMPAIGN-NORM                                   
000330                                 PIC X(20).                               
000340     05  FILLER                  PIC X(06).                               
