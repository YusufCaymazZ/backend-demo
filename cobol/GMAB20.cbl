000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. GMAB20.                                                      
000120 AUTHOR. D. OKONKWO.                                                      
000130 INSTALLATION. NIGHTFALL GAMES - INFORMATION SYSTEMS.                     
000140 DATE-WRITTEN. 04/02/91.                                                  
000150 DATE-COMPILED.                                                           
000160 SECURITY.  NIGHTFALL GAMES INTERNAL USE ONLY.  NOT FOR                   
000170     DISTRIBUTION OUTSIDE THE MARKETING ANALYTICS GROUP.                  
000180*                                                                         
000190******************************************************************        
000200*              NIGHTFALL GAMES MARKETING ANALYTICS (GMA)        *         
000210*                  INFORMATION SYSTEMS DIVISION                 *         
000220*                                                                *        
000230* PROGRAM :   GMAB20                                            *         
000240*                                                                *        
000250* FUNCTION:   PROGRAM GMAB20 RECONCILES THE CURATED PURCHASE    *         
000260*             FILE PRODUCED BY GMAB10 AGAINST THE STORE'S OWN   *         
000270*             CONFIRMED-PURCHASE RECEIPT FEED.  EACH CURATED    *         
000280*             PURCHASE IS MATCHED TO THE NEAREST CONFIRMED      *         
000290*             RECEIPT FOR THE SAME ATTRIBUTION ID WITHIN A TEN  *         
000300*             MINUTE WINDOW.  UNMATCHED PURCHASES AND UNUSED    *         
000310*             RECEIPTS ARE REPORTED SEPARATELY.                 *         
000320*                                                                *        
000330* FILES   :   CURATED PURCHASE FILE    -  LINE SEQ   (READ)     *         
000340*             CONFIRMED PURCHASE FILE  -  LINE SEQ   (READ)     *         
000350*             RECONCILIATION REPORT    -  LINE SEQ   (OUTPUT)   *         
000360*                                                                *        
000370******************************************************************        
000380*             PROGRAM CHANGE LOG                                *         
000390*             -------------------                               *         
000400*                                                                *        
000410*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
000420*  --------   --------------------  --------------------------  *         
000430*  04/02/91   D. OKONKWO            NEW PROGRAM.  REPLACES THE  *         
000440*                                   FINANCE DESK'S MANUAL       *         
000450*                                   RECEIPT-MATCHING SPREAD-    *         
000460*                                   SHEET.                      *         
000470*  10/15/91   D. OKONKWO            GMA-129 WIDENED THE MATCH   *         
000480*                                   WINDOW FROM 5 TO 10 MINUTES *         
000490*                                   PER REVENUE DESK REQUEST.   *         
000500*  05/06/93   R. TAM                GMA-171 A CONFIRMED RECEIPT *         
000510*                                   CAN NOW BE THE "NEAREST"    *         
000520*                                   MATCH FOR MORE THAN ONE     *         
000530*                                   PURCHASE - WE WERE LOSING   *         
000540*                                   LEGITIMATE MATCHES WHEN TWO *         
000550*                                   PURCHASES RACED FOR ONE     *         
000560*                                   RECEIPT.                    *         
000570*  08/19/95   R. TAM                GMA-205 TIES ON THE NEAREST *         
000580*                                   RECEIPT NOW RESOLVE TO THE  *         
000590*                                   LOWEST-INDEXED RECEIPT, NOT *         
000600*                                   THE LAST ONE READ.          *         
000610*  06/30/98   S. OYELARAN           GMA-289 YEAR 2000 REVIEW -  *         
000620*                                   TIMESTAMP-TO-SECONDS ROUTINE*         
000630*                                   USES A FULL 4-DIGIT YEAR    *         
000640*                                   AND WAS FOUND CENTURY-SAFE. *         
000650*  02/02/99   S. OYELARAN           GMA-302 A PURCHASE WITH AN  *         
000660*                                   UNPARSABLE TIMESTAMP NO     *         
000670*                                   LONGER ABENDS THE STEP - IT *         
000680*                                   FALLS OUT AS AF-ONLY.       *         
000690*  07/22/02   S. OYELARAN           GMA-350 RAISED DETAIL TABLE *         
000700*                                   SIZE TO 10000 ROWS.         *         
000710*  03/04/03   S. OYELARAN           GMA-363 REVENUE FIELDS      *         
000720*                                   REPACKED COMP-3 PER AUDIT;  *         
000730*                                   PURCCURR/CONFIRMD RECORD    *         
000740*                                   CONTAINS CLAUSES CORRECTED; *         
000750*                                   RECONOUT CLAUSE DROPPED -   *         
000760*                                   TWO RECORD SIZES IN THE FD. *         
000770*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
000780*                                                                *        
000790******************************************************************        
000800     EJECT                                                                
000810 ENVIRONMENT DIVISION.                                                    
000820 CONFIGURATION SECTION.                                                   
000830 SPECIAL-NAMES.                                                           
000840     C01 IS TOP-OF-FORM                                                   
000850     UPSI-0 IS WS-RERUN-SWITCH                                            
000860         ON STATUS IS GMAB20-RERUN-REQUESTED                              
000870         OFF STATUS IS GMAB20-NORMAL-RUN.                                 
000880 INPUT-OUTPUT SECTION.                                                    
000890 FILE-CONTROL.                                                            
000900     SELECT PURCCURR       ASSIGN TO PURCCURR                             
000910         ORGANIZATION IS LINE SEQUENTIAL                                  
000920         FILE STATUS IS WS-PURCCURR-STATUS.                               
000930     SELECT CONFIRMD       ASSIGN TO CONFIRMD                             
000940         ORGANIZATION IS LINE SEQUENTIAL                                  
000950         FILE STATUS IS WS-CONFIRMD-STATUS.                               
000960     SELECT RECONOUT       ASSIGN TO RECONOUT                             
000970         ORGANIZATION IS LINE SEQUENTIAL                                  
000980         FILE STATUS IS WS-RECONOUT-STATUS.                               
000990     EJECT                                                                
001000 DATA DIVISION.                                                           
001010 FILE SECTION.                                                            
001020 FD  PURCCURR                                                             
001030     LABEL RECORDS ARE STANDARD                                           
001040     RECORD CONTAINS 129 CHARACTERS.                                      
001050     COPY GMACURP.                                                        
001060     EJECT                                                                
001070 FD  CONFIRMD                                                             
001080     LABEL RECORDS ARE STANDARD                                           
001090     RECORD CONTAINS 55 CHARACTERS.                                       
001100     COPY GMACNFP.                                                        
001110     EJECT                                                                
001120 FD  RECONOUT                                                             
001130     LABEL RECORDS ARE STANDARD.                                          
001140     COPY GMARECD.                                                        
001150     EJECT                                                                
001160 WORKING-STORAGE SECTION.                                                 
001170*                                                                         
001180*****************************************************************         
001190*    SWITCHES                                                   *         
001200*****************************************************************         
001210*                                                                         
001220 01  WS-SWITCHES.                                                         
001230     05  WS-PURCCURR-EOF-SW       PIC X     VALUE SPACES.                 
001240         88  PURCCURR-EOF                   VALUE 'Y'.                    
001250     05  WS-CONFIRMD-EOF-SW       PIC X     VALUE SPACES.                 
001260         88  CONFIRMD-EOF                   VALUE 'Y'.                    
001270     05  WS-TS-VALID-SW           PIC X     VALUE 'Y'.                    
001280         88  WS-TS-VALID                    VALUE 'Y'.                    
001290         88  WS-TS-INVALID                  VALUE 'N'.                    
001300     05  WS-AF-TS-VALID-SW        PIC X     VALUE 'Y'.                    
001310         88  WS-AF-TS-VALID                 VALUE 'Y'.                    
001320     05  WS-CF-TS-VALID-SW        PIC X     VALUE 'Y'.                    
001330         88  WS-CF-TS-VALID                 VALUE 'Y'.                    
001340     05  WS-YEAR-LEAP-SW          PIC X     VALUE 'N'.                    
001350         88  WS-YEAR-IS-LEAP                VALUE 'Y'.                    
001360         88  WS-YEAR-IS-NOT-LEAP             VALUE 'N'.                   
001370     EJECT                                                                
001380*                                                                         
001390*****************************************************************         
001400*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES, COUNTERS)       *         
001410*****************************************************************         
001420*                                                                         
001430 77  WS-MAX-CURATED               PIC S9(8) COMP VALUE +5000.             
001440 77  WS-MAX-CONFIRMED             PIC S9(8) COMP VALUE +5000.             
001450 77  WS-MAX-DETAIL                PIC S9(8) COMP VALUE +10000.            
001460 77  WS-CUR-COUNT                 PIC S9(8) COMP VALUE +0.                
001470 77  WS-CONF-COUNT                PIC S9(8) COMP VALUE +0.                
001480 77  WS-DETAIL-COUNT              PIC S9(8) COMP VALUE +0.                
001490 77  WS-MATCHED-COUNT             PIC S9(8) COMP VALUE +0.                
001500 77  WS-AF-ONLY-COUNT             PIC S9(8) COMP VALUE +0.                
001510 77  WS-CONFIRMED-ONLY-COUNT      PIC S9(8) COMP VALUE +0.                
001520 77  WS-SUB1                      PIC S9(8) COMP VALUE +0.                
001530 77  WS-SUB2                      PIC S9(8) COMP VALUE +0.                
001540 77  WS-BEST-IDX                  PIC S9(8) COMP VALUE +0.                
001550 77  WS-BEST-DIFF                 PIC S9(11) COMP VALUE +0.               
001560 77  WS-SUB-MONTH                 PIC S9(4) COMP VALUE +0.                
001570     EJECT                                                                
001580*                                                                         
001590*****************************************************************         
001600*    FILE STATUS / MISCELLANEOUS FIELDS                         *         
001610*****************************************************************         
001620*                                                                         
001630 01  WS-MISCELLANEOUS-FIELDS.                                             
001640     05  WS-PURCCURR-STATUS       PIC XX    VALUE SPACES.                 
001650         88  PURCCURR-OK                    VALUE '00'.                   
001660         88  PURCCURR-END                   VALUE '10'.                   
001670     05  WS-CONFIRMD-STATUS       PIC XX    VALUE SPACES.                 
001680         88  CONFIRMD-OK                    VALUE '00'.                   
001690         88  CONFIRMD-END                   VALUE '10'.                   
001700     05  WS-RECONOUT-STATUS       PIC XX    VALUE SPACES.                 
001710         88  RECONOUT-OK                    VALUE '00'.                   
001720     EJECT                                                                
001730*                                                                         
001740*****************************************************************         
001750*    TIMESTAMP-TO-SECONDS WORK AREA                             *         
001760*    FORMAT IS FIXED:  YYYY-MM-DDThh:mm:ssZ  (20 BYTES)         *         
001770*****************************************************************         
001780*                                                                         
001790 01  WS-TS-PARSE.                                                         
001800     05  WS-TS-INPUT              PIC X(20) VALUE SPACES.                 
001810     05  WS-TS-YEAR-TEXT          PIC X(04) VALUE SPACES.                 
001820     05  WS-TS-YEAR-NUM REDEFINES WS-TS-YEAR-TEXT                         
001830                                  PIC 9(04).                              
001840     05  WS-TS-MONTH-TEXT         PIC X(02) VALUE SPACES.                 
001850     05  WS-TS-MONTH-NUM REDEFINES WS-TS-MONTH-TEXT                       
001860                                  PIC 9(02).                              
001870     05  WS-TS-DAY-TEXT           PIC X(02) VALUE SPACES.                 
001880     05  WS-TS-DAY-NUM REDEFINES WS-TS-DAY-TEXT                           
001890                                  PIC 9(02).                              
001900     05  WS-TS-HOUR-TEXT          PIC X(02) VALUE SPACES.                 
001910     05  WS-TS-HOUR-NUM REDEFINES WS-TS-HOUR-TEXT                         
001920                                  PIC 9(02).                              
001930     05  WS-TS-MIN-TEXT           PIC X(02) VALUE SPACES.                 
001940     05  WS-TS-MIN-NUM REDEFINES WS-TS-MIN-TEXT                           
001950                                  PIC 9(02).                              
001960     05  WS-TS-SEC-TEXT           PIC X(02) VALUE SPACES.                 
001970     05  WS-TS-SEC-NUM REDEFINES WS-TS-SEC-TEXT                           
001980                                  PIC 9(02).                              
001990     05  WS-TS-SECONDS            PIC S9(11) COMP VALUE +0.               
002000*                                                                         
002010 01  WS-LEAP-YEAR-WORK.                                                   
002020     05  WS-LEAP-DIV4             PIC S9(8) COMP VALUE +0.                
002030     05  WS-LEAP-REM4             PIC S9(8) COMP VALUE +0.                
002040     05  WS-LEAP-DIV100           PIC S9(8) COMP VALUE +0.                
002050     05  WS-LEAP-REM100           PIC S9(8) COMP VALUE +0.                
002060     05  WS-LEAP-DIV400           PIC S9(8) COMP VALUE +0.                
002070     05  WS-LEAP-REM400           PIC S9(8) COMP VALUE +0.                
002080     05  WS-DAY-OF-YEAR-BASE      PIC S9(5) COMP VALUE +0.                
002090     05  WS-DAY-OF-YEAR           PIC S9(5) COMP VALUE +0.                
002100     05  WS-YEARS-SINCE-BASE      PIC S9(5) COMP VALUE +0.                
002110     05  WS-LEAP-DAYS             PIC S9(5) COMP VALUE +0.                
002120     05  WS-DAYS-SINCE-BASE       PIC S9(8) COMP VALUE +0.                
002130*                                                                         
002140 01  WS-AF-SECONDS                PIC S9(11) COMP VALUE +0.               
002150 01  WS-CF-SECONDS                PIC S9(11) COMP VALUE +0.               
002160 01  WS-TIME-DIFF-SECONDS         PIC S9(11) COMP VALUE +0.               
002170     EJECT                                                                
002180*                                                                         
002190*****************************************************************         
002200*    CUMULATIVE-DAYS-BEFORE-MONTH TABLE (NON-LEAP YEAR)         *         
002210*    LOADED BY REDEFINES - SAME IDIOM AS THE LEDGER'S OWN       *         
002220*    YEAR TABLES.                                               *         
002230*****************************************************************         
002240*                                                                         
002250 01  WS-CUM-DAYS-VALUES.                                                  
002260     05  FILLER                   PIC 9(03) VALUE 000.                    
002270     05  FILLER                   PIC 9(03) VALUE 031.                    
002280     05  FILLER                   PIC 9(03) VALUE 059.                    
002290     05  FILLER                   PIC 9(03) VALUE 090.                    
002300     05  FILLER                   PIC 9(03) VALUE 120.                    
002310     05  FILLER                   PIC 9(03) VALUE 151.                    
002320     05  FILLER                   PIC 9(03) VALUE 181.                    
002330     05  FILLER                   PIC 9(03) VALUE 212.                    
002340     05  FILLER                   PIC 9(03) VALUE 243.                    
002350     05  FILLER                   PIC 9(03) VALUE 273.                    
002360     05  FILLER                   PIC 9(03) VALUE 304.                    
002370     05  FILLER                   PIC 9(03) VALUE 334.                    
002380 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.                      
002390     05  WS-CUM-DAYS              PIC 9(03) OCCURS 12 TIMES.              
002400     EJECT                                                                
002410*                                                                         
002420*****************************************************************         
002430*    CURATED PURCHASE TABLE (DRIVING FILE)                      *         
002440*****************************************************************         
002450*                                                                         
002460 01  WS-CURATED-TABLE.                                                    
002470     05  WS-CUR-ENTRY OCCURS 5000 TIMES                                   
002480                      INDEXED BY WS-CUR-IDX.                              
002490         10  WS-CUR-AF-ID         PIC X(20).                              
002500         10  WS-CUR-EVENT-TIME    PIC X(20).                              
002510         10  WS-CUR-REVENUE       PIC S9(7)V99 COMP-3.                    
002520     EJECT                                                                
002530*                                                                         
002540*****************************************************************         
002550*    CONFIRMED PURCHASE TABLE                                   *         
002560*****************************************************************         
002570*                                                                         
002580 01  WS-CONFIRMED-TABLE.                                                  
002590     05  WS-CONF-ENTRY OCCURS 5000 TIMES                                  
002600                       INDEXED BY WS-CONF-IDX.                            
002610         10  WS-CONF-AF-ID        PIC X(20).                              
002620         10  WS-CONF-EVENT-TIME   PIC X(20).                              
002630         10  WS-CONF-REVENUE      PIC S9(7)V99 COMP-3.                    
002640         10  WS-CONF-CONSUMED-SW  PIC X.                                  
002650             88  WS-CONF-CONSUMED          VALUE 'Y'.                     
002660             88  WS-CONF-NOT-CONSUMED      VALUE 'N'.                     
002670     EJECT                                                                
002680*                                                                         
002690*****************************************************************         
002700*    RECONCILIATION DETAIL TABLE - BUFFERED SO THE SUMMARY CAN  *         
002710*    BE WRITTEN FIRST, AS THE REPORT LAYOUT REQUIRES.           *         
002720*****************************************************************         
002730*                                                                         
002740 01  WS-DETAIL-WORK-TABLE.                                                
002750     05  WS-DET-ENTRY OCCURS 10000 TIMES                                  
002760                      INDEXED BY WS-DET-IDX.                              
002770         10  WS-DET-MATCH-TYPE    PIC X(14).                              
002780         10  WS-DET-AF-ID         PIC X(20).                              
002790         10  WS-DET-AF-TIME       PIC X(20).                              
002800         10  WS-DET-CF-TIME       PIC X(20).                              
002810         10  WS-DET-REVENUE       PIC S9(7)V99 COMP-3.                    
002820     EJECT                                                                
002830*****************************************************************         
002840*    P R O C E D U R E    D I V I S I O N                       *         
002850*****************************************************************         
002860*                                                                         
002870 PROCEDURE DIVISION.                                                      
002880*                                                                         
002890 P00000-MAINLINE.                                                         
002900*                                                                         
002910     OPEN INPUT  PURCCURR                                                 
002920                 CONFIRMD                                                 
002930          OUTPUT RECONOUT.                                                
002940*                                                                         
002950     PERFORM P10000-LOAD-CURATED-LOOP THRU P10000-EXIT                    
002960         UNTIL PURCCURR-EOF.                                              
002970     PERFORM P11000-LOAD-CONFIRMED-LOOP THRU P11000-EXIT                  
002980         UNTIL CONFIRMD-EOF.                                              
002990*                                                                         
003000     PERFORM P20000-MATCH-LOOP THRU P20000-EXIT                           
003010         VARYING WS-CUR-IDX FROM 1 BY 1                                   
003020         UNTIL WS-CUR-IDX > WS-CUR-COUNT.                                 
003030*                                                                         
003040     PERFORM P30000-CONFIRMED-ONLY-LOOP THRU P30000-EXIT                  
003050         VARYING WS-CONF-IDX FROM 1 BY 1                                  
003060         UNTIL WS-CONF-IDX > WS-CONF-COUNT.                               
003070*                                                                         
003080     PERFORM P40000-WRITE-SUMMARY THRU P40000-EXIT.                       
003090*                                                                         
003100     PERFORM P50000-WRITE-DETAIL-LOOP THRU P50000-EXIT                    
003110         VARYING WS-SUB1 FROM 1 BY 1                                      
003120         UNTIL WS-SUB1 > WS-DETAIL-COUNT.                                 
003130*                                                                         
003140     CLOSE PURCCURR                                                       
003150           CONFIRMD                                                       
003160           RECONOUT.                                                      
003170*                                                                         
003180     GOBACK.                                                              
003190*                                                                         
003200 P00000-EXIT.                                                             
003210     EXIT.                                                                
003220     EJECT                                                                
003230*****************************************************************         
003240*    PARAGRAPH:  P10000-LOAD-CURATED-LOOP                       *         
003250*****************************************************************         
003260*                                                                         
003270 P10000-LOAD-CURATED-LOOP.                                                
003280*                                                                         
003290     READ PURCCURR.                                                       
003300     IF PURCCURR-END                                                      
003310         MOVE 'Y' TO WS-PURCCURR-EOF-SW                                   
003320         GO TO P10000-EXIT                                                
003330     END-IF.                                                              
003340*                                                                         
003350     ADD 1 TO WS-CUR-COUNT.                                               
003360     IF WS-CUR-COUNT > WS-MAX-CURATED                                     
003370         DISPLAY 'GMAB20 - CURATED PURCHASE TABLE FULL - ABEND'           
003380         MOVE 'Y' TO WS-PURCCURR-EOF-SW                                   
003390         GO TO P10000-EXIT                                                
003400     END-IF.                                                              
003410*                                                                         
003420     SET WS-CUR-IDX TO WS-CUR-COUNT.                                      
003430     MOVE CURATED-PURCHASE-APPSFLYER-ID TO                                
003440                                 WS-CUR-AF-ID (WS-CUR-IDX).               
003450     MOVE CURATED-PURCHASE-EVENT-TIME-UTC TO                              
003460                                 WS-CUR-EVENT-TIME (WS-CUR-IDX).          
003470     MOVE CURATED-PURCHASE-REVENUE-USD TO                                 
003480                                 WS-CUR-REVENUE (WS-CUR-IDX).             
003490*                                                                         
003500 P10000-EXIT.                                                             
003510     EXIT.                                                                
003520     EJECT                                                                
003530*****************************************************************         
003540*    PARAGRAPH:  P11000-LOAD-CONFIRMED-LOOP                     *         
003550*****************************************************************         
003560*                                                                         
003570 P11000-LOAD-CONFIRMED-LOOP.                                              
003580*                                                                         
003590     READ CONFIRMD.                                                       
003600     IF CONFIRMD-END                                                      
003610         MOVE 'Y' TO WS-CONFIRMD-EOF-SW                                   
003620         GO TO P11000-EXIT                                                
003630     END-IF.                                                              
003640*                                                                         
003650     ADD 1 TO WS-CONF-COUNT.                                              
003660     IF WS-CONF-COUNT > WS-MAX-CONFIRMED                                  
003670         DISPLAY 'GMAB20 - CONFIRMED PURCHASE TABLE FULL - ABEND'         
003680         MOVE 'Y' TO WS-CONFIRMD-EOF-SW                                   
003690         GO TO P11000-EXIT                                                
003700     END-IF.                                                              
003710*                                                                         
003720     SET WS-CONF-IDX TO WS-CONF-COUNT.                                    
003730     MOVE CONFIRMED-PURCHASE-APPSFLYER-ID TO                              
003740                                 WS-CONF-AF-ID (WS-CONF-IDX).             
003750     MOVE CONFIRMED-PURCHASE-EVENT-TIME-UTC TO                            
003760                                 WS-CONF-EVENT-TIME (WS-CONF-IDX).        
003770     MOVE CONFIRMED-PURCHASE-REVENUE-USD TO                               
003780                                 WS-CONF-REVENUE (WS-CONF-IDX).           
003790     SET WS-CONF-NOT-CONSUMED (WS-CONF-IDX) TO TRUE.                      
003800*                                                                         
003810 P11000-EXIT.                                                             
003820     EXIT.                                                                
003830     EJECT                                                                
003840*****************************************************************         
003850*    PARAGRAPH:  P20000-MATCH-LOOP                               *        
003860*    FUNCTION :  FOR EACH CURATED PURCHASE (WS-CUR-IDX), FIND   *         
003870*                THE NEAREST CONFIRMED RECEIPT FOR THE SAME     *         
003880*                ATTRIBUTION ID.  THE SEARCH CONSIDERS EVERY    *         
003890*                CONFIRMED ROW OF THAT ID, CONSUMED OR NOT, PER *         
003900*                GMA-171.                                      *          
003910*****************************************************************         
003920*                                                                         
003930 P20000-MATCH-LOOP.                                                       
003940*                                                                         
003950     MOVE WS-CUR-EVENT-TIME (WS-CUR-IDX) TO WS-TS-INPUT.                  
003960     PERFORM P20120-PARSE-TIMESTAMP THRU P20120-EXIT.                     
003970     MOVE WS-TS-SECONDS   TO WS-AF-SECONDS.                               
003980     MOVE WS-TS-VALID-SW  TO WS-AF-TS-VALID-SW.                           
003990*                                                                         
004000     MOVE ZEROS TO WS-BEST-IDX.                                           
004010     MOVE +999999999 TO WS-BEST-DIFF.                                     
004020*                                                                         
004030     IF WS-AF-TS-VALID                                                    
004040         PERFORM P20100-FIND-NEAREST-CONFIRMED THRU P20100-EXIT           
004050             VARYING WS-CONF-IDX FROM 1 BY 1                              
004060             UNTIL WS-CONF-IDX > WS-CONF-COUNT                            
004070     END-IF.                                                              
004080*                                                                         
004090     ADD 1 TO WS-DETAIL-COUNT.                                            
004100     SET WS-DET-IDX TO WS-DETAIL-COUNT.                                   
004110*                                                                         
004120     IF WS-BEST-IDX > 0 AND WS-BEST-DIFF NOT > 600                        
004130         MOVE 'MATCHED       ' TO WS-DET-MATCH-TYPE (WS-DET-IDX)          
004140         MOVE WS-CUR-AF-ID (WS-CUR-IDX) TO                                
004150                             WS-DET-AF-ID (WS-DET-IDX)                    
004160         MOVE WS-CUR-EVENT-TIME (WS-CUR-IDX) TO                           
004170                             WS-DET-AF-TIME (WS-DET-IDX)                  
004180         MOVE WS-CONF-EVENT-TIME (WS-BEST-IDX) TO                         
004190                             WS-DET-CF-TIME (WS-DET-IDX)                  
004200         MOVE WS-CUR-REVENUE (WS-CUR-IDX) TO                              
004210                             WS-DET-REVENUE (WS-DET-IDX)                  
004220         SET WS-CONF-CONSUMED (WS-BEST-IDX) TO TRUE                       
004230         ADD 1 TO WS-MATCHED-COUNT                                        
004240     ELSE                                                                 
004250         MOVE 'AF_ONLY       ' TO WS-DET-MATCH-TYPE (WS-DET-IDX)          
004260         MOVE WS-CUR-AF-ID (WS-CUR-IDX) TO                                
004270                             WS-DET-AF-ID (WS-DET-IDX)                    
004280         MOVE WS-CUR-EVENT-TIME (WS-CUR-IDX) TO                           
004290                             WS-DET-AF-TIME (WS-DET-IDX)                  
004300         MOVE SPACES TO WS-DET-CF-TIME (WS-DET-IDX)                       
004310         MOVE WS-CUR-REVENUE (WS-CUR-IDX) TO                              
004320                             WS-DET-REVENUE (WS-DET-IDX)                  
004330         ADD 1 TO WS-AF-ONLY-COUNT                                        
004340     END-IF.                                                              
004350*                                                                         
004360 P20000-EXIT.                                                             
004370     EXIT.                                                                
004380     EJECT                                                                
004390*****************************************************************         
004400*    PARAGRAPH:  P20100-FIND-NEAREST-CONFIRMED                  *         
004410*****************************************************************         
004420*                                                                         
004430 P20100-FIND-NEAREST-CONFIRMED.                                           
004440*                                                                         
004450     IF WS-CONF-AF-ID (WS-CONF-IDX) NOT =                                 
004460                             WS-CUR-AF-ID (WS-CUR-IDX)                    
004470         GO TO P20100-EXIT                                                
004480     END-IF.                                                              
004490*                                                                         
004500     PERFORM P20110-TIME-DIFF-SECONDS THRU P20110-EXIT.                   
004510*                                                                         
004520     IF WS-CF-TS-VALID                                                    
004530         IF WS-TIME-DIFF-SECONDS < WS-BEST-DIFF                           
004540             MOVE WS-TIME-DIFF-SECONDS TO WS-BEST-DIFF                    
004550             SET WS-BEST-IDX TO WS-CONF-IDX                               
004560         END-IF                                                           
004570     END-IF.                                                              
004580*                                                                         
004590 P20100-EXIT.                                                             
004600     EXIT.                                                                
004610     EJECT                                                                
004620*****************************************************************         
004630*    PARAGRAPH:  P20110-TIME-DIFF-SECONDS                       *         
004640*    FUNCTION :  PARSE THE CONFIRMED TIMESTAMP AT WS-CONF-IDX   *         
004650*                AND COMPUTE THE ABSOLUTE DIFFERENCE, IN        *         
004660*                SECONDS, FROM THE AF TIMESTAMP PARSED EARLIER  *         
004670*                BY P20000 INTO WS-AF-SECONDS.                  *         
004680*****************************************************************         
004690*                                                                         
004700 P20110-TIME-DIFF-SECONDS.                                                
004710*                                                                         
004720     MOVE WS-CONF-EVENT-TIME (WS-CONF-IDX) TO WS-TS-INPUT.                
004730     PERFORM P20120-PARSE-TIMESTAMP THRU P20120-EXIT.                     
004740     MOVE WS-TS-SECONDS  TO WS-CF-SECONDS.                                
004750     MOVE WS-TS-VALID-SW TO WS-CF-TS-VALID-SW.                            
004760*                                                                         
004770     IF WS-CF-TS-VALID                                                    
004780         COMPUTE WS-TIME-DIFF-SECONDS =                                   
004790             WS-AF-SECONDS - WS-CF-SECONDS                                
004800         IF WS-TIME-DIFF-SECONDS < 0                                      
004810             COMPUTE WS-TIME-DIFF-SECONDS =                               
004820                 WS-TIME-DIFF-SECONDS * -1                                
004830         END-IF                                                           
004840     END-IF.                                                              
004850*                                                                         
004860 P20110-EXIT.                                                             
004870     EXIT.                                                                
004880     EJECT                                                                
004890*****************************************************************         
004900*    PARAGRAPH:  P20120-PARSE-TIMESTAMP                         *         
004910*    FUNCTION :  CONVERT A 20-BYTE ISO-8601 UTC TIMESTAMP       *         
004920*                (YYYY-MM-DDThh:mm:ssZ) INTO A SECONDS-SINCE-   *         
004930*                1900 INTEGER.  NOT A CALENDAR-EXACT ROUTINE -  *         
004940*                GOOD ENOUGH FOR THE SHORT INTERVALS THIS       *         
004950*                PROGRAM COMPARES.                              *         
004960*****************************************************************         
004970*                                                                         
004980 P20120-PARSE-TIMESTAMP.                                                  
004990*                                                                         
005000     MOVE WS-TS-INPUT (1:4)  TO WS-TS-YEAR-TEXT.                          
005010     MOVE WS-TS-INPUT (6:2)  TO WS-TS-MONTH-TEXT.                         
005020     MOVE WS-TS-INPUT (9:2)  TO WS-TS-DAY-TEXT.                           
005030     MOVE WS-TS-INPUT (12:2) TO WS-TS-HOUR-TEXT.                          
005040     MOVE WS-TS-INPUT (15:2) TO WS-TS-MIN-TEXT.                           
005050     MOVE WS-TS-INPUT (18:2) TO WS-TS-SEC-TEXT.                           
005060*                                                                         
005070     SET WS-TS-VALID TO TRUE.                                             
005080     MOVE ZEROES TO WS-TS-SECONDS.                                        
005090*                                                                         
005100     IF WS-TS-YEAR-TEXT  NOT NUMERIC                                      
005110         OR WS-TS-MONTH-TEXT NOT NUMERIC                                  
005120         OR WS-TS-DAY-TEXT   NOT NUMERIC                                  
005130         OR WS-TS-HOUR-TEXT  NOT NUMERIC                                  
005140         OR WS-TS-MIN-TEXT   NOT NUMERIC                                  
005150         OR WS-TS-SEC-TEXT   NOT NUMERIC                                  
005160         SET WS-TS-INVALID TO TRUE                                        
005170         GO TO P20120-EXIT                                                
005180     END-IF.                                                              
005190*                                                                         
005200     IF WS-TS-MONTH-NUM < 1 OR WS-TS-MONTH-NUM > 12                       
005210         SET WS-TS-INVALID TO TRUE                                        
005220         GO TO P20120-EXIT                                                
005230     END-IF.                                                              
005240*                                                                         
005250     COMPUTE WS-LEAP-DIV4   = WS-TS-YEAR-NUM / 4.                         
005260     COMPUTE WS-LEAP-REM4   = WS-TS-YEAR-NUM - (WS-LEAP-DIV4 * 4).        
005270     COMPUTE WS-LEAP-DIV100 = WS-TS-YEAR-NUM / 100.                       
005280     COMPUTE WS-LEAP-REM100 =                                             
005290         WS-TS-YEAR-NUM - (WS-LEAP-DIV100 * 100).                         
005300     COMPUTE WS-LEAP-DIV400 = WS-TS-YEAR-NUM / 400.                       
005310     COMPUTE WS-LEAP-REM400 =                                             
005320         WS-TS-YEAR-NUM - (WS-LEAP-DIV400 * 400).                         
005330*                                                                         
005340     IF WS-LEAP-REM4 = 0                                                  
005350        AND (WS-LEAP-REM100 NOT = 0 OR WS-LEAP-REM400 = 0)                
005360         SET WS-YEAR-IS-LEAP TO TRUE                                      
005370     ELSE                                                                 
005380         SET WS-YEAR-IS-NOT-LEAP TO TRUE                                  
005390     END-IF.                                                              
005400*                                                                         
005410     SET WS-SUB-MONTH TO WS-TS-MONTH-NUM.                                 
005420     MOVE WS-CUM-DAYS (WS-SUB-MONTH) TO WS-DAY-OF-YEAR-BASE.              
005430     COMPUTE WS-DAY-OF-YEAR = WS-DAY-OF-YEAR-BASE + WS-TS-DAY-NUM.        
005440     IF WS-YEAR-IS-LEAP AND WS-TS-MONTH-NUM > 2                           
005450         ADD 1 TO WS-DAY-OF-YEAR                                          
005460     END-IF.                                                              
005470*                                                                         
005480     COMPUTE WS-YEARS-SINCE-BASE = WS-TS-YEAR-NUM - 1900.                 
005490     COMPUTE WS-LEAP-DAYS = WS-YEARS-SINCE-BASE / 4.                      
005500     COMPUTE WS-DAYS-SINCE-BASE =                                         
005510         (WS-YEARS-SINCE-BASE * 365) + WS-LEAP-DAYS                       
005520                                      + WS-DAY-OF-YEAR.                   
005530     COMPUTE WS-TS-SECONDS =                                              
005540         (WS-DAYS-SINCE-BASE * 86400)                                     
005550            + (WS-TS-HOUR-NUM * 3600)                                     
005560            + (WS-TS-MIN-NUM  * 60)                                       
005570            +  WS-TS-SEC-NUM.                                             
005580*                                                                         
005590 P20120-EXIT.                                                             
005600     EXIT.                                                                
005610     EJECT                                                                
005620*****************************************************************         
005630*    PARAGRAPH:  P30000-CONFIRMED-ONLY-LOOP                     *         
005640*    FUNCTION :  ANY CONFIRMED RECEIPT NEVER MARKED CONSUMED IS *         
005650*                WRITTEN AS A CONFIRMED_ONLY DETAIL.            *         
005660*****************************************************************         
005670*                                                                         
005680 P30000-CONFIRMED-ONLY-LOOP.                                              
005690*                                                                         
005700     IF WS-CONF-CONSUMED (WS-CONF-IDX)                                    
005710         GO TO P30000-EXIT                                                
005720     END-IF.                                                              
005730*                                                                         
005740     ADD 1 TO WS-DETAIL-COUNT.                                            
005750     SET WS-DET-IDX TO WS-DETAIL-COUNT.                                   
005760     MOVE 'CONFIRMED_ONLY' TO WS-DET-MATCH-TYPE (WS-DET-IDX).             
005770     MOVE WS-CONF-AF-ID (WS-CONF-IDX) TO                                  
005780                         WS-DET-AF-ID (WS-DET-IDX).                       
005790     MOVE SPACES TO WS-DET-AF-TIME (WS-DET-IDX).                          
005800     MOVE WS-CONF-EVENT-TIME (WS-CONF-IDX) TO                             
005810                         WS-DET-CF-TIME (WS-DET-IDX).                     
005820     MOVE WS-CONF-REVENUE (WS-CONF-IDX) TO                                
005830                         WS-DET-REVENUE (WS-DET-IDX).                     
005840     ADD 1 TO WS-CONFIRMED-ONLY-COUNT.                                    
005850*                                                                         
005860 P30000-EXIT.                                                             
005870     EXIT.                                                                
005880     EJECT                                                                
005890*****************************************************************         
005900*    PARAGRAPH:  P40000-WRITE-SUMMARY                           *         
005910*    FUNCTION :  THE REPORT LEADS WITH THE SUMMARY COUNTS,      *         
005920*                THEN THE DETAIL LINES BUFFERED ABOVE.          *         
005930*****************************************************************         
005940*                                                                         
005950 P40000-WRITE-SUMMARY.                                                    
005960*                                                                         
005970     MOVE WS-MATCHED-COUNT        TO RECONCILIATION-MATCHED-COUNT.        
005980     MOVE WS-AF-ONLY-COUNT        TO RECONCILIATION-AF-ONLY-COUNT.        
005990     MOVE WS-CONFIRMED-ONLY-COUNT TO                                      
006000                           RECONCILIATION-CONFIRMED-ONLY-COUNT.           
006010     WRITE RECONCILIATION-SUMMARY-RECORD.                                 
006020*                                                                         
006030 P40000-EXIT.                                                             
006040     EXIT.                                                                
006050     EJECT                                                                
006060*****************************************************************         
006070*    PARAGRAPH:  P50000-WRITE-DETAIL-LOOP                       *         
006080*****************************************************************         
006090*                                                                         
006100 P50000-WRITE-DETAIL-LOOP.                                                
006110*                                                                         
006120     MOVE WS-DET-MATCH-TYPE (WS-SUB1) TO                                  
006130                         RECONCILIATION-MATCH-TYPE.                       
006140     MOVE WS-DET-AF-ID (WS-SUB1)      TO                                  
006150                         RECONCILIATION-APPSFLYER-ID.                     
006160     MOVE WS-DET-AF-TIME (WS-SUB1)    TO                                  
006170                         RECONCILIATION-AF-EVENT-TIME.                    
006180     MOVE WS-DET-CF-TIME (WS-SUB1)    TO                                  
006190                         RECONCILIATION-CF-EVENT-TIME.                    
006200     MOVE WS-DET-REVENUE (WS-SUB1)    TO                                  
006210                         RECONCILIATION-REVENUE-USD.                      
006220     WRITE RECONCILIATION-DETAIL-RECORD.                                  
006230*                                                                         
006240 P50000-EXIT.                                                             
006250     EXIT.                                                                
