000100******************************************************************        
000110* CONFIRMED PURCHASE RECORD -- LINE SEQUENTIAL                   *        
000120* STORE-CONFIRMED PURCHASE EXTRACT USED BY GMAB20 TO RECONCILE   *        
000130* AGAINST THE CURATED ATTRIBUTION PURCHASES.                     *        
000140******************************************************************        
000150 01  CONFIRMED-PURCHASE-RECORD.                                           
000160     05  CONFIRMED-PURCHASE-APPSFLYER-ID                                  
000170                                 PIC X(20).                               
000180     05  CONFIRMED-PURCHASE-EVENT-TIME-UTC                                
000190                                 PIC X(20).                               
000200     05  CONFIRMED-PURCHASE-REVENUE-USD                                   
000210                                 PIC S9(7)V99 COMP-3.                     
000220     05  FILLER                  PIC X(10).                               
