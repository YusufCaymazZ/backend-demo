000100******************************************************************        
000110* ROAS ANOMALY REPORT RECORD -- LINE SEQUENTIAL                  *        
000120* WRITTEN BY GMAB30 FOR EVERY CAMPAIGN WITH A D-1 ROAS ROW,      *        
000130* COMPARING THE D-1 ROAS TO THE CAMPAIGN'S TRAILING 7-DAY        *        
000140* AVERAGE ROAS.                                                  *        
000150******************************************************************        
000160 01  ROAS-ANOMALY-RECORD.                                                 
000170     05  ROAS-ANOMALY-DATE       PIC X(10).                               
000180     05  ROAS-ANOMALY-CAMPAIGN   PIC X(20).                               
000190     05  ROAS-ANOMALY-ROAS-D1    PIC S9(5)V9999 COMP-3.                   
000200     05  ROAS-ANOMALY-AVG7       PIC S9(5)V9999 COMP-3.                   
000210     05  ROAS-ANOMALY-FLAG       PIC X(01).                               
000220     05  FILLER                  PIC X(10).                               
