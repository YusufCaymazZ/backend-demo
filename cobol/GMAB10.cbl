000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. GMAB10.                                                      
000120 AUTHOR. D. OKONKWO.                                                      
000130 INSTALLATION. NIGHTFALL GAMES - INFORMATION SYSTEMS.                     
000140 DATE-WRITTEN. 03/14/91.                                                  
000150 DATE-COMPILED.                                                           
000160 SECURITY.  NIGHTFALL GAMES INTERNAL USE ONLY.  NOT FOR                   
000170     DISTRIBUTION OUTSIDE THE MARKETING ANALYTICS GROUP.                  
000180*                                                                         
000190******************************************************************        
000200*              NIGHTFALL GAMES MARKETING ANALYTICS (GMA)        *         
000210*                  INFORMATION SYSTEMS DIVISION                 *         
000220*                                                                *        
000230* PROGRAM :   GMAB10                                            *         
000240*                                                                *        
000250* FUNCTION:   PROGRAM GMAB10 IS A BATCH PROGRAM THAT WILL READ  *         
000260*             THE RAW ATTRIBUTION PURCHASE EVENT FEED, EDIT     *         
000270*             AND NORMALIZE EACH EVENT, FILTER TO SUCCESSFUL    *         
000280*             PURCHASES WITH POSITIVE REVENUE, REMOVE DUPLICATE *         
000290*             EVENTS, REVERSE REVENUE ON CHARGED-BACK RECEIPTS, *         
000300*             AND WRITE THE CURATED PURCHASE FILE CONSUMED BY   *         
000310*             GMAB20 (RECONCILIATION), GMAB30 (ROAS) AND        *         
000320*             GMAB40 (ARPDAU).                                  *         
000330*                                                                *        
000340* FILES   :   RAW PURCHASE FEED      -  LINE SEQ     (READ)     *         
000350*             CURATED PURCHASE FILE  -  LINE SEQ     (OUTPUT)   *         
000360*                                                                *        
000370******************************************************************        
000380*             PROGRAM CHANGE LOG                                *         
000390*             -------------------                               *         
000400*                                                                *        
000410*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
000420*  --------   --------------------  --------------------------  *         
000430*  03/14/91   D. OKONKWO            NEW PROGRAM.  REPLACES THE  *         
000440*                                   MANUAL PURCHASE SCRUB DONE  *         
000450*                                   BY THE REVENUE DESK.        *         
000460*  09/02/91   D. OKONKWO            GMA-117 ADDED CHARGEBACK    *         
000470*                                   REVERSAL PASS - FINANCE     *         
000480*                                   WAS SEEING NEGATIVE NET     *         
000490*                                   REVENUE ON RECONCILED DAYS. *         
000500*  02/18/93   R. TAM                GMA-164 DE-DUP KEY NOW      *         
000510*                                   INCLUDES EVENT-NAME; TWO    *         
000520*                                   CAMPAIGNS SHARING A RECEIPT *         
000530*                                   WERE COLLAPSING INTO ONE.   *         
000540*  11/09/94   R. TAM                GMA-201 CAMPAIGN NAME IS    *         
000550*                                   NOW TRIMMED AND UPPER-CASED *         
000560*                                   BEFORE THE ROAS JOIN.       *         
000570*  06/30/98   S. OYELARAN           GMA-288 YEAR 2000 REVIEW -  *         
000580*                                   NO 2-DIGIT YEAR FIELDS IN   *         
000590*                                   THIS PROGRAM. RUN-DATE      *         
000600*                                   STAMP VERIFIED CENTURY-SAFE.*         
000610*  01/11/99   S. OYELARAN           GMA-301 WIDENED REVENUE-    *         
000620*                                   TEXT PARSE TO ACCEPT A      *         
000630*                                   COMMA DECIMAL SEPARATOR FOR *         
000640*                                   THE NEW EUROPEAN FEED.      *         
000650*  07/22/02   S. OYELARAN           GMA-349 RAISED PURCHASE AND *         
000660*                                   CHARGEBACK TABLE SIZES TO   *         
000670*                                   5000 FOR THE HOLIDAY BUMP.  *         
000680*  03/04/03   S. OYELARAN           GMA-362 REVENUE FIELDS      *         
000690*                                   REPACKED COMP-3 PER AUDIT;  *         
000700*                                   PURCHIN/PURCCURR RECORD     *         
000710*                                   CONTAINS CLAUSES CORRECTED  *         
000720*                                   TO MATCH THE COPYBOOKS.     *         
000730*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
000740*                                                                *        
000750******************************************************************        
000760     EJECT                                                                
000770 ENVIRONMENT DIVISION.                                                    
000780 CONFIGURATION SECTION.                                                   
000790 SPECIAL-NAMES.                                                           
000800     C01 IS TOP-OF-FORM                                                   
000810     UPSI-0 IS WS-RERUN-SWITCH                                            
000820         ON STATUS IS GMAB10-RERUN-REQUESTED                              
000830         OFF STATUS IS GMAB10-NORMAL-RUN.                                 
000840 INPUT-OUTPUT SECTION.                                                    
000850 FILE-CONTROL.                                                            
000860     SELECT PURCHIN        ASSIGN TO PURCHIN                              
000870         ORGANIZATION IS LINE SEQUENTIAL                                  
000880         FILE STATUS IS WS-PURCHIN-STATUS.                                
000890     SELECT PURCCURR       ASSIGN TO PURCCURR                             
000900         ORGANIZATION IS LINE SEQUENTIAL                                  
000910         FILE STATUS IS WS-PURCCURR-STATUS.                               
000920     EJECT                                                                
000930 DATA DIVISION.                                                           
000940 FILE SECTION.                                                            
000950 FD  PURCHIN                                                              
000960     LABEL RECORDS ARE STANDARD                                           
000970     RECORD CONTAINS 116 CHARACTERS.                                      
000980     COPY GMARAWP.                                                        
000990     EJECT                                                                
001000 FD  PURCCURR                                                             
001010     LABEL RECORDS ARE STANDARD                                           
001020     RECORD CONTAINS 129 CHARACTERS.                                      
001030     COPY GMACURP.                                                        
001040     EJECT                                                                
001050 WORKING-STORAGE SECTION.                                                 
001060*                                                                         
001070*****************************************************************         
001080*    SWITCHES                                                   *         
001090*****************************************************************         
001100*                                                                         
001110 01  WS-SWITCHES.                                                         
001120     05  WS-END-OF-PROCESS-SW    PIC X     VALUE SPACES.                  
001130         88  END-OF-PROCESS                VALUE 'Y'.                     
001140     05  WS-RP-VALID-SW          PIC X     VALUE 'Y'.                     
001150         88  WS-RP-VALID                   VALUE 'Y'.                     
001160         88  WS-RP-INVALID                 VALUE 'N'.                     
001170     05  WS-SWAP-MADE-SW         PIC X     VALUE 'N'.                     
001180         88  WS-SWAP-MADE                  VALUE 'Y'.                     
001190     EJECT                                                                
001200*                                                                         
001210*****************************************************************         
001220*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES, COUNTERS)       *         
001230*****************************************************************         
001240*                                                                         
001250 77  WS-MAX-PURCHASES            PIC S9(8) COMP VALUE +5000.              
001260 77  WS-RAW-COUNT                PIC S9(8) COMP VALUE +0.                 
001270 77  WS-EDIT-COUNT                PIC S9(8) COMP VALUE +0.                
001280 77  WS-CHARGEBACK-COUNT         PIC S9(8) COMP VALUE +0.                 
001290 77  WS-DUP-COUNT                 PIC S9(8) COMP VALUE +0.                
001300 77  WS-CB-APPLIED-COUNT          PIC S9(8) COMP VALUE +0.                
001310 77  WS-CURATED-COUNT             PIC S9(8) COMP VALUE +0.                
001320 77  WS-SUB1                      PIC S9(8) COMP VALUE +0.                
001330 77  WS-SUB2                      PIC S9(8) COMP VALUE +0.                
001340 77  WS-LEAD-SPACES               PIC S9(4) COMP VALUE +0.                
001350     EJECT                                                                
001360*                                                                         
001370*****************************************************************         
001380*    MISCELLANEOUS WORK FIELDS                                  *         
001390*****************************************************************         
001400*                                                                         
001410 01  WS-MISCELLANEOUS-FIELDS.                                             
001420     05  WS-PURCHIN-STATUS        PIC XX    VALUE SPACES.                 
001430         88  PURCHIN-OK                     VALUE '00'.                   
001440         88  PURCHIN-END                    VALUE '10'.                   
001450     05  WS-PURCCURR-STATUS       PIC XX    VALUE SPACES.                 
001460         88  PURCCURR-OK                    VALUE '00'.                   
001470*                                                                         
001480 01  WS-RUN-DATE-YYMMDD           PIC 9(06) VALUE ZEROES.                 
001490 01  WS-RUN-DATE-BREAKOUT REDEFINES WS-RUN-DATE-YYMMDD.                   
001500     05  WS-RUN-DATE-YY           PIC 9(02).                              
001510     05  WS-RUN-DATE-MM           PIC 9(02).                              
001520     05  WS-RUN-DATE-DD           PIC 9(02).                              
001530     EJECT                                                                
001540*                                                                         
001550*****************************************************************         
001560*    CASE-FOLDING TABLES - NO INTRINSIC FUNCTIONS USED HERE     *         
001570*****************************************************************         
001580*                                                                         
001590 01  WS-CASE-FOLD.                                                        
001600     05  WS-LOWER-ALPHABET        PIC X(26) VALUE                         
001610         'abcdefghijklmnopqrstuvwxyz'.                                    
001620     05  WS-UPPER-ALPHABET        PIC X(26) VALUE                         
001630         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
001640     EJECT                                                                
001650*                                                                         
001660*****************************************************************         
001670*    REVENUE TEXT PARSE WORK AREA                               *         
001680*****************************************************************         
001690*                                                                         
001700 01  WS-REVENUE-PARSE.                                                    
001710     05  WS-RP-RAW-TEXT           PIC X(12) VALUE SPACES.                 
001720     05  WS-RP-UNSIGNED-TEXT      PIC X(12) VALUE SPACES.                 
001730     05  WS-RP-SIGN-SW            PIC X     VALUE '+'.                    
001740         88  WS-RP-NEGATIVE                 VALUE '-'.                    
001750     05  WS-RP-INT-TEXT           PIC X(07) JUSTIFIED RIGHT               
001760                                   VALUE SPACES.                          
001770     05  WS-RP-INT-NUM REDEFINES WS-RP-INT-TEXT                           
001780                                  PIC 9(07).                              
001790     05  WS-RP-DEC-TEXT           PIC X(02) VALUE SPACES.                 
001800     05  WS-RP-DEC-NUM REDEFINES WS-RP-DEC-TEXT                           
001810                                  PIC 9(02).                              
001820     05  WS-RP-PARSED-VALUE       PIC S9(7)V99 COMP-3                     
001830                                   VALUE ZEROES.                          
001840     EJECT                                                                
001850*                                                                         
001860*****************************************************************         
001870*    RAW PURCHASE TABLE - ONE ENTRY PER LINE READ FROM PURCHIN  *         
001880*****************************************************************         
001890*                                                                         
001900 01  WS-RAW-TABLE.                                                        
001910     05  WS-RAW-ENTRY OCCURS 5000 TIMES                                   
001920                      INDEXED BY WS-RAW-IDX.                              
001930         10  WS-RAW-AF-ID         PIC X(20).                              
001940         10  WS-RAW-EVENT-TIME    PIC X(20).                              
001950         10  WS-RAW-EVENT-NAME    PIC X(12).                              
001960         10  WS-RAW-REVENUE-TEXT  PIC X(12).                              
001970         10  WS-RAW-CAMPAIGN      PIC X(20).                              
001980         10  WS-RAW-STATUS        PIC X(10).                              
001990         10  WS-RAW-RECEIPT-ID    PIC X(16).                              
002000     EJECT                                                                
002010*                                                                         
002020*****************************************************************         
002030*    EDITED / SURVIVING PURCHASE TABLE                          *         
002040*****************************************************************         
002050*                                                                         
002060 01  WS-EDIT-TABLE.                                                       
002070     05  WS-EDIT-ENTRY OCCURS 5000 TIMES                                  
002080                       INDEXED BY WS-EDIT-IDX.                            
002090         10  WS-EDIT-AF-ID         PIC X(20).                             
002100         10  WS-EDIT-EVENT-TIME    PIC X(20).                             
002110         10  WS-EDIT-EVENT-NAME    PIC X(12).                             
002120         10  WS-EDIT-REVENUE       PIC S9(7)V99 COMP-3.                   
002130         10  WS-EDIT-CAMPAIGN      PIC X(20).                             
002140         10  WS-EDIT-STATUS        PIC X(10).                             
002150         10  WS-EDIT-RECEIPT-ID    PIC X(16).                             
002160         10  WS-EDIT-CAMPAIGN-NORM PIC X(20).                             
002170         10  WS-EDIT-KEEP-SW       PIC X.                                 
002180             88  WS-EDIT-KEEP                VALUE 'Y'.                   
002190             88  WS-EDIT-DROP                VALUE 'N'.                   
002200     EJECT                                                                
002210*                                                                         
002220*****************************************************************         
002230*    CHARGED-BACK RECEIPT TABLE                                 *         
002240*****************************************************************         
002250*                                                                         
002260 01  WS-CHARGEBACK-TABLE.                                                 
002270     05  WS-CHARGEBACK-ENTRY OCCURS 1 TO 5000 TIMES                       
002280                             DEPENDING ON WS-CHARGEBACK-COUNT             
002290                             INDEXED BY WS-CB-IDX.                        
002300         10  WS-CHARGEBACK-RECEIPT-ID                                     
002310                                  PIC X(16).                              
002320     EJECT                                                                
002330*                                                                         
002340*****************************************************************         
002350*    SORT EXCHANGE HOLD AREA (USED BY THE BUBBLE SORT SWAP)     *         
002360*****************************************************************         
002370*                                                                         
002380 01  WS-EDIT-ENTRY-HOLD.                                                  
002390     05  WS-HOLD-AF-ID             PIC X(20).                             
002400     05  WS-HOLD-EVENT-TIME        PIC X(20).                             
002410     05  WS-HOLD-EVENT-NAME        PIC X(12).                             
002420     05  WS-HOLD-REVENUE           PIC S9(7)V99 COMP-3.                   
002430     05  WS-HOLD-CAMPAIGN          PIC X(20).                             
002440     05  WS-HOLD-STATUS            PIC X(10).                             
002450     05  WS-HOLD-RECEIPT-ID        PIC X(16).                             
002460     05  WS-HOLD-CAMPAIGN-NORM     PIC X(20).                             
002470     05  WS-HOLD-KEEP-SW           PIC X.                                 
002480*                                                                         
002490*****************************************************************         
002500*    LOWER-CASE COMPARE WORK AREA                               *         
002510*****************************************************************         
002520*                                                                         
002530 01  WS-COMPARE-FIELDS.                                                   
002540     05  WS-STATUS-LOWER          PIC X(10) VALUE SPACES.                 
002550     05  WS-EVENT-NAME-LOWER      PIC X(12) VALUE SPACES.                 
002560     EJECT                                                                
002570*                                                                         
002580*****************************************************************         
002590*    END-OF-JOB CONTROL TOTALS DISPLAY LINE                     *         
002600*****************************************************************         
002610*                                                                         
002620 01  WS-GB1-TOTALS-LINE.                                                  
002630     05  FILLER                   PIC X(20) VALUE                         
002640         'GMAB10 RAW READ    ='.                                          
002650     05  WGT-RAW-READ             PIC ZZZZ,ZZ9.                           
002660 01  WS-GB1-TOTALS-LINE2.                                                 
002670     05  FILLER                   PIC X(20) VALUE                         
002680         'GMAB10 ELIGIBLE     ='.                                         
002690     05  WGT-ELIGIBLE             PIC ZZZZ,ZZ9.                           
002700 01  WS-GB1-TOTALS-LINE3.                                                 
002710     05  FILLER                   PIC X(20) VALUE                         
002720         'GMAB10 DUPLICATES   ='.                                         
002730     05  WGT-DUPLICATES           PIC ZZZZ,ZZ9.                           
002740 01  WS-GB1-TOTALS-LINE4.                                                 
002750     05  FILLER                   PIC X(20) VALUE                         
002760         'GMAB10 CHARGEBACKS  ='.                                         
002770     05  WGT-CHARGEBACKS          PIC ZZZZ,ZZ9.                           
002780 01  WS-GB1-TOTALS-LINE5.                                                 
002790     05  FILLER                   PIC X(20) VALUE                         
002800         'GMAB10 CURATED WRTN ='.                                         
002810     05  WGT-CURATED              PIC ZZZZ,ZZ9.                           
002820     EJECT                                                                
002830*****************************************************************         
002840*    P R O C E D U R E    D I V I S I O N                       *         
002850*****************************************************************         
002860*                                                                         
002870 PROCEDURE DIVISION.                                                      
002880*                                                                         
002890 P00000-MAINLINE.                                                         
002900*                                                                         
002910     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.                                 
002920*                                                                         
002930     OPEN INPUT  PURCHIN                                                  
002940          OUTPUT PURCCURR.                                                
002950*                                                                         
002960     PERFORM P10000-LOAD-RAW-LOOP THRU P10000-EXIT                        
002970         UNTIL END-OF-PROCESS.                                            
002980*                                                                         
002990     PERFORM P15000-BUILD-CHARGEBACK-TBL THRU P15000-EXIT                 
003000         VARYING WS-SUB1 FROM 1 BY 1                                      
003010         UNTIL WS-SUB1 > WS-RAW-COUNT.                                    
003020*                                                                         
003030     PERFORM P16000-EDIT-AND-FILTER THRU P16000-EXIT                      
003040         VARYING WS-SUB1 FROM 1 BY 1                                      
003050         UNTIL WS-SUB1 > WS-RAW-COUNT.                                    
003060*                                                                         
003070     PERFORM P20000-SORT-SURVIVORS THRU P20000-EXIT.                      
003080*                                                                         
003090     PERFORM P30000-DEDUP-LOOP THRU P30000-EXIT                           
003100         VARYING WS-SUB1 FROM 1 BY 1                                      
003110         UNTIL WS-SUB1 > WS-EDIT-COUNT.                                   
003120*                                                                         
003130     PERFORM P40000-CHARGEBACK-LOOP THRU P40000-EXIT                      
003140         VARYING WS-SUB1 FROM 1 BY 1                                      
003150         UNTIL WS-SUB1 > WS-EDIT-COUNT.                                   
003160*                                                                         
003170     PERFORM P50000-WRITE-CURATED-LOOP THRU P50000-EXIT                   
003180         VARYING WS-SUB1 FROM 1 BY 1                                      
003190         UNTIL WS-SUB1 > WS-EDIT-COUNT.                                   
003200*                                                                         
003210     PERFORM P99000-DISPLAY-TOTALS THRU P99000-EXIT.                      
003220*                                                                         
003230     CLOSE PURCHIN                                                        
003240           PURCCURR.                                                      
003250*                                                                         
003260     GOBACK.                                                              
003270*                                                                         
003280 P00000-EXIT.                                                             
003290     EXIT.                                                                
003300     EJECT                                                                
003310*****************************************************************         
003320*    PARAGRAPH:  P10000-LOAD-RAW-LOOP                           *         
003330*    FUNCTION :  READ THE RAW PURCHASE FEED INTO WS-RAW-TABLE.  *         
003340*****************************************************************         
003350*                                                                         
003360 P10000-LOAD-RAW-LOOP.                                                    
003370*                                                                         
003380     READ PURCHIN.                                                        
003390     IF PURCHIN-END                                                       
003400         MOVE 'Y' TO WS-END-OF-PROCESS-SW                                 
003410         GO TO P10000-EXIT                                                
003420     END-IF.                                                              
003430*                                                                         
003440     ADD 1 TO WS-RAW-COUNT.                                               
003450     IF WS-RAW-COUNT > WS-MAX-PURCHASES                                   
003460         DISPLAY 'GMAB10 - RAW PURCHASE TABLE FULL - ABEND'               
003470         MOVE 'Y' TO WS-END-OF-PROCESS-SW                                 
003480         GO TO P10000-EXIT                                                
003490     END-IF.                                                              
003500*                                                                         
003510     SET WS-RAW-IDX TO WS-RAW-COUNT.                                      
003520     MOVE RAW-PURCHASE-APPSFLYER-ID                                       
003530                         TO WS-RAW-AF-ID (WS-RAW-IDX).                    
003540     MOVE RAW-PURCHASE-EVENT-TIME-UTC                                     
003550                         TO WS-RAW-EVENT-TIME (WS-RAW-IDX).               
003560     MOVE RAW-PURCHASE-EVENT-NAME                                         
003570                         TO WS-RAW-EVENT-NAME (WS-RAW-IDX).               
003580     MOVE RAW-PURCHASE-REVENUE-TEXT                                       
003590                         TO WS-RAW-REVENUE-TEXT (WS-RAW-IDX).             
003600     MOVE RAW-PURCHASE-CAMPAIGN                                           
003610                         TO WS-RAW-CAMPAIGN (WS-RAW-IDX).                 
003620     MOVE RAW-PURCHASE-STATUS                                             
003630                         TO WS-RAW-STATUS (WS-RAW-IDX).                   
003640     MOVE RAW-PURCHASE-RECEIPT-ID                                         
003650                         TO WS-RAW-RECEIPT-ID (WS-RAW-IDX).               
003660*                                                                         
003670 P10000-EXIT.                                                             
003680     EXIT.                                                                
003690     EJECT                                                                
003700*****************************************************************         
003710*    PARAGRAPH:  P15000-BUILD-CHARGEBACK-TBL                    *         
003720*    FUNCTION :  COLLECT RECEIPT-IDS OF RAW RECORDS WHOSE       *         
003730*                STATUS (LOWER-CASED) IS 'CHARGEBACK'.          *         
003740*****************************************************************         
003750*                                                                         
003760 P15000-BUILD-CHARGEBACK-TBL.                                             
003770*                                                                         
003780     MOVE WS-RAW-STATUS (WS-SUB1) TO WS-STATUS-LOWER.                     
003790     INSPECT WS-STATUS-LOWER                                              
003800         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.               
003810*                                                                         
003820     IF WS-STATUS-LOWER = 'chargeback'                                    
003830         ADD 1 TO WS-CHARGEBACK-COUNT                                     
003840         SET WS-CB-IDX TO WS-CHARGEBACK-COUNT                             
003850         MOVE WS-RAW-RECEIPT-ID (WS-SUB1)                                 
003860             TO WS-CHARGEBACK-RECEIPT-ID (WS-CB-IDX)                      
003870     END-IF.                                                              
003880*                                                                         
003890 P15000-EXIT.                                                             
003900     EXIT.                                                                
003910     EJECT                                                                
003920*****************************************************************         
003930*    PARAGRAPH:  P16000-EDIT-AND-FILTER                         *         
003940*    FUNCTION :  PARSE REVENUE, TRIM/UPPER-CASE CAMPAIGN, AND   *         
003950*                KEEP ONLY ELIGIBLE PURCHASE EVENTS.            *         
003960*****************************************************************         
003970*                                                                         
003980 P16000-EDIT-AND-FILTER.                                                  
003990*                                                                         
004000     MOVE WS-RAW-REVENUE-TEXT (WS-SUB1) TO WS-RP-RAW-TEXT.                
004010     PERFORM P16100-PARSE-REVENUE THRU P16100-EXIT.                       
004020*                                                                         
004030     MOVE WS-RAW-STATUS (WS-SUB1) TO WS-STATUS-LOWER.                     
004040     INSPECT WS-STATUS-LOWER                                              
004050         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.               
004060     MOVE WS-RAW-EVENT-NAME (WS-SUB1) TO WS-EVENT-NAME-LOWER.             
004070     INSPECT WS-EVENT-NAME-LOWER                                          
004080         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.               
004090*                                                                         
004100     IF WS-STATUS-LOWER NOT = 'success   '                                
004110         OR WS-EVENT-NAME-LOWER NOT = 'purchase    '                      
004120         OR WS-RP-PARSED-VALUE NOT > ZEROES                               
004130         GO TO P16000-EXIT                                                
004140     END-IF.                                                              
004150*                                                                         
004160     ADD 1 TO WS-EDIT-COUNT.                                              
004170     SET WS-EDIT-IDX TO WS-EDIT-COUNT.                                    
004180     MOVE WS-RAW-AF-ID (WS-SUB1)                                          
004190                          TO WS-EDIT-AF-ID (WS-EDIT-IDX).                 
004200     MOVE WS-RAW-EVENT-TIME (WS-SUB1)                                     
004210                          TO WS-EDIT-EVENT-TIME (WS-EDIT-IDX).            
004220     MOVE WS-RAW-EVENT-NAME (WS-SUB1)                                     
004230                          TO WS-EDIT-EVENT-NAME (WS-EDIT-IDX).            
004240     MOVE WS-RP-PARSED-VALUE                                              
004250                          TO WS-EDIT-REVENUE (WS-EDIT-IDX).               
004260     MOVE WS-RAW-CAMPAIGN (WS-SUB1)                                       
004270                          TO WS-EDIT-CAMPAIGN (WS-EDIT-IDX).              
004280     MOVE WS-RAW-STATUS (WS-SUB1)                                         
004290                          TO WS-EDIT-STATUS (WS-EDIT-IDX).                
004300     MOVE WS-RAW-RECEIPT-ID (WS-SUB1)                                     
004310                          TO WS-EDIT-RECEIPT-ID (WS-EDIT-IDX).            
004320     SET WS-EDIT-KEEP (WS-EDIT-IDX) TO TRUE.                              
004330*                                                                         
004340     PERFORM P16200-NORMALIZE-CAMPAIGN THRU P16200-EXIT.                  
004350*                                                                         
004360 P16000-EXIT.                                                             
004370     EXIT.                                                                
004380     EJECT                                                                
004390*****************************************************************         
004400*    PARAGRAPH:  P16100-PARSE-REVENUE                           *         
004410*    FUNCTION :  REPLACE A COMMA DECIMAL SEPARATOR WITH A       *         
004420*                PERIOD AND CONVERT THE REVENUE TEXT TO A       *         
004430*                SIGNED 7.2 NUMERIC VALUE.  UNPARSABLE TEXT     *         
004440*                BECOMES ZERO, NOT AN ABEND - THE FEED IS NOT   *         
004450*                ALWAYS CLEAN.                                  *         
004460*****************************************************************         
004470*                                                                         
004480 P16100-PARSE-REVENUE.                                                    
004490*                                                                         
004500     INSPECT WS-RP-RAW-TEXT REPLACING ALL ',' BY '.'.                     
004510     MOVE '+' TO WS-RP-SIGN-SW.                                           
004520     MOVE SPACES TO WS-RP-UNSIGNED-TEXT.                                  
004530*                                                                         
004540     IF WS-RP-RAW-TEXT (1:1) = '-'                                        
004550         MOVE '-' TO WS-RP-SIGN-SW                                        
004560         MOVE WS-RP-RAW-TEXT (2:11) TO WS-RP-UNSIGNED-TEXT                
004570     ELSE                                                                 
004580         MOVE WS-RP-RAW-TEXT TO WS-RP-UNSIGNED-TEXT                       
004590     END-IF.                                                              
004600*                                                                         
004610     MOVE SPACES TO WS-RP-INT-TEXT WS-RP-DEC-TEXT.                        
004620     UNSTRING WS-RP-UNSIGNED-TEXT DELIMITED BY '.'                        
004630         INTO WS-RP-INT-TEXT WS-RP-DEC-TEXT.                              
004640*                                                                         
004650     SET WS-RP-VALID TO TRUE.                                             
004660*                                                                         
004670     IF WS-RP-INT-TEXT = SPACES                                           
004680         SET WS-RP-INVALID TO TRUE                                        
004690     END-IF.                                                              
004700*                                                                         
004710     INSPECT WS-RP-INT-TEXT REPLACING LEADING SPACE BY ZERO.              
004720     IF WS-RP-INT-TEXT NOT NUMERIC                                        
004730         SET WS-RP-INVALID TO TRUE                                        
004740     END-IF.                                                              
004750*                                                                         
004760     IF WS-RP-DEC-TEXT = SPACES                                           
004770         MOVE '00' TO WS-RP-DEC-TEXT                                      
004780     ELSE                                                                 
004790         INSPECT WS-RP-DEC-TEXT REPLACING TRAILING SPACE                  
004800             BY ZERO                                                      
004810     END-IF.                                                              
004820     IF WS-RP-DEC-TEXT NOT NUMERIC                                        
004830         SET WS-RP-INVALID TO TRUE                                        
004840     END-IF.                                                              
004850*                                                                         
004860     IF WS-RP-INVALID                                                     
004870         MOVE ZEROES TO WS-RP-PARSED-VALUE                                
004880     ELSE                                                                 
004890         COMPUTE WS-RP-PARSED-VALUE ROUNDED =                             
004900             WS-RP-INT-NUM + (WS-RP-DEC-NUM / 100)                        
004910         IF WS-RP-NEGATIVE                                                
004920             COMPUTE WS-RP-PARSED-VALUE =                                 
004930                 WS-RP-PARSED-VALUE * -1                                  
004940         END-IF                                                           
004950     END-IF.                                                              
004960*                                                                         
004970 P16100-EXIT.                                                             
004980     EXIT.                                                                
004990     EJECT                                                                
005000*****************************************************************         
005010*    PARAGRAPH:  P16200-NORMALIZE-CAMPAIGN                      *         
005020*    FUNCTION :  LEFT-JUSTIFY PAST ANY LEADING BLANKS, THEN     *         
005030*                UPPER-CASE, THE CAMPAIGN NAME.                 *         
005040*****************************************************************         
005050*                                                                         
005060 P16200-NORMALIZE-CAMPAIGN.                                               
005070*                                                                         
005080     MOVE ZEROES TO WS-LEAD-SPACES.                                       
005090     INSPECT WS-RAW-CAMPAIGN (WS-SUB1)                                    
005100         TALLYING WS-LEAD-SPACES FOR LEADING SPACE.                       
005110*                                                                         
005120     IF WS-LEAD-SPACES < 20                                               
005130         COMPUTE WS-SUB2 = WS-LEAD-SPACES + 1                             
005140         MOVE WS-RAW-CAMPAIGN (WS-SUB1)                                   
005150                 (WS-SUB2: 20 - WS-LEAD-SPACES)                           
005160             TO WS-EDIT-CAMPAIGN-NORM (WS-EDIT-IDX)                       
005170     ELSE                                                                 
005180         MOVE SPACES TO WS-EDIT-CAMPAIGN-NORM (WS-EDIT-IDX)               
005190     END-IF.                                                              
005200*                                                                         
005210     INSPECT WS-EDIT-CAMPAIGN-NORM (WS-EDIT-IDX)                          
005220         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
005230*                                                                         
005240 P16200-EXIT.                                                             
005250     EXIT.                                                                
005260     EJECT                                                                
005270*****************************************************************         
005280*    PARAGRAPH:  P20000-SORT-SURVIVORS                          *         
005290*    FUNCTION :  ASCENDING BUBBLE SORT OF WS-EDIT-TABLE ON      *         
005300*                EVENT-TIME-UTC.  TABLE IS SMALL ENOUGH (ONE    *         
005310*                DAY'S PURCHASE VOLUME) THAT A SIMPLE EXCHANGE  *         
005320*                SORT IS ADEQUATE - SEE GMA-349 FOR THE SIZING. *         
005330*****************************************************************         
005340*                                                                         
005350 P20000-SORT-SURVIVORS.                                                   
005360*                                                                         
005370     MOVE 'Y' TO WS-SWAP-MADE-SW.                                         
005380     PERFORM P20100-BUBBLE-PASS THRU P20100-EXIT                          
005390         UNTIL NOT WS-SWAP-MADE.                                          
005400*                                                                         
005410 P20000-EXIT.                                                             
005420     EXIT.                                                                
005430*                                                                         
005440 P20100-BUBBLE-PASS.                                                      
005450*                                                                         
005460     MOVE 'N' TO WS-SWAP-MADE-SW.                                         
005470     PERFORM P20110-BUBBLE-COMPARE THRU P20110-EXIT                       
005480         VARYING WS-SUB1 FROM 1 BY 1                                      
005490         UNTIL WS-SUB1 > WS-EDIT-COUNT - 1.                               
005500*                                                                         
005510 P20100-EXIT.                                                             
005520     EXIT.                                                                
005530*                                                                         
005540 P20110-BUBBLE-COMPARE.                                                   
005550*                                                                         
005560     COMPUTE WS-SUB2 = WS-SUB1 + 1.                                       
005570     IF WS-EDIT-EVENT-TIME (WS-SUB1) >                                    
005580        WS-EDIT-EVENT-TIME (WS-SUB2)                                      
005590         PERFORM P20120-SWAP-ENTRIES THRU P20120-EXIT                     
005600         MOVE 'Y' TO WS-SWAP-MADE-SW                                      
005610     END-IF.                                                              
005620*                                                                         
005630 P20110-EXIT.                                                             
005640     EXIT.                                                                
005650*                                                                         
005660 P20120-SWAP-ENTRIES.                                                     
005670*                                                                         
005680     MOVE WS-EDIT-ENTRY (WS-SUB1) TO WS-EDIT-ENTRY-HOLD.                  
005690     MOVE WS-EDIT-ENTRY (WS-SUB2) TO WS-EDIT-ENTRY (WS-SUB1).             
005700     MOVE WS-EDIT-ENTRY-HOLD      TO WS-EDIT-ENTRY (WS-SUB2).             
005710*                                                                         
005720 P20120-EXIT.                                                             
005730     EXIT.                                                                
005740     EJECT                                                                
005750*****************************************************************         
005760*    PARAGRAPH:  P30000-DEDUP-LOOP                              *         
005770*    FUNCTION :  AFTER THE SORT, IDENTICAL (AF-ID, EVENT-TIME,  *         
005780*                EVENT-NAME, REVENUE) ENTRIES FALL ADJACENT.    *         
005790*                DROP ALL BUT THE FIRST OF EACH GROUP.          *         
005800*****************************************************************         
005810*                                                                         
005820 P30000-DEDUP-LOOP.                                                       
005830*                                                                         
005840     IF WS-SUB1 = 1                                                       
005850         GO TO P30000-EXIT                                                
005860     END-IF.                                                              
005870*                                                                         
005880     COMPUTE WS-SUB2 = WS-SUB1 - 1.                                       
005890     IF WS-EDIT-AF-ID (WS-SUB1) = WS-EDIT-AF-ID (WS-SUB2)                 
005900        AND WS-EDIT-EVENT-TIME (WS-SUB1)                                  
005910                        = WS-EDIT-EVENT-TIME (WS-SUB2)                    
005920        AND WS-EDIT-EVENT-NAME (WS-SUB1)                                  
005930                        = WS-EDIT-EVENT-NAME (WS-SUB2)                    
005940        AND WS-EDIT-REVENUE (WS-SUB1) = WS-EDIT-REVENUE (WS-SUB2)         
005950         SET WS-EDIT-DROP (WS-SUB1) TO TRUE                               
005960         ADD 1 TO WS-DUP-COUNT                                            
005970     END-IF.                                                              
005980*                                                                         
005990 P30000-EXIT.                                                             
006000     EXIT.                                                                
006010     EJECT                                                                
006020*****************************************************************         
006030*    PARAGRAPH:  P40000-CHARGEBACK-LOOP                         *         
006040*    FUNCTION :  ZERO THE REVENUE OF ANY SURVIVING ENTRY WHOSE  *         
006050*                RECEIPT-ID APPEARS IN THE CHARGEBACK TABLE.    *         
006060*                THE RECORD IS RETAINED, NOT DROPPED.           *         
006070*****************************************************************         
006080*                                                                         
006090 P40000-CHARGEBACK-LOOP.                                                  
006100*                                                                         
006110     IF WS-EDIT-DROP (WS-SUB1)                                            
006120         GO TO P40000-EXIT                                                
006130     END-IF.                                                              
006140*                                                                         
006150     SET WS-CB-IDX TO 1.                                                  
006160     SEARCH WS-CHARGEBACK-ENTRY VARYING WS-CB-IDX                         
006170         AT END                                                           
006180             GO TO P40000-EXIT                                            
006190         WHEN WS-CHARGEBACK-RECEIPT-ID (WS-CB-IDX)                        
006200              = WS-EDIT-RECEIPT-ID (WS-SUB1)                              
006210             MOVE ZEROES TO WS-EDIT-REVENUE (WS-SUB1)                     
006220             ADD 1 TO WS-CB-APPLIED-COUNT                                 
006230     END-SEARCH.                                                          
006240*                                                                         
006250 P40000-EXIT.                                                             
006260     EXIT.                                                                
006270     EJECT                                                                
006280*****************************************************************         
006290*    PARAGRAPH:  P50000-WRITE-CURATED-LOOP                      *         
006300*    FUNCTION :  WRITE EVERY SURVIVING, NON-DUPLICATE ENTRY TO  *         
006310*                THE CURATED PURCHASE FILE.                     *         
006320*****************************************************************         
006330*                                                                         
006340 P50000-WRITE-CURATED-LOOP.                                               
006350*                                                                         
006360     IF WS-EDIT-DROP (WS-SUB1)                                            
006370         GO TO P50000-EXIT                                                
006380     END-IF.                                                              
006390*                                                                         
006400     MOVE WS-EDIT-AF-ID (WS-SUB1)  TO                                     
006410                     CURATED-PURCHASE-APPSFLYER-ID.                       
006420     MOVE WS-EDIT-EVENT-TIME (WS-SUB1) TO                                 
006430                     CURATED-PURCHASE-EVENT-TIME-UTC.                     
006440     MOVE WS-EDIT-EVENT-NAME (WS-SUB1) TO                                 
006450                     CURATED-PURCHASE-EVENT-NAME.                         
006460     MOVE WS-EDIT-REVENUE (WS-SUB1)    TO                                 
006470                     CURATED-PURCHASE-REVENUE-USD.                        
006480     MOVE WS-EDIT-CAMPAIGN (WS-SUB1)   TO                                 
006490                     CURATED-PURCHASE-CAMPAIGN.                           
006500     MOVE WS-EDIT-STATUS (WS-SUB1)     TO                                 
006510                     CURATED-PURCHASE-STATUS.                             
006520     MOVE WS-EDIT-RECEIPT-ID (WS-SUB1) TO                                 
006530                     CURATED-PURCHASE-RECEIPT-ID.                         
006540     MOVE WS-EDIT-CAMPAIGN-NORM (WS-SUB1) TO                              
006550                     CURATED-PURCHASE-CAMPAIGN-NORM.                      
006560*                                                                         
006570     WRITE CURATED-PURCHASE-RECORD.                                       
006580     ADD 1 TO WS-CURATED-COUNT.                                           
006590*                                                                         
006600 P50000-EXIT.                                                             
006610     EXIT.                                                                
006620     EJECT                                                                
006630*****************************************************************         
006640*    PARAGRAPH:  P99000-DISPLAY-TOTALS                          *         
006650*    FUNCTION :  WRITE THE RUN'S CONTROL TOTALS TO SYSOUT.      *         
006660*****************************************************************         
006670*                                                                         
006680 P99000-DISPLAY-TOTALS.                                                   
006690*                                                                         
006700     MOVE WS-RAW-COUNT        TO WGT-RAW-READ.                            
006710     MOVE WS-EDIT-COUNT       TO WGT-ELIGIBLE.                            
006720     MOVE WS-DUP-COUNT        TO WGT-DUPLICATES.                          
006730     MOVE WS-CB-APPLIED-COUNT TO WGT-CHARGEBACKS.                         
006740     MOVE WS-CURATED-COUNT    TO WGT-CURATED.                             
006750*                                                                         
006760     DISPLAY WS-GB1-TOTALS-LINE.                                          
006770     DISPLAY WS-GB1-TOTALS-LINE2.                                         
006780     DISPLAY WS-GB1-TOTALS-LINE3.                                         
006790     DISPLAY WS-GB1-TOTALS-LINE4.                                         
006800     DISPLAY WS-GB1-TOTALS-LINE5.                                         
006810*                                                                         
006820 P99000-EXIT.                                                             
006830     EXIT.                                                                
