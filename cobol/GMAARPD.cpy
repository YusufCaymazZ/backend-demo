000100******************************************************************        
000110* ARPDAU D-1 REPORT RECORD -- LINE SEQUENTIAL                    *        
000120* WRITTEN BY GMAB40, ONE ROW PER CAMPAIGN WITH REVENUE ON THE    *        
000130* D-1 DATE, JOINED TO THAT DATE'S DAILY ACTIVE USER COUNT.       *        
000140******************************************************************        
000150 01  ARPDAU-D1-RECORD.                                                    
000160     05  ARPDAU-D1-DATE          PIC X(10).                               
000170     05  ARPDAU-D1-CAMPAIGN      PIC X(20).                               
000180     05  ARPDAU-D1-REVENUE-USD   PIC S9(9)V99 COMP-3.                     
000190     05  ARPDAU-D1-DAU           PIC 9(07).                               
000200     05  ARPDAU-D1-ARPDAU        PIC S9(7)V9999 COMP-3.                   
000210     05  FILLER                  PIC X(10).                               
