000100******************************************************************        
000110* DAILY AD COST RECORD -- LINE SEQUENTIAL                        *        
000120* ONE ROW PER CAMPAIGN PER DAY, FED TO GMAB30 TO COMPUTE ROAS.   *        
000130* CAMPAIGN IS NORMALIZED (TRIMMED, UPPER-CASED) BEFORE THE JOIN. *        
000140******************************************************************        
000150 01  DAILY-COST-RECORD.                                                   
000160     05  DAILY-COST-DATE         PIC X(10).                               
000170     05  DAILY-COST-CAMPAIGN     PIC X(20).                               
000180     05  DAILY-COST-AD-COST-USD  PIC S9(7)V99 COMP-3.                     
000190     05  FILLER                  PIC X(10).                               
