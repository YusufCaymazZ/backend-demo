000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. GMAB30.                                                      
000120 AUTHOR. R. TAM.                                                          
000130 INSTALLATION. NIGHTFALL GAMES - INFORMATION SYSTEMS.                     
000140 DATE-WRITTEN. 11/12/92.                                                  
000150 DATE-COMPILED.                                                           
000160 SECURITY.  NIGHTFALL GAMES INTERNAL USE ONLY.  NOT FOR                   
000170     DISTRIBUTION OUTSIDE THE MARKETING ANALYTICS GROUP.                  
000180*                                                                         
000190******************************************************************        
000200*              NIGHTFALL GAMES MARKETING ANALYTICS (GMA)        *         
000210*                  INFORMATION SYSTEMS DIVISION                 *         
000220*                                                                *        
000230* PROGRAM :   GMAB30                                            *         
000240*                                                                *        
000250* FUNCTION:   PROGRAM GMAB30 SUMS THE CURATED PURCHASE FILE BY  *         
000260*             DATE AND CAMPAIGN, JOINS THE DAILY AD-COST FEED,  *         
000270*             COMPUTES RETURN-ON-AD-SPEND FOR THE PRIOR (D-1)   *         
000280*             DAY, AND FLAGS CAMPAIGNS WHOSE D-1 ROAS HAS       *         
000290*             FALLEN BELOW HALF THEIR TRAILING SEVEN-DAY        *         
000300*             AVERAGE.                                          *         
000310*                                                                *        
000320* FILES   :   CURATED PURCHASE FILE   -  LINE SEQ    (READ)     *         
000330*             DAILY AD-COST FEED      -  LINE SEQ    (READ)     *         
000340*             ROAS D-1 REPORT         -  LINE SEQ    (OUTPUT)   *         
000350*             ROAS ANOMALY REPORT     -  LINE SEQ    (OUTPUT)   *         
000360*                                                                *        
000370******************************************************************        
000380*             PROGRAM CHANGE LOG                                *         
000390*             -------------------                               *         
000400*                                                                *        
000410*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
000420*  --------   --------------------  --------------------------  *         
000430*  11/12/92   R. TAM                NEW PROGRAM.  REPLACES THE  *         
000440*                                   MARKETING DESK'S WEEKLY     *         
000450*                                   SPREADSHEET ROAS ROLL-UP.   *         
000460*  03/04/94   R. TAM                GMA-180 D-1 IS NOW THE      *         
000470*                                   SECOND-HIGHEST DATE IN THE  *         
000480*                                   DATA, NOT "YESTERDAY" BY    *         
000490*                                   THE CLOCK - THE FEED CAN    *         
000500*                                   ARRIVE A DAY LATE.          *         
000510*  01/09/96   S. OYELARAN           GMA-221 ADDED THE ANOMALY   *         
000520*                                   PASS - FINANCE WANTED A     *         
000530*                                   FLAG WHEN A CAMPAIGN'S ROAS *         
000540*                                   COLLAPSES OVERNIGHT.        *         
000550*  06/30/98   S. OYELARAN           GMA-290 YEAR 2000 REVIEW -  *         
000560*                                   DATE COMPARES ARE PLAIN     *         
000570*                                   TEXT, FOUND CENTURY-SAFE.   *         
000580*  04/14/99   S. OYELARAN           GMA-307 COST CAMPAIGN NAME  *         
000590*                                   IS NOW TRIMMED AND UPPER-   *         
000600*                                   CASED BEFORE THE JOIN - A   *         
000610*                                   TRAILING BLANK WAS BREAKING *         
000620*                                   THE MATCH.                  *         
000630*  07/22/02   S. OYELARAN           GMA-351 RAISED THE REVENUE  *         
000640*                                   AND COST TABLE SIZES TO     *         
000650*                                   2000 ROWS.                  *         
000660*  02/11/03   S. OYELARAN           GMA-360 ADDED A CONTROL-    *         
000670*                                   TOTAL DISPLAY FOR THE D-1   *         
000680*                                   ROW COUNT, REVENUE, AND AD  *         
000690*                                   COST - FINANCE WANTED THE   *         
000700*                                   SAME GRAND TOTALS ON THE    *         
000710*                                   JOB LOG THAT GMAB10 PRINTS. *         
000720*  03/04/03   S. OYELARAN           GMA-364 REVENUE/COST/ROAS   *         
000730*                                   FIELDS REPACKED COMP-3 PER  *         
000740*                                   AUDIT; PURCCURR, COSTIN,    *         
000750*                                   ROASOUT, AND ANOMOUT RECORD *         
000760*                                   CONTAINS CLAUSES CORRECTED. *         
000770*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
000780*                                                                *        
000790******************************************************************        
000800     EJECT                                                                
000810 ENVIRONMENT DIVISION.                                                    
000820 CONFIGURATION SECTION.                                                   
000830 SPECIAL-NAMES.                                                           
000840     C01 IS TOP-OF-FORM                                                   
000850     UPSI-0 IS WS-RERUN-SWITCH                                            
000860         ON STATUS IS GMAB30-RERUN-REQUESTED                              
000870         OFF STATUS IS GMAB30-NORMAL-RUN.                                 
000880 INPUT-OUTPUT SECTION.                                                    
000890 FILE-CONTROL.                                                            
000900     SELECT PURCCURR       ASSIGN TO PURCCURR                             
000910         ORGANIZATION IS LINE SEQUENTIAL                                  
000920         FILE STATUS IS WS-PURCCURR-STATUS.                               
000930     SELECT COSTIN         ASSIGN TO COSTIN                               
000940         ORGANIZATION IS LINE SEQUENTIAL                                  
000950         FILE STATUS IS WS-COSTIN-STATUS.                                 
000960     SELECT ROASOUT        ASSIGN TO ROASOUT                              
000970         ORGANIZATION IS LINE SEQUENTIAL                                  
000980         FILE STATUS IS WS-ROASOUT-STATUS.                                
000990     SELECT ANOMOUT        ASSIGN TO ANOMOUT                              
001000         ORGANIZATION IS LINE SEQUENTIAL                                  
001010         FILE STATUS IS WS-ANOMOUT-STATUS.                                
001020     EJECT                                                                
001030 DATA DIVISION.                                                           
001040 FILE SECTION.                                                            
001050 FD  PURCCURR                                                             
001060     LABEL RECORDS ARE STANDARD                                           
001070     RECORD CONTAINS 129 CHARACTERS.                                      
001080     COPY GMACURP.                                                        
001090     EJECT                                                                
001100 FD  COSTIN                                                               
001110     LABEL RECORDS ARE STANDARD                                           
001120     RECORD CONTAINS 45 CHARACTERS.                                       
001130     COPY GMACOST.                                                        
001140     EJECT                                                                
001150 FD  ROASOUT                                                              
001160     LABEL RECORDS ARE STANDARD                                           
001170     RECORD CONTAINS 56 CHARACTERS.                                       
001180     COPY GMAROAS.                                                        
001190     EJECT                                                                
001200 FD  ANOMOUT                                                              
001210     LABEL RECORDS ARE STANDARD                                           
001220     RECORD CONTAINS 51 CHARACTERS.                                       
001230     COPY GMAANOM.                                                        
001240     EJECT                                                                
001250 WORKING-STORAGE SECTION.                                                 
001260*                                                                         
001270*****************************************************************         
001280*    SWITCHES                                                   *         
001290*****************************************************************         
001300*                                                                         
001310 01  WS-SWITCHES.                                                         
001320     05  WS-PURCCURR-EOF-SW       PIC X     VALUE SPACES.                 
001330         88  PURCCURR-EOF                   VALUE 'Y'.                    
001340     05  WS-COSTIN-EOF-SW         PIC X     VALUE SPACES.                 
001350         88  COSTIN-EOF                     VALUE 'Y'.                    
001360     05  WS-COST-FOUND-SW         PIC X     VALUE 'N'.                    
001370         88  WS-COST-FOUND                  VALUE 'Y'.                    
001380     05  WS-CAMPAIGN-FOUND-SW     PIC X     VALUE 'N'.                    
001390         88  WS-CAMPAIGN-FOUND              VALUE 'Y'.                    
001400     05  WS-D1-HAS-ROW-SW         PIC X     VALUE 'N'.                    
001410         88  WS-D1-HAS-ROW                  VALUE 'Y'.                    
001420     EJECT                                                                
001430*                                                                         
001440*****************************************************************         
001450*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES, COUNTERS)       *         
001460*****************************************************************         
001470*                                                                         
001480 77  WS-REV-COUNT                 PIC S9(6) COMP VALUE +0.                
001490 77  WS-COST-COUNT                PIC S9(6) COMP VALUE +0.                
001500 77  WS-JOIN-COUNT                PIC S9(6) COMP VALUE +0.                
001510 77  WS-DATE-COUNT                PIC S9(6) COMP VALUE +0.                
001520 77  WS-CAMP-COUNT                PIC S9(6) COMP VALUE +0.                
001530 77  WS-CDW-COUNT                 PIC S9(6) COMP VALUE +0.                
001540 77  WS-SUB1                      PIC S9(6) COMP VALUE +0.                
001550 77  WS-SUB2                      PIC S9(6) COMP VALUE +0.                
001560 77  WS-SUB3                      PIC S9(6) COMP VALUE +0.                
001570 77  WS-LEAD-SPACES               PIC S9(4) COMP VALUE +0.                
001580     EJECT                                                                
001590*                                                                         
001600*****************************************************************         
001610*    FILE STATUS FIELDS                                        *          
001620*****************************************************************         
001630*                                                                         
001640 01  WS-MISCELLANEOUS-FIELDS.                                             
001650     05  WS-PURCCURR-STATUS       PIC XX    VALUE SPACES.                 
001660         88  PURCCURR-OK                    VALUE '00'.                   
001670         88  PURCCURR-END                   VALUE '10'.                   
001680     05  WS-COSTIN-STATUS         PIC XX    VALUE SPACES.                 
001690         88  COSTIN-OK                      VALUE '00'.                   
001700         88  COSTIN-END                     VALUE '10'.                   
001710     05  WS-ROASOUT-STATUS        PIC XX    VALUE SPACES.                 
001720         88  ROASOUT-OK                     VALUE '00'.                   
001730     05  WS-ANOMOUT-STATUS        PIC XX    VALUE SPACES.                 
001740         88  ANOMOUT-OK                     VALUE '00'.                   
001750     EJECT                                                                
001760*                                                                         
001770*****************************************************************         
001780*    CASE-FOLDING TABLE - NO INTRINSIC FUNCTIONS USED HERE      *         
001790*****************************************************************         
001800*                                                                         
001810 01  WS-CASE-FOLD.                                                        
001820     05  WS-LOWER-ALPHABET        PIC X(26) VALUE                         
001830         'abcdefghijklmnopqrstuvwxyz'.                                    
001840     05  WS-UPPER-ALPHABET        PIC X(26) VALUE                         
001850         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
001860     EJECT                                                                
001870*                                                                         
001880*****************************************************************         
001890*    DAILY REVENUE AGGREGATION TABLE (DATE + CAMPAIGN-NORM)     *         
001900*    KEY GROUP IS REDEFINED AS A SINGLE ALPHANUMERIC COMPARE    *         
001910*    FIELD THE WAY THE REPORT-EXTRACT LAYOUTS IN THIS SHOP      *         
001920*    HAVE ALWAYS FLATTENED A COMPOSITE KEY.                     *         
001930*****************************************************************         
001940*                                                                         
001950 01  WS-REVENUE-TABLE.                                                    
001960     05  WS-REV-ENTRY OCCURS 1 TO 2000 TIMES                              
001970                      DEPENDING ON WS-REV-COUNT                           
001980                      INDEXED BY WS-REV-IDX.                              
001990         10  WS-REV-KEY-GROUP.                                            
002000             15  WS-REV-DATE      PIC X(10).                              
002010             15  WS-REV-CAMPAIGN  PIC X(20).                              
002020         10  WS-REV-KEY-ALPHA REDEFINES WS-REV-KEY-GROUP                  
002030                                  PIC X(30).                              
002040         10  WS-REV-AMOUNT        PIC S9(9)V99 COMP-3.                    
002050     EJECT                                                                
002060*                                                                         
002070*****************************************************************         
002080*    DAILY COST TABLE (DATE + NORMALIZED CAMPAIGN)              *         
002090*****************************************************************         
002100*                                                                         
002110 01  WS-COST-TABLE.                                                       
002120     05  WS-COST-ENTRY OCCURS 1 TO 2000 TIMES                             
002130                       DEPENDING ON WS-COST-COUNT                         
002140                       INDEXED BY WS-COST-IDX.                            
002150         10  WS-COST-KEY-GROUP.                                           
002160             15  WS-COST-DATE     PIC X(10).                              
002170             15  WS-COST-CAMPAIGN PIC X(20).                              
002180         10  WS-COST-KEY-ALPHA REDEFINES WS-COST-KEY-GROUP                
002190                                  PIC X(30).                              
002200         10  WS-COST-AMOUNT       PIC S9(7)V99 COMP-3.                    
002210     EJECT                                                                
002220*                                                                         
002230*****************************************************************         
002240*    REVENUE/COST JOIN TABLE WITH COMPUTED ROAS                 *         
002250*****************************************************************         
002260*                                                                         
002270 01  WS-JOINED-TABLE.                                                     
002280     05  WS-JOIN-ENTRY OCCURS 1 TO 2000 TIMES                             
002290                       DEPENDING ON WS-JOIN-COUNT                         
002300                       INDEXED BY WS-JOIN-IDX.                            
002310         10  WS-JOIN-KEY-GROUP.                                           
002320             15  WS-JOIN-DATE     PIC X(10).                              
002330             15  WS-JOIN-CAMPAIGN PIC X(20).                              
002340         10  WS-JOIN-KEY-ALPHA REDEFINES WS-JOIN-KEY-GROUP                
002350                                  PIC X(30).                              
002360         10  WS-JOIN-REVENUE      PIC S9(9)V99 COMP-3.                    
002370         10  WS-JOIN-COST         PIC S9(7)V99 COMP-3.                    
002380         10  WS-JOIN-ROAS         PIC S9(5)V9999 COMP-3.                  
002390     EJECT                                                                
002400*                                                                         
002410*****************************************************************         
002420*    DISTINCT DATE AND DISTINCT CAMPAIGN TABLES                 *         
002430*****************************************************************         
002440*                                                                         
002450 01  WS-DISTINCT-DATE-TABLE.                                              
002460     05  WS-DATE-ENTRY OCCURS 1 TO 400 TIMES                              
002470                       DEPENDING ON WS-DATE-COUNT                         
002480                       INDEXED BY WS-DATE-IDX.                            
002490         10  WS-DISTINCT-DATE     PIC X(10).                              
002500*                                                                         
002510 01  WS-DISTINCT-CAMPAIGN-TABLE.                                          
002520     05  WS-CAMP-ENTRY OCCURS 1 TO 200 TIMES                              
002530                       DEPENDING ON WS-CAMP-COUNT                         
002540                       INDEXED BY WS-CAMP-IDX.                            
002550         10  WS-DISTINCT-CAMPAIGN PIC X(20).                              
002560*                                                                         
002570 01  WS-D1-DATE                   PIC X(10) VALUE SPACES.                 
002580*                                                                         
002590 01  WS-REV-CANDIDATE-KEY.                                                
002600     05  WS-REV-KEY-GROUP-CANDIDATE-DATE                                  
002610                                  PIC X(10).                              
002620     05  WS-REV-KEY-GROUP-CANDIDATE-CAMP                                  
002630                                  PIC X(20).                              
002640     EJECT                                                                
002650*                                                                         
002660*****************************************************************         
002670*    PER-CAMPAIGN TRAILING-DATE WORK TABLE (ANOMALY PASS)       *         
002680*****************************************************************         
002690*                                                                         
002700 01  WS-CAMP-DATE-WORK-TABLE.                                             
002710     05  WS-CDW-ENTRY OCCURS 1 TO 400 TIMES                               
002720                      DEPENDING ON WS-CDW-COUNT                           
002730                      INDEXED BY WS-CDW-IDX.                              
002740         10  WS-CDW-DATE          PIC X(10).                              
002750         10  WS-CDW-ROAS          PIC S9(5)V9999 COMP-3.                  
002760*                                                                         
002770 01  WS-CDW-HOLD.                                                         
002780     05  WS-CDW-HOLD-DATE         PIC X(10).                              
002790     05  WS-CDW-HOLD-ROAS         PIC S9(5)V9999 COMP-3.                  
002800*                                                                         
002810 01  WS-AVG7-WORK.                                                        
002820     05  WS-AVG7-TOTAL            PIC S9(7)V9999 COMP-3                   
002830                                   VALUE ZEROES.                          
002840     05  WS-AVG7-ENTRIES-USED     PIC S9(4) COMP VALUE +0.                
002850     05  WS-AVG7-VALUE            PIC S9(5)V9999 COMP-3                   
002860                                   VALUE ZEROES.                          
002870     05  WS-D1-ROAS-VALUE         PIC S9(5)V9999 COMP-3                   
002880                                   VALUE ZEROES.                          
002890     EJECT                                                                
002900*                                                                         
002910*****************************************************************         
002920*    COST-CAMPAIGN NORMALIZE WORK AREA                          *         
002930*****************************************************************         
002940*                                                                         
002950 01  WS-CAMPAIGN-NORMALIZE-WORK.                                          
002960     05  WS-CNW-RAW-CAMPAIGN      PIC X(20) VALUE SPACES.                 
002970     05  WS-CNW-NORM-CAMPAIGN     PIC X(20) VALUE SPACES.                 
002980     EJECT                                                                
002990*                                                                         
003000*****************************************************************         
003010*    ROAS D-1 REPORT TOTALS                                     *         
003020*****************************************************************         
003030*                                                                         
003040 01  WS-ROAS-TOTALS.                                                      
003050     05  WS-ROAS-TOTAL-REVENUE    PIC S9(9)V99 COMP-3                     
003060                                   VALUE ZEROES.                          
003070     05  WS-ROAS-TOTAL-COST       PIC S9(7)V99 COMP-3                     
003080                                   VALUE ZEROES.                          
003090     05  WS-ROAS-D1-ROWS          PIC S9(6) COMP VALUE +0.                
003100*                                                                         
003110*****************************************************************         
003120*    ROAS D-1 CONTROL-TOTAL DISPLAY LINES                       *         
003130*****************************************************************         
003140*                                                                         
003150 01  WS-GB3-TOTALS-LINE1.                                                 
003160     05  FILLER                   PIC X(20) VALUE                         
003170         'GMAB30 D-1 ROWS    ='.                                          
003180     05  WGT3-D1-ROWS             PIC ZZZZZ9.                             
003190 01  WS-GB3-TOTALS-LINE2.                                                 
003200     05  FILLER                   PIC X(20) VALUE                         
003210         'GMAB30 D-1 REVENUE ='.                                          
003220     05  WGT3-D1-REVENUE          PIC ZZZZZZZZ9.99-.                      
003230 01  WS-GB3-TOTALS-LINE3.                                                 
003240     05  FILLER                   PIC X(20) VALUE                         
003250         'GMAB30 D-1 AD COST ='.                                          
003260     05  WGT3-D1-COST             PIC ZZZZZZ9.99-.                        
003270     EJECT                                                                
003280*****************************************************************         
003290*    P R O C E D U R E    D I V I S I O N                       *         
003300*****************************************************************         
003310*                                                                         
003320 PROCEDURE DIVISION.                                                      
003330*                                                                         
003340 P00000-MAINLINE.                                                         
003350*                                                                         
003360     OPEN INPUT  PURCCURR                                                 
003370                 COSTIN                                                   
003380          OUTPUT ROASOUT                                                  
003390                 ANOMOUT.                                                 
003400*                                                                         
003410     PERFORM P10000-BUILD-REVENUE-LOOP THRU P10000-EXIT                   
003420         UNTIL PURCCURR-EOF.                                              
003430*                                                                         
003440     PERFORM P20000-LOAD-COST-LOOP THRU P20000-EXIT                       
003450         UNTIL COSTIN-EOF.                                                
003460*                                                                         
003470     IF WS-REV-COUNT > 0                                                  
003480         PERFORM P30000-JOIN-COST-LOOP THRU P30000-EXIT                   
003490             VARYING WS-REV-IDX FROM 1 BY 1                               
003500             UNTIL WS-REV-IDX > WS-REV-COUNT                              
003510*                                                                         
003520         PERFORM P30400-SORT-DATES THRU P30400-EXIT                       
003530*                                                                         
003540         PERFORM P30500-FIND-D1-DATE THRU P30500-EXIT                     
003550*                                                                         
003560         PERFORM P40000-WRITE-ROASD1-LOOP THRU P40000-EXIT                
003570             VARYING WS-JOIN-IDX FROM 1 BY 1                              
003580             UNTIL WS-JOIN-IDX > WS-JOIN-COUNT                            
003590*                                                                         
003600         PERFORM P50000-ANOMALY-LOOP THRU P50000-EXIT                     
003610             VARYING WS-CAMP-IDX FROM 1 BY 1                              
003620             UNTIL WS-CAMP-IDX > WS-CAMP-COUNT                            
003630     END-IF.                                                              
003640*                                                                         
003650     PERFORM P99000-DISPLAY-TOTALS THRU P99000-EXIT.                      
003660*                                                                         
003670     CLOSE PURCCURR                                                       
003680           COSTIN                                                         
003690           ROASOUT                                                        
003700           ANOMOUT.                                                       
003710*                                                                         
003720     GOBACK.                                                              
003730*                                                                         
003740 P00000-EXIT.                                                             
003750     EXIT.                                                                
003760     EJECT                                                                
003770*****************************************************************         
003780*    PARAGRAPH:  P10000-BUILD-REVENUE-LOOP                      *         
003790*    FUNCTION :  READ THE CURATED PURCHASE FILE AND ACCUMULATE  *         
003800*                REVENUE INTO WS-REVENUE-TABLE BY (DATE,        *         
003810*                CAMPAIGN-NORM).  DATE IS THE FIRST 10 BYTES    *         
003820*                OF THE EVENT TIMESTAMP.                        *         
003830*****************************************************************         
003840*                                                                         
003850 P10000-BUILD-REVENUE-LOOP.                                               
003860*                                                                         
003870     READ PURCCURR.                                                       
003880     IF PURCCURR-END                                                      
003890         MOVE 'Y' TO WS-PURCCURR-EOF-SW                                   
003900         GO TO P10000-EXIT                                                
003910     END-IF.                                                              
003920*                                                                         
003930     MOVE CURATED-PURCHASE-EVENT-TIME-UTC (1:10)                          
003940                          TO WS-REV-KEY-GROUP-CANDIDATE-DATE.             
003950     MOVE CURATED-PURCHASE-CAMPAIGN-NORM                                  
003960                          TO WS-REV-KEY-GROUP-CANDIDATE-CAMP.             
003970*                                                                         
003980     PERFORM P10100-FIND-OR-ADD-REVENUE THRU P10100-EXIT.                 
003990*                                                                         
004000     ADD CURATED-PURCHASE-REVENUE-USD                                     
004010                          TO WS-REV-AMOUNT (WS-SUB1).                     
004020*                                                                         
004030 P10000-EXIT.                                                             
004040     EXIT.                                                                
004050     EJECT                                                                
004060*****************************************************************         
004070*    PARAGRAPH:  P10100-FIND-OR-ADD-REVENUE                     *         
004080*    FUNCTION :  RETURN IN WS-SUB1 THE SUBSCRIPT OF THE         *         
004090*                REVENUE-TABLE ROW FOR THE CANDIDATE KEY,       *         
004100*                ADDING A ZERO-AMOUNT ROW IF NOT YET PRESENT.   *         
004110*****************************************************************         
004120*                                                                         
004130 P10100-FIND-OR-ADD-REVENUE.                                              
004140*                                                                         
004150     MOVE 'N' TO WS-CAMPAIGN-FOUND-SW.                                    
004160     MOVE ZEROS TO WS-SUB1.                                               
004170*                                                                         
004180     IF WS-REV-COUNT > 0                                                  
004190         PERFORM P10110-SCAN-REVENUE-KEY THRU P10110-EXIT                 
004200             VARYING WS-SUB2 FROM 1 BY 1                                  
004210             UNTIL WS-SUB2 > WS-REV-COUNT                                 
004220                OR WS-CAMPAIGN-FOUND                                      
004230     END-IF.                                                              
004240*                                                                         
004250     IF NOT WS-CAMPAIGN-FOUND                                             
004260         ADD 1 TO WS-REV-COUNT                                            
004270         MOVE WS-REV-COUNT TO WS-SUB1                                     
004280         SET WS-REV-IDX TO WS-REV-COUNT                                   
004290         MOVE WS-REV-KEY-GROUP-CANDIDATE-DATE TO                          
004300                             WS-REV-DATE (WS-REV-IDX)                     
004310         MOVE WS-REV-KEY-GROUP-CANDIDATE-CAMP TO                          
004320                             WS-REV-CAMPAIGN (WS-REV-IDX)                 
004330         MOVE ZEROES TO WS-REV-AMOUNT (WS-REV-IDX)                        
004340     END-IF.                                                              
004350*                                                                         
004360 P10100-EXIT.                                                             
004370     EXIT.                                                                
004380*                                                                         
004390 P10110-SCAN-REVENUE-KEY.                                                 
004400*                                                                         
004410     IF WS-REV-DATE (WS-SUB2) = WS-REV-KEY-GROUP-CANDIDATE-DATE           
004420        AND WS-REV-CAMPAIGN (WS-SUB2) =                                   
004430                        WS-REV-KEY-GROUP-CANDIDATE-CAMP                   
004440         MOVE 'Y' TO WS-CAMPAIGN-FOUND-SW                                 
004450         MOVE WS-SUB2 TO WS-SUB1                                          
004460     END-IF.                                                              
004470*                                                                         
004480 P10110-EXIT.                                                             
004490     EXIT.                                                                
004500     EJECT                                                                
004510*****************************************************************         
004520*    PARAGRAPH:  P20000-LOAD-COST-LOOP                          *         
004530*    FUNCTION :  READ THE DAILY COST FEED, NORMALIZE THE        *         
004540*                CAMPAIGN NAME, AND LOAD WS-COST-TABLE.         *         
004550*****************************************************************         
004560*                                                                         
004570 P20000-LOAD-COST-LOOP.                                                   
004580*                                                                         
004590     READ COSTIN.                                                         
004600     IF COSTIN-END                                                        
004610         MOVE 'Y' TO WS-COSTIN-EOF-SW                                     
004620         GO TO P20000-EXIT                                                
004630     END-IF.                                                              
004640*                                                                         
004650     ADD 1 TO WS-COST-COUNT.                                              
004660     SET WS-COST-IDX TO WS-COST-COUNT.                                    
004670     MOVE DAILY-COST-DATE TO WS-COST-DATE (WS-COST-IDX).                  
004680     MOVE DAILY-COST-AD-COST-USD TO WS-COST-AMOUNT (WS-COST-IDX).         
004690*                                                                         
004700     MOVE DAILY-COST-CAMPAIGN TO WS-CNW-RAW-CAMPAIGN.                     
004710     PERFORM P20100-NORMALIZE-COST-CAMPAIGN THRU P20100-EXIT.             
004720     MOVE WS-CNW-NORM-CAMPAIGN TO WS-COST-CAMPAIGN (WS-COST-IDX).         
004730*                                                                         
004740 P20000-EXIT.                                                             
004750     EXIT.                                                                
004760     EJECT                                                                
004770*****************************************************************         
004780*    PARAGRAPH:  P20100-NORMALIZE-COST-CAMPAIGN                 *         
004790*    FUNCTION :  TRIM LEADING BLANKS AND UPPER-CASE, SAME AS    *         
004800*                GMAB10'S CAMPAIGN-NORM HANDLING.                *        
004810*****************************************************************         
004820*                                                                         
004830 P20100-NORMALIZE-COST-CAMPAIGN.                                          
004840*                                                                         
004850     MOVE ZEROES TO WS-LEAD-SPACES.                                       
004860     INSPECT WS-CNW-RAW-CAMPAIGN                                          
004870         TALLYING WS-LEAD-SPACES FOR LEADING SPACE.                       
004880*                                                                         
004890     IF WS-LEAD-SPACES < 20                                               
004900         COMPUTE WS-SUB3 = WS-LEAD-SPACES + 1                             
004910         MOVE WS-CNW-RAW-CAMPAIGN (WS-SUB3: 20 - WS-LEAD-SPACES)          
004920             TO WS-CNW-NORM-CAMPAIGN                                      
004930     ELSE                                                                 
004940         MOVE SPACES TO WS-CNW-NORM-CAMPAIGN                              
004950     END-IF.                                                              
004960*                                                                         
004970     INSPECT WS-CNW-NORM-CAMPAIGN                                         
004980         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
004990*                                                                         
005000 P20100-EXIT.                                                             
005010     EXIT.                                                                
005020     EJECT                                                                
005030*****************************************************************         
005040*    PARAGRAPH:  P30000-JOIN-COST-LOOP                          *         
005050*    FUNCTION :  FOR EACH REVENUE-TABLE ROW, LOOK UP A MATCHING *         
005060*                COST ROW (SAME DATE+CAMPAIGN) AND COMPUTE      *         
005070*                ROAS.  ALSO ACCUMULATE THE DISTINCT-DATE AND   *         
005080*                DISTINCT-CAMPAIGN TABLES USED LATER.           *         
005090*****************************************************************         
005100*                                                                         
005110 P30000-JOIN-COST-LOOP.                                                   
005120*                                                                         
005130     ADD 1 TO WS-JOIN-COUNT.                                              
005140     SET WS-JOIN-IDX TO WS-JOIN-COUNT.                                    
005150     MOVE WS-REV-DATE (WS-REV-IDX)      TO                                
005160                                  WS-JOIN-DATE (WS-JOIN-IDX).             
005170     MOVE WS-REV-CAMPAIGN (WS-REV-IDX) TO                                 
005180                                  WS-JOIN-CAMPAIGN (WS-JOIN-IDX).         
005190     MOVE WS-REV-AMOUNT (WS-REV-IDX)   TO                                 
005200                                  WS-JOIN-REVENUE (WS-JOIN-IDX).          
005210*                                                                         
005220     MOVE 'N' TO WS-COST-FOUND-SW.                                        
005230     IF WS-COST-COUNT > 0                                                 
005240         PERFORM P30050-SCAN-COST-KEY THRU P30050-EXIT                    
005250             VARYING WS-SUB2 FROM 1 BY 1                                  
005260             UNTIL WS-SUB2 > WS-COST-COUNT                                
005270                OR WS-COST-FOUND                                          
005280     END-IF.                                                              
005290*                                                                         
005300     IF WS-COST-FOUND                                                     
005310         MOVE WS-COST-AMOUNT (WS-SUB2) TO                                 
005320                                  WS-JOIN-COST (WS-JOIN-IDX)              
005330     ELSE                                                                 
005340         MOVE ZEROES TO WS-JOIN-COST (WS-JOIN-IDX)                        
005350     END-IF.                                                              
005360*                                                                         
005370     PERFORM P30100-COMPUTE-ROAS THRU P30100-EXIT.                        
005380*                                                                         
005390     PERFORM P30200-ADD-DISTINCT-DATE THRU P30200-EXIT.                   
005400     PERFORM P30300-ADD-DISTINCT-CAMPAIGN THRU P30300-EXIT.               
005410*                                                                         
005420 P30000-EXIT.                                                             
005430     EXIT.                                                                
005440*                                                                         
005450 P30050-SCAN-COST-KEY.                                                    
005460*                                                                         
005470     IF WS-COST-DATE (WS-SUB2)     = WS-REV-DATE (WS-REV-IDX)             
005480        AND WS-COST-CAMPAIGN (WS-SUB2) =                                  
005490                        WS-REV-CAMPAIGN (WS-REV-IDX)                      
005500         MOVE 'Y' TO WS-COST-FOUND-SW                                     
005510     END-IF.                                                              
005520*                                                                         
005530 P30050-EXIT.                                                             
005540     EXIT.                                                                
005550     EJECT                                                                
005560*****************************************************************         
005570*    PARAGRAPH:  P30100-COMPUTE-ROAS                            *         
005580*    FUNCTION :  ROAS = REVENUE / COST, 4 DECIMALS, ROUNDED;    *         
005590*                ZERO WHEN COST IS MISSING OR ZERO.             *         
005600*****************************************************************         
005610*                                                                         
005620 P30100-COMPUTE-ROAS.                                                     
005630*                                                                         
005640     IF WS-JOIN-COST (WS-JOIN-IDX) = ZEROES                               
005650         MOVE ZEROES TO WS-JOIN-ROAS (WS-JOIN-IDX)                        
005660     ELSE                                                                 
005670         COMPUTE WS-JOIN-ROAS (WS-JOIN-IDX) ROUNDED =                     
005680             WS-JOIN-REVENUE (WS-JOIN-IDX) /                              
005690             WS-JOIN-COST (WS-JOIN-IDX)                                   
005700     END-IF.                                                              
005710*                                                                         
005720 P30100-EXIT.                                                             
005730     EXIT.                                                                
005740     EJECT                                                                
005750*****************************************************************         
005760*    PARAGRAPH:  P30200-ADD-DISTINCT-DATE                       *         
005770*****************************************************************         
005780*                                                                         
005790 P30200-ADD-DISTINCT-DATE.                                                
005800*                                                                         
005810     MOVE 'N' TO WS-CAMPAIGN-FOUND-SW.                                    
005820     IF WS-DATE-COUNT > 0                                                 
005830         PERFORM P30210-SCAN-DATE THRU P30210-EXIT                        
005840             VARYING WS-SUB2 FROM 1 BY 1                                  
005850             UNTIL WS-SUB2 > WS-DATE-COUNT                                
005860                OR WS-CAMPAIGN-FOUND                                      
005870     END-IF.                                                              
005880*                                                                         
005890     IF NOT WS-CAMPAIGN-FOUND                                             
005900         ADD 1 TO WS-DATE-COUNT                                           
005910         SET WS-DATE-IDX TO WS-DATE-COUNT                                 
005920         MOVE WS-JOIN-DATE (WS-JOIN-IDX) TO                               
005930                             WS-DISTINCT-DATE (WS-DATE-IDX)               
005940     END-IF.                                                              
005950*                                                                         
005960 P30200-EXIT.                                                             
005970     EXIT.                                                                
005980*                                                                         
005990 P30210-SCAN-DATE.                                                        
006000*                                                                         
006010     IF WS-DISTINCT-DATE (WS-SUB2) = WS-JOIN-DATE (WS-JOIN-IDX)           
006020         MOVE 'Y' TO WS-CAMPAIGN-FOUND-SW                                 
006030     END-IF.                                                              
006040*                                                                         
006050 P30210-EXIT.                                                             
006060     EXIT.                                                                
006070     EJECT                                                                
006080*****************************************************************         
006090*    PARAGRAPH:  P30300-ADD-DISTINCT-CAMPAIGN                   *         
006100*****************************************************************         
006110*                                                                         
006120 P30300-ADD-DISTINCT-CAMPAIGN.                                            
006130*                                                                         
006140     MOVE 'N' TO WS-CAMPAIGN-FOUND-SW.                                    
006150     IF WS-CAMP-COUNT > 0                                                 
006160         PERFORM P30310-SCAN-CAMPAIGN THRU P30310-EXIT                    
006170             VARYING WS-SUB2 FROM 1 BY 1                                  
006180             UNTIL WS-SUB2 > WS-CAMP-COUNT                                
006190                OR WS-CAMPAIGN-FOUND                                      
006200     END-IF.                                                              
006210*                                                                         
006220     IF NOT WS-CAMPAIGN-FOUND                                             
006230         ADD 1 TO WS-CAMP-COUNT                                           
006240         SET WS-CAMP-IDX TO WS-CAMP-COUNT                                 
006250         MOVE WS-JOIN-CAMPAIGN (WS-JOIN-IDX) TO                           
006260                             WS-DISTINCT-CAMPAIGN (WS-CAMP-IDX)           
006270     END-IF.                                                              
006280*                                                                         
006290 P30300-EXIT.                                                             
006300     EXIT.                                                                
006310*                                                                         
006320 P30310-SCAN-CAMPAIGN.                                                    
006330*                                                                         
006340     IF WS-DISTINCT-CAMPAIGN (WS-SUB2) =                                  
006350                        WS-JOIN-CAMPAIGN (WS-JOIN-IDX)                    
006360         MOVE 'Y' TO WS-CAMPAIGN-FOUND-SW                                 
006370     END-IF.                                                              
006380*                                                                         
006390 P30310-EXIT.                                                             
006400     EXIT.                                                                
006410     EJECT                                                                
006420*****************************************************************         
006430*    PARAGRAPH:  P30400-SORT-DATES                              *         
006440*    FUNCTION :  ASCENDING BUBBLE SORT OF THE DISTINCT DATE     *         
006450*                TABLE.                                         *         
006460*****************************************************************         
006470*                                                                         
006480 P30400-SORT-DATES.                                                       
006490*                                                                         
006500     IF WS-DATE-COUNT < 2                                                 
006510         GO TO P30400-EXIT                                                
006520     END-IF.                                                              
006530*                                                                         
006540     PERFORM P30410-DATE-PASS THRU P30410-EXIT                            
006550         VARYING WS-SUB1 FROM 1 BY 1                                      
006560         UNTIL WS-SUB1 > WS-DATE-COUNT - 1.                               
006570*                                                                         
006580 P30400-EXIT.                                                             
006590     EXIT.                                                                
006600*                                                                         
006610 P30410-DATE-PASS.                                                        
006620*                                                                         
006630     PERFORM P30420-DATE-COMPARE THRU P30420-EXIT                         
006640         VARYING WS-SUB2 FROM 1 BY 1                                      
006650         UNTIL WS-SUB2 > WS-DATE-COUNT - WS-SUB1.                         
006660*                                                                         
006670 P30410-EXIT.                                                             
006680     EXIT.                                                                
006690*                                                                         
006700 P30420-DATE-COMPARE.                                                     
006710*                                                                         
006720     COMPUTE WS-SUB3 = WS-SUB2 + 1.                                       
006730     IF WS-DISTINCT-DATE (WS-SUB2) > WS-DISTINCT-DATE (WS-SUB3)           
006740         MOVE WS-DISTINCT-DATE (WS-SUB2)  TO WS-CDW-HOLD-DATE             
006750         MOVE WS-DISTINCT-DATE (WS-SUB3)  TO                              
006760                               WS-DISTINCT-DATE (WS-SUB2)                 
006770         MOVE WS-CDW-HOLD-DATE            TO                              
006780                               WS-DISTINCT-DATE (WS-SUB3)                 
006790     END-IF.                                                              
006800*                                                                         
006810 P30420-EXIT.                                                             
006820     EXIT.                                                                
006830     EJECT                                                                
006840*****************************************************************         
006850*    PARAGRAPH:  P30500-FIND-D1-DATE                            *         
006860*    FUNCTION :  D-1 IS THE SECOND-HIGHEST DISTINCT DATE, OR    *         
006870*                THE ONLY DATE WHEN JUST ONE EXISTS.            *         
006880*****************************************************************         
006890*                                                                         
006900 P30500-FIND-D1-DATE.                                                     
006910*                                                                         
006920     IF WS-DATE-COUNT = 1                                                 
006930         MOVE WS-DISTINCT-DATE (1) TO WS-D1-DATE                          
006940     ELSE                                                                 
006950         COMPUTE WS-SUB1 = WS-DATE-COUNT - 1                              
006960         MOVE WS-DISTINCT-DATE (WS-SUB1) TO WS-D1-DATE                    
006970     END-IF.                                                              
006980*                                                                         
006990 P30500-EXIT.                                                             
007000     EXIT.                                                                
007010     EJECT                                                                
007020*****************************************************************         
007030*    PARAGRAPH:  P40000-WRITE-ROASD1-LOOP                       *         
007040*    FUNCTION :  WRITE EVERY JOINED ROW WHOSE DATE IS D-1.      *         
007050*****************************************************************         
007060*                                                                         
007070 P40000-WRITE-ROASD1-LOOP.                                                
007080*                                                                         
007090     IF WS-JOIN-DATE (WS-JOIN-IDX) NOT = WS-D1-DATE                       
007100         GO TO P40000-EXIT                                                
007110     END-IF.                                                              
007120*                                                                         
007130     MOVE WS-JOIN-DATE (WS-JOIN-IDX)     TO ROAS-D1-DATE.                 
007140     MOVE WS-JOIN-CAMPAIGN (WS-JOIN-IDX) TO ROAS-D1-CAMPAIGN.             
007150     MOVE WS-JOIN-REVENUE (WS-JOIN-IDX)  TO ROAS-D1-REVENUE-USD.          
007160     MOVE WS-JOIN-COST (WS-JOIN-IDX)     TO ROAS-D1-AD-COST-USD.          
007170     MOVE WS-JOIN-ROAS (WS-JOIN-IDX)     TO ROAS-D1-ROAS.                 
007180     WRITE ROAS-D1-RECORD.                                                
007190*                                                                         
007200     ADD WS-JOIN-REVENUE (WS-JOIN-IDX) TO WS-ROAS-TOTAL-REVENUE.          
007210     ADD WS-JOIN-COST (WS-JOIN-IDX)    TO WS-ROAS-TOTAL-COST.             
007220     ADD 1 TO WS-ROAS-D1-ROWS.                                            
007230*                                                                         
007240 P40000-EXIT.                                                             
007250     EXIT.                                                                
007260     EJECT                                                                
007270*****************************************************************         
007280*    PARAGRAPH:  P50000-ANOMALY-LOOP                            *         
007290*    FUNCTION :  FOR EACH DISTINCT CAMPAIGN, GATHER ITS ROWS ON *         
007300*                OR BEFORE D-1, KEEP UP TO THE LAST SEVEN       *         
007310*                DISTINCT DATES, AVERAGE THEIR ROAS, AND FLAG   *         
007320*                AN ANOMALY IF THE CAMPAIGN HAS A D-1 ROW.      *         
007330*****************************************************************         
007340*                                                                         
007350 P50000-ANOMALY-LOOP.                                                     
007360*                                                                         
007370     MOVE ZEROS TO WS-CDW-COUNT.                                          
007380     MOVE 'N'   TO WS-D1-HAS-ROW-SW.                                      
007390     MOVE ZEROES TO WS-D1-ROAS-VALUE.                                     
007400*                                                                         
007410     PERFORM P50100-BUILD-CAMPAIGN-DATES THRU P50100-EXIT                 
007420         VARYING WS-SUB1 FROM 1 BY 1                                      
007430         UNTIL WS-SUB1 > WS-JOIN-COUNT.                                   
007440*                                                                         
007450     IF WS-CDW-COUNT = 0 OR NOT WS-D1-HAS-ROW                             
007460         GO TO P50000-EXIT                                                
007470     END-IF.                                                              
007480*                                                                         
007490     PERFORM P50200-SORT-CDW-DESC THRU P50200-EXIT.                       
007500*                                                                         
007510     PERFORM P50300-COMPUTE-AVG7 THRU P50300-EXIT.                        
007520*                                                                         
007530     MOVE WS-D1-DATE TO ROAS-ANOMALY-DATE.                                
007540     MOVE WS-DISTINCT-CAMPAIGN (WS-CAMP-IDX) TO                           
007550                                 ROAS-ANOMALY-CAMPAIGN.                   
007560     MOVE WS-D1-ROAS-VALUE TO ROAS-ANOMALY-ROAS-D1.                       
007570     MOVE WS-AVG7-VALUE    TO ROAS-ANOMALY-AVG7.                          
007580*                                                                         
007590     IF WS-AVG7-VALUE > 0                                                 
007600        AND WS-D1-ROAS-VALUE < (WS-AVG7-VALUE / 2)                        
007610         MOVE 'Y' TO ROAS-ANOMALY-FLAG                                    
007620     ELSE                                                                 
007630         MOVE 'N' TO ROAS-ANOMALY-FLAG                                    
007640     END-IF.                                                              
007650*                                                                         
007660     WRITE ROAS-ANOMALY-RECORD.                                           
007670*                                                                         
007680 P50000-EXIT.                                                             
007690     EXIT.                                                                
007700     EJECT                                                                
007710*****************************************************************         
007720*    PARAGRAPH:  P50100-BUILD-CAMPAIGN-DATES                    *         
007730*****************************************************************         
007740*                                                                         
007750 P50100-BUILD-CAMPAIGN-DATES.                                             
007760*                                                                         
007770     IF WS-JOIN-CAMPAIGN (WS-SUB1) NOT =                                  
007780                     WS-DISTINCT-CAMPAIGN (WS-CAMP-IDX)                   
007790         GO TO P50100-EXIT                                                
007800     END-IF.                                                              
007810*                                                                         
007820     IF WS-JOIN-DATE (WS-SUB1) = WS-D1-DATE                               
007830         MOVE 'Y' TO WS-D1-HAS-ROW-SW                                     
007840         MOVE WS-JOIN-ROAS (WS-SUB1) TO WS-D1-ROAS-VALUE                  
007850     END-IF.                                                              
007860*                                                                         
007870     IF WS-JOIN-DATE (WS-SUB1) > WS-D1-DATE                               
007880         GO TO P50100-EXIT                                                
007890     END-IF.                                                              
007900*                                                                         
007910     ADD 1 TO WS-CDW-COUNT.                                               
007920     SET WS-CDW-IDX TO WS-CDW-COUNT.                                      
007930     MOVE WS-JOIN-DATE (WS-SUB1) TO WS-CDW-DATE (WS-CDW-IDX).             
007940     MOVE WS-JOIN-ROAS (WS-SUB1) TO WS-CDW-ROAS (WS-CDW-IDX).             
007950*                                                                         
007960 P50100-EXIT.                                                             
007970     EXIT.                                                                
007980     EJECT                                                                
007990*****************************************************************         
008000*    PARAGRAPH:  P50200-SORT-CDW-DESC                           *         
008010*    FUNCTION :  DESCENDING BUBBLE SORT OF THE CAMPAIGN'S       *         
008020*                TRAILING-DATE WORK TABLE.                      *         
008030*****************************************************************         
008040*                                                                         
008050 P50200-SORT-CDW-DESC.                                                    
008060*                                                                         
008070     IF WS-CDW-COUNT < 2                                                  
008080         GO TO P50200-EXIT                                                
008090     END-IF.                                                              
008100*                                                                         
008110     PERFORM P50210-CDW-PASS THRU P50210-EXIT                             
008120         VARYING WS-SUB1 FROM 1 BY 1                                      
008130         UNTIL WS-SUB1 > WS-CDW-COUNT - 1.                                
008140*                                                                         
008150 P50200-EXIT.                                                             
008160     EXIT.                                                                
008170*                                                                         
008180 P50210-CDW-PASS.                                                         
008190*                                                                         
008200     PERFORM P50220-CDW-COMPARE THRU P50220-EXIT                          
008210         VARYING WS-SUB2 FROM 1 BY 1                                      
008220         UNTIL WS-SUB2 > WS-CDW-COUNT - WS-SUB1.                          
008230*                                                                         
008240 P50210-EXIT.                                                             
008250     EXIT.                                                                
008260*                                                                         
008270 P50220-CDW-COMPARE.                                                      
008280*                                                                         
008290     COMPUTE WS-SUB3 = WS-SUB2 + 1.                                       
008300     IF WS-CDW-DATE (WS-SUB2) < WS-CDW-DATE (WS-SUB3)                     
008310         MOVE WS-CDW-DATE (WS-SUB2) TO WS-CDW-HOLD-DATE                   
008320         MOVE WS-CDW-ROAS (WS-SUB2) TO WS-CDW-HOLD-ROAS                   
008330         MOVE WS-CDW-DATE (WS-SUB3) TO WS-CDW-DATE (WS-SUB2)              
008340         MOVE WS-CDW-ROAS (WS-SUB3) TO WS-CDW-ROAS (WS-SUB2)              
008350         MOVE WS-CDW-HOLD-DATE      TO WS-CDW-DATE (WS-SUB3)              
008360         MOVE WS-CDW-HOLD-ROAS      TO WS-CDW-ROAS (WS-SUB3)              
008370     END-IF.                                                              
008380*                                                                         
008390 P50220-EXIT.                                                             
008400     EXIT.                                                                
008410     EJECT                                                                
008420*****************************************************************         
008430*    PARAGRAPH:  P50300-COMPUTE-AVG7                            *         
008440*    FUNCTION :  AVERAGE THE ROAS OF THE FIRST (HIGHEST-DATE)   *         
008450*                UP TO SEVEN ROWS OF THE NOW DESCENDING-SORTED  *         
008460*                WORK TABLE.                                    *         
008470*****************************************************************         
008480*                                                                         
008490 P50300-COMPUTE-AVG7.                                                     
008500*                                                                         
008510     MOVE ZEROES TO WS-AVG7-TOTAL.                                        
008520     MOVE ZEROS  TO WS-AVG7-ENTRIES-USED.                                 
008530*                                                                         
008540     PERFORM P50310-ACCUMULATE-AVG7 THRU P50310-EXIT                      
008550         VARYING WS-SUB1 FROM 1 BY 1                                      
008560         UNTIL WS-SUB1 > WS-CDW-COUNT                                     
008570            OR WS-SUB1 > 7.                                               
008580*                                                                         
008590     IF WS-AVG7-ENTRIES-USED > 0                                          
008600         COMPUTE WS-AVG7-VALUE ROUNDED =                                  
008610             WS-AVG7-TOTAL / WS-AVG7-ENTRIES-USED                         
008620     ELSE                                                                 
008630         MOVE ZEROES TO WS-AVG7-VALUE                                     
008640     END-IF.                                                              
008650*                                                                         
008660 P50300-EXIT.                                                             
008670     EXIT.                                                                
008680*                                                                         
008690 P50310-ACCUMULATE-AVG7.                                                  
008700*                                                                         
008710     ADD WS-CDW-ROAS (WS-SUB1) TO WS-AVG7-TOTAL.                          
008720     ADD 1 TO WS-AVG7-ENTRIES-USED.                                       
008730*                                                                         
008740 P50310-EXIT.                                                             
008750     EXIT.                                                                
008760     EJECT                                                                
008770*****************************************************************         
008780*    PARAGRAPH:  P99000-DISPLAY-TOTALS                          *         
008790*    FUNCTION :  WRITE THE RUN'S GRAND-TOTAL D-1 REVENUE AND    *         
008800*                AD COST TO SYSOUT.  ADDED UNDER GMA-360 AT     *         
008810*                FINANCE'S REQUEST FOR THE SAME CONTROL TOTALS  *         
008820*                THE OLD SPREADSHEET ROLL-UP USED TO SHOW.      *         
008830*****************************************************************         
008840*                                                                         
008850 P99000-DISPLAY-TOTALS.                                                   
008860*                                                                         
008870     MOVE WS-ROAS-D1-ROWS     TO WGT3-D1-ROWS.                            
008880     MOVE WS-ROAS-TOTAL-REVENUE TO WGT3-D1-REVENUE.                       
008890     MOVE WS-ROAS-TOTAL-COST  TO WGT3-D1-COST.                            
008900*                                                                         
008910     DISPLAY WS-GB3-TOTALS-LINE1.                                         
008920     DISPLAY WS-GB3-TOTALS-LINE2.                                         
008930     DISPLAY WS-GB3-TOTALS-LINE3.                                         
008940*                                                                         
008950 P99000-EXIT.                                                             
008960     EXIT.                                                                
