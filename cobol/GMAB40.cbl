000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. GMAB40.                                                      
000120 AUTHOR. R. TAM.                                                          
000130 INSTALLATION. NIGHTFALL GAMES - INFORMATION SYSTEMS.                     
000140 DATE-WRITTEN. 02/18/94.                                                  
000150 DATE-COMPILED.                                                           
000160 SECURITY.  NIGHTFALL GAMES INTERNAL USE ONLY.  NOT FOR                   
000170     DISTRIBUTION OUTSIDE THE MARKETING ANALYTICS GROUP.                  
000180*                                                                         
000190******************************************************************        
000200*              NIGHTFALL GAMES MARKETING ANALYTICS (GMA)        *         
000210*                  INFORMATION SYSTEMS DIVISION                 *         
000220*                                                                *        
000230* PROGRAM :   GMAB40                                            *         
000240*                                                                *        
000250* FUNCTION:   PROGRAM GMAB40 COUNTS DAILY ACTIVE USERS FROM THE *         
000260*             PLAYER SESSION FEED, REBUILDS THE DAILY REVENUE   *         
000270*             TABLE FROM THE CURATED PURCHASE FILE (THE SAME    *         
000280*             WAY GMAB30 DOES), JOINS THE TWO TO COMPUTE         *        
000290*             AVERAGE REVENUE PER DAILY ACTIVE USER, AND         *        
000300*             REPORTS THE D-1 DATE'S RESULTS PER CAMPAIGN.       *        
000310*                                                                *        
000320* FILES   :   CURATED PURCHASE FILE   -  LINE SEQ    (READ)     *         
000330*             PLAYER SESSION FEED     -  LINE SEQ    (READ)     *         
000340*             ARPDAU D-1 REPORT       -  LINE SEQ    (OUTPUT)   *         
000350*                                                                *        
000360******************************************************************        
000370*             PROGRAM CHANGE LOG                                *         
000380*             -------------------                               *         
000390*                                                                *        
000400*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
000410*  --------   --------------------  --------------------------  *         
000420*  02/18/94   R. TAM                NEW PROGRAM.  GIVES THE     *         
000430*                                   ANALYTICS DESK A PER-       *         
000440*                                   CAMPAIGN REVENUE-PER-DAU    *         
000450*                                   FIGURE ALONGSIDE ROAS.      *         
000460*  08/02/95   R. TAM                GMA-211 DAU IS COUNTED      *         
000470*                                   ACROSS THE WHOLE PLAYER     *         
000480*                                   BASE FOR THE DATE, NOT PER  *         
000490*                                   CAMPAIGN - SESSIONS CARRY   *         
000500*                                   NO CAMPAIGN OF THEIR OWN.   *         
000510*  02/11/97   S. OYELARAN           GMA-240 D-1 NOW FOLLOWS THE *         
000520*                                   SAME SECOND-HIGHEST-DATE    *         
000530*                                   RULE AS GMAB30, REPLACING   *         
000540*                                   THE OLD "YESTERDAY" LOGIC.  *         
000550*  06/30/98   S. OYELARAN           GMA-291 YEAR 2000 REVIEW -  *         
000560*                                   DATE COMPARES ARE PLAIN     *         
000570*                                   TEXT, FOUND CENTURY-SAFE.   *         
000580*  09/19/00   S. OYELARAN           GMA-319 A BLANK SESSION     *         
000590*                                   USER-ID NO LONGER COUNTS    *         
000600*                                   TOWARD DAU.                 *         
000610*  07/22/02   S. OYELARAN           GMA-352 RAISED THE SESSION  *         
000620*                                   AND REVENUE TABLE SIZES TO  *         
000630*                                   5000 ROWS.                  *         
000640*  02/11/03   S. OYELARAN           GMA-361 GAVE THE JOIN TABLE *         
000650*                                   KEY AN ALPHA COMPARE VIEW   *         
000660*                                   TO MATCH THE REVENUE AND    *         
000670*                                   USER-DATE TABLES.           *         
000680*  03/04/03   S. OYELARAN           GMA-365 REVENUE AND ARPDAU  *         
000690*                                   FIELDS REPACKED COMP-3 PER  *         
000700*                                   AUDIT; PURCCURR AND ARPDOUT *         
000710*                                   RECORD CONTAINS CORRECTED.  *         
000720*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXX        *         
000730*                                                                *        
000740******************************************************************        
000750     EJECT                                                                
000760 ENVIRONMENT DIVISION.                                                    
000770 CONFIGURATION SECTION.                                                   
000780 SPECIAL-NAMES.                                                           
000790     C01 IS TOP-OF-FORM                                                   
000800     UPSI-0 IS WS-RERUN-SWITCH                                            
000810         ON STATUS IS GMAB40-RERUN-REQUESTED                              
000820         OFF STATUS IS GMAB40-NORMAL-RUN.                                 
000830 INPUT-OUTPUT SECTION.                                                    
000840 FILE-CONTROL.                                                            
000850     SELECT PURCCURR       ASSIGN TO PURCCURR                             
000860         ORGANIZATION IS LINE SEQUENTIAL                                  
000870         FILE STATUS IS WS-PURCCURR-STATUS.                               
000880     SELECT SESSIN         ASSIGN TO SESSIN                               
000890         ORGANIZATION IS LINE SEQUENTIAL                                  
000900         FILE STATUS IS WS-SESSIN-STATUS.                                 
000910     SELECT ARPDOUT        ASSIGN TO ARPDOUT                              
000920         ORGANIZATION IS LINE SEQUENTIAL                                  
000930         FILE STATUS IS WS-ARPDOUT-STATUS.                                
000940     EJECT                                                                
000950 DATA DIVISION.                                                           
000960 FILE SECTION.                                                            
000970 FD  PURCCURR                                                             
000980     LABEL RECORDS ARE STANDARD                                           
000990     RECORD CONTAINS 129 CHARACTERS.                                      
001000     COPY GMACURP.                                                        
001010     EJECT                                                                
001020 FD  SESSIN                                                               
001030     LABEL RECORDS ARE STANDARD                                           
001040     RECORD CONTAINS 50 CHARACTERS.                                       
001050     COPY GMASESS.                                                        
001060     EJECT                                                                
001070 FD  ARPDOUT                                                              
001080     LABEL RECORDS ARE STANDARD                                           
001090     RECORD CONTAINS 59 CHARACTERS.                                       
001100     COPY GMAARPD.                                                        
001110     EJECT                                                                
001120 WORKING-STORAGE SECTION.                                                 
001130*                                                                         
001140*****************************************************************         
001150*    SWITCHES                                                   *         
001160*****************************************************************         
001170*                                                                         
001180 01  WS-SWITCHES.                                                         
001190     05  WS-PURCCURR-EOF-SW       PIC X     VALUE SPACES.                 
001200         88  PURCCURR-EOF                   VALUE 'Y'.                    
001210     05  WS-SESSIN-EOF-SW         PIC X     VALUE SPACES.                 
001220         88  SESSIN-EOF                     VALUE 'Y'.                    
001230     05  WS-FOUND-SW              PIC X     VALUE 'N'.                    
001240         88  WS-FOUND                       VALUE 'Y'.                    
001250     EJECT                                                                
001260*                                                                         
001270*****************************************************************         
001280*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES, COUNTERS)       *         
001290*****************************************************************         
001300*                                                                         
001310 77  WS-REV-COUNT                 PIC S9(6) COMP VALUE +0.                
001320 77  WS-UD-COUNT                  PIC S9(6) COMP VALUE +0.                
001330 77  WS-DAU-COUNT                 PIC S9(6) COMP VALUE +0.                
001340 77  WS-JOIN-COUNT                PIC S9(6) COMP VALUE +0.                
001350 77  WS-DATE-COUNT                PIC S9(6) COMP VALUE +0.                
001360 77  WS-SUB1                      PIC S9(6) COMP VALUE +0.                
001370 77  WS-SUB2                      PIC S9(6) COMP VALUE +0.                
001380 77  WS-SUB3                      PIC S9(6) COMP VALUE +0.                
001390     EJECT                                                                
001400*                                                                         
001410*****************************************************************         
001420*    FILE STATUS FIELDS                                        *          
001430*****************************************************************         
001440*                                                                         
001450 01  WS-MISCELLANEOUS-FIELDS.                                             
001460     05  WS-PURCCURR-STATUS       PIC XX    VALUE SPACES.                 
001470         88  PURCCURR-OK                    VALUE '00'.                   
001480         88  PURCCURR-END                   VALUE '10'.                   
001490     05  WS-SESSIN-STATUS         PIC XX    VALUE SPACES.                 
001500         88  SESSIN-OK                      VALUE '00'.                   
001510         88  SESSIN-END                     VALUE '10'.                   
001520     05  WS-ARPDOUT-STATUS        PIC XX    VALUE SPACES.                 
001530         88  ARPDOUT-OK                     VALUE '00'.                   
001540     EJECT                                                                
001550*                                                                         
001560*****************************************************************         
001570*    DAILY REVENUE AGGREGATION TABLE (DATE + CAMPAIGN)          *         
001580*    SAME COMPOSITE-KEY-VIA-REDEFINES SHAPE USED IN GMAB30.     *         
001590*****************************************************************         
001600*                                                                         
001610 01  WS-REVENUE-TABLE.                                                    
001620     05  WS-REV-ENTRY OCCURS 1 TO 5000 TIMES                              
001630                      DEPENDING ON WS-REV-COUNT                           
001640                      INDEXED BY WS-REV-IDX.                              
001650         10  WS-REV-KEY-GROUP.                                            
001660             15  WS-REV-DATE      PIC X(10).                              
001670             15  WS-REV-CAMPAIGN  PIC X(20).                              
001680         10  WS-REV-KEY-ALPHA REDEFINES WS-REV-KEY-GROUP                  
001690                                  PIC X(30).                              
001700         10  WS-REV-AMOUNT        PIC S9(9)V99 COMP-3.                    
001710*                                                                         
001720 01  WS-REV-CANDIDATE-KEY.                                                
001730     05  WS-REV-KEY-GROUP-CANDIDATE-DATE                                  
001740                                  PIC X(10).                              
001750     05  WS-REV-KEY-GROUP-CANDIDATE-CAMP                                  
001760                                  PIC X(20).                              
001770     EJECT                                                                
001780*                                                                         
001790*****************************************************************         
001800*    DISTINCT (DATE + USER-ID) TABLE - ONE ENTRY PER USER SEEN  *         
001810*    ON A GIVEN DATE, USED TO COUNT DAILY ACTIVE USERS.         *         
001820*****************************************************************         
001830*                                                                         
001840 01  WS-USER-DATE-TABLE.                                                  
001850     05  WS-UD-ENTRY OCCURS 1 TO 5000 TIMES                               
001860                     DEPENDING ON WS-UD-COUNT                             
001870                     INDEXED BY WS-UD-IDX.                                
001880         10  WS-UD-KEY-GROUP.                                             
001890             15  WS-UD-DATE       PIC X(10).                              
001900             15  WS-UD-USER-ID    PIC X(20).                              
001910         10  WS-UD-KEY-ALPHA REDEFINES WS-UD-KEY-GROUP                    
001920                                  PIC X(30).                              
001930*                                                                         
001940 01  WS-UD-CANDIDATE-KEY.                                                 
001950     05  WS-UD-CANDIDATE-DATE     PIC X(10).                              
001960     05  WS-UD-CANDIDATE-USER-ID  PIC X(20).                              
001970     EJECT                                                                
001980*                                                                         
001990*****************************************************************         
002000*    DAILY ACTIVE USER COUNT TABLE (ONE ROW PER DATE)           *         
002010*****************************************************************         
002020*                                                                         
002030 01  WS-DAU-TABLE.                                                        
002040     05  WS-DAU-ENTRY OCCURS 1 TO 400 TIMES                               
002050                      DEPENDING ON WS-DAU-COUNT                           
002060                      INDEXED BY WS-DAU-IDX.                              
002070         10  WS-DAU-DATE          PIC X(10).                              
002080         10  WS-DAU-VALUE         PIC 9(07).                              
002090     EJECT                                                                
002100*                                                                         
002110*****************************************************************         
002120*    REVENUE/DAU JOIN TABLE WITH COMPUTED ARPDAU                *         
002130*****************************************************************         
002140*                                                                         
002150 01  WS-JOINED-TABLE.                                                     
002160     05  WS-JOIN-ENTRY OCCURS 1 TO 5000 TIMES                             
002170                       DEPENDING ON WS-JOIN-COUNT                         
002180                       INDEXED BY WS-JOIN-IDX.                            
002190         10  WS-JOIN-KEY-GROUP.                                           
002200             15  WS-JOIN-DATE     PIC X(10).                              
002210             15  WS-JOIN-CAMPAIGN PIC X(20).                              
002220         10  WS-JOIN-KEY-ALPHA REDEFINES WS-JOIN-KEY-GROUP                
002230                                  PIC X(30).                              
002240         10  WS-JOIN-REVENUE      PIC S9(9)V99 COMP-3.                    
002250         10  WS-JOIN-DAU          PIC 9(07).                              
002260         10  WS-JOIN-ARPDAU       PIC S9(7)V9999 COMP-3.                  
002270     EJECT                                                                
002280*                                                                         
002290*****************************************************************         
002300*    DISTINCT DATE TABLE, USED FOR THE D-1 SELECTION            *         
002310*****************************************************************         
002320*                                                                         
002330 01  WS-DISTINCT-DATE-TABLE.                                              
002340     05  WS-DATE-ENTRY OCCURS 1 TO 400 TIMES                              
002350                       DEPENDING ON WS-DATE-COUNT                         
002360                       INDEXED BY WS-DATE-IDX.                            
002370         10  WS-DISTINCT-DATE     PIC X(10).                              
002380*                                                                         
002390 01  WS-D1-DATE                   PIC X(10) VALUE SPACES.                 
002400 01  WS-DATE-HOLD                 PIC X(10) VALUE SPACES.                 
002410     EJECT                                                                
002420*****************************************************************         
002430*    P R O C E D U R E    D I V I S I O N                       *         
002440*****************************************************************         
002450*                                                                         
002460 PROCEDURE DIVISION.                                                      
002470*                                                                         
002480 P00000-MAINLINE.                                                         
002490*                                                                         
002500     OPEN INPUT  PURCCURR                                                 
002510                 SESSIN                                                   
002520          OUTPUT ARPDOUT.                                                 
002530*                                                                         
002540     PERFORM P10000-BUILD-REVENUE-LOOP THRU P10000-EXIT                   
002550         UNTIL PURCCURR-EOF.                                              
002560*                                                                         
002570     PERFORM P20000-BUILD-USER-DATE-LOOP THRU P20000-EXIT                 
002580         UNTIL SESSIN-EOF.                                                
002590*                                                                         
002600     PERFORM P20200-BUILD-DAU-TABLE THRU P20200-EXIT                      
002610         VARYING WS-UD-IDX FROM 1 BY 1                                    
002620         UNTIL WS-UD-IDX > WS-UD-COUNT.                                   
002630*                                                                         
002640     IF WS-REV-COUNT > 0                                                  
002650         PERFORM P30000-JOIN-DAU-LOOP THRU P30000-EXIT                    
002660             VARYING WS-REV-IDX FROM 1 BY 1                               
002670             UNTIL WS-REV-IDX > WS-REV-COUNT                              
002680*                                                                         
002690         PERFORM P30400-SORT-DATES THRU P30400-EXIT                       
002700*                                                                         
002710         PERFORM P30500-FIND-D1-DATE THRU P30500-EXIT                     
002720*                                                                         
002730         PERFORM P40000-WRITE-ARPDAU-LOOP THRU P40000-EXIT                
002740             VARYING WS-JOIN-IDX FROM 1 BY 1                              
002750             UNTIL WS-JOIN-IDX > WS-JOIN-COUNT                            
002760     END-IF.                                                              
002770*                                                                         
002780     CLOSE PURCCURR                                                       
002790           SESSIN                                                         
002800           ARPDOUT.                                                       
002810*                                                                         
002820     GOBACK.                                                              
002830*                                                                         
002840 P00000-EXIT.                                                             
002850     EXIT.                                                                
002860     EJECT                                                                
002870*****************************************************************         
002880*    PARAGRAPH:  P10000-BUILD-REVENUE-LOOP                      *         
002890*    FUNCTION :  READ THE CURATED PURCHASE FILE AND ACCUMULATE  *         
002900*                REVENUE INTO WS-REVENUE-TABLE BY (DATE,        *         
002910*                CAMPAIGN-NORM), THE SAME WAY GMAB30 DOES.      *         
002920*****************************************************************         
002930*                                                                         
002940 P10000-BUILD-REVENUE-LOOP.                                               
002950*                                                                         
002960     READ PURCCURR.                                                       
002970     IF PURCCURR-END                                                      
002980         MOVE 'Y' TO WS-PURCCURR-EOF-SW                                   
002990         GO TO P10000-EXIT                                                
003000     END-IF.                                                              
003010*                                                                         
003020     MOVE CURATED-PURCHASE-EVENT-TIME-UTC (1:10)                          
003030                          TO WS-REV-KEY-GROUP-CANDIDATE-DATE.             
003040     MOVE CURATED-PURCHASE-CAMPAIGN-NORM                                  
003050                          TO WS-REV-KEY-GROUP-CANDIDATE-CAMP.             
003060*                                                                         
003070     PERFORM P10100-FIND-OR-ADD-REVENUE THRU P10100-EXIT.                 
003080*                                                                         
003090     ADD CURATED-PURCHASE-REVENUE-USD                                     
003100                          TO WS-REV-AMOUNT (WS-SUB1).                     
003110*                                                                         
003120 P10000-EXIT.                                                             
003130     EXIT.                                                                
003140     EJECT                                                                
003150*****************************************************************         
003160*    PARAGRAPH:  P10100-FIND-OR-ADD-REVENUE                     *         
003170*****************************************************************         
003180*                                                                         
003190 P10100-FIND-OR-ADD-REVENUE.                                              
003200*                                                                         
003210     MOVE 'N' TO WS-FOUND-SW.                                             
003220     MOVE ZEROS TO WS-SUB1.                                               
003230*                                                                         
003240     IF WS-REV-COUNT > 0                                                  
003250         PERFORM P10110-SCAN-REVENUE-KEY THRU P10110-EXIT                 
003260             VARYING WS-SUB2 FROM 1 BY 1                                  
003270             UNTIL WS-SUB2 > WS-REV-COUNT                                 
003280                OR WS-FOUND                                               
003290     END-IF.                                                              
003300*                                                                         
003310     IF NOT WS-FOUND                                                      
003320         ADD 1 TO WS-REV-COUNT                                            
003330         MOVE WS-REV-COUNT TO WS-SUB1                                     
003340         SET WS-REV-IDX TO WS-REV-COUNT                                   
003350         MOVE WS-REV-KEY-GROUP-CANDIDATE-DATE TO                          
003360                             WS-REV-DATE (WS-REV-IDX)                     
003370         MOVE WS-REV-KEY-GROUP-CANDIDATE-CAMP TO                          
003380                             WS-REV-CAMPAIGN (WS-REV-IDX)                 
003390         MOVE ZEROES TO WS-REV-AMOUNT (WS-REV-IDX)                        
003400     END-IF.                                                              
003410*                                                                         
003420 P10100-EXIT.                                                             
003430     EXIT.                                                                
003440*                                                                         
003450 P10110-SCAN-REVENUE-KEY.                                                 
003460*                                                                         
003470     IF WS-REV-DATE (WS-SUB2) = WS-REV-KEY-GROUP-CANDIDATE-DATE           
003480        AND WS-REV-CAMPAIGN (WS-SUB2) =                                   
003490                        WS-REV-KEY-GROUP-CANDIDATE-CAMP                   
003500         MOVE 'Y' TO WS-FOUND-SW                                          
003510         MOVE WS-SUB2 TO WS-SUB1                                          
003520     END-IF.                                                              
003530*                                                                         
003540 P10110-EXIT.                                                             
003550     EXIT.                                                                
003560     EJECT                                                                
003570*****************************************************************         
003580*    PARAGRAPH:  P20000-BUILD-USER-DATE-LOOP                    *         
003590*    FUNCTION :  READ THE PLAYER SESSION FEED AND RECORD EACH   *         
003600*                DISTINCT (DATE, USER-ID) COMBINATION SEEN.     *         
003610*                A BLANK USER-ID DOES NOT COUNT TOWARD DAU.     *         
003620*****************************************************************         
003630*                                                                         
003640 P20000-BUILD-USER-DATE-LOOP.                                             
003650*                                                                         
003660     READ SESSIN.                                                         
003670     IF SESSIN-END                                                        
003680         MOVE 'Y' TO WS-SESSIN-EOF-SW                                     
003690         GO TO P20000-EXIT                                                
003700     END-IF.                                                              
003710*                                                                         
003720     IF SESSION-USER-ID = SPACES                                          
003730         GO TO P20000-EXIT                                                
003740     END-IF.                                                              
003750*                                                                         
003760     MOVE SESSION-EVENT-TIME-UTC (1:10) TO WS-UD-CANDIDATE-DATE.          
003770     MOVE SESSION-USER-ID               TO                                
003780                                  WS-UD-CANDIDATE-USER-ID.                
003790*                                                                         
003800     PERFORM P20100-FIND-OR-ADD-USERDATE THRU P20100-EXIT.                
003810*                                                                         
003820 P20000-EXIT.                                                             
003830     EXIT.                                                                
003840     EJECT                                                                
003850*****************************************************************         
003860*    PARAGRAPH:  P20100-FIND-OR-ADD-USERDATE                    *         
003870*****************************************************************         
003880*                                                                         
003890 P20100-FIND-OR-ADD-USERDATE.                                             
003900*                                                                         
003910     MOVE 'N' TO WS-FOUND-SW.                                             
003920*                                                                         
003930     IF WS-UD-COUNT > 0                                                   
003940         PERFORM P20110-SCAN-USERDATE-KEY THRU P20110-EXIT                
003950             VARYING WS-SUB2 FROM 1 BY 1                                  
003960             UNTIL WS-SUB2 > WS-UD-COUNT                                  
003970                OR WS-FOUND                                               
003980     END-IF.                                                              
003990*                                                                         
004000     IF NOT WS-FOUND                                                      
004010         ADD 1 TO WS-UD-COUNT                                             
004020         SET WS-UD-IDX TO WS-UD-COUNT                                     
004030         MOVE WS-UD-CANDIDATE-DATE    TO WS-UD-DATE (WS-UD-IDX)           
004040         MOVE WS-UD-CANDIDATE-USER-ID TO                                  
004050                                 WS-UD-USER-ID (WS-UD-IDX)                
004060     END-IF.                                                              
004070*                                                                         
004080 P20100-EXIT.                                                             
004090     EXIT.                                                                
004100*                                                                         
004110 P20110-SCAN-USERDATE-KEY.                                                
004120*                                                                         
004130     IF WS-UD-DATE (WS-SUB2)    = WS-UD-CANDIDATE-DATE                    
004140        AND WS-UD-USER-ID (WS-SUB2) = WS-UD-CANDIDATE-USER-ID             
004150         MOVE 'Y' TO WS-FOUND-SW                                          
004160     END-IF.                                                              
004170*                                                                         
004180 P20110-EXIT.                                                             
004190     EXIT.                                                                
004200     EJECT                                                                
004210*****************************************************************         
004220*    PARAGRAPH:  P20200-BUILD-DAU-TABLE                         *         
004230*    FUNCTION :  COLLAPSE WS-USER-DATE-TABLE INTO ONE ROW PER   *         
004240*                DATE, COUNTING THE DISTINCT USERS FOR IT.      *         
004250*****************************************************************         
004260*                                                                         
004270 P20200-BUILD-DAU-TABLE.                                                  
004280*                                                                         
004290     MOVE 'N' TO WS-FOUND-SW.                                             
004300     IF WS-DAU-COUNT > 0                                                  
004310         PERFORM P20210-SCAN-DAU-DATE THRU P20210-EXIT                    
004320             VARYING WS-SUB2 FROM 1 BY 1                                  
004330             UNTIL WS-SUB2 > WS-DAU-COUNT                                 
004340                OR WS-FOUND                                               
004350     END-IF.                                                              
004360*                                                                         
004370     IF NOT WS-FOUND                                                      
004380         ADD 1 TO WS-DAU-COUNT                                            
004390         SET WS-DAU-IDX TO WS-DAU-COUNT                                   
004400         MOVE WS-UD-DATE (WS-UD-IDX) TO WS-DAU-DATE (WS-DAU-IDX)          
004410         MOVE 1 TO WS-DAU-VALUE (WS-DAU-IDX)                              
004420     ELSE                                                                 
004430         ADD 1 TO WS-DAU-VALUE (WS-SUB1)                                  
004440     END-IF.                                                              
004450*                                                                         
004460 P20200-EXIT.                                                             
004470     EXIT.                                                                
004480*                                                                         
004490 P20210-SCAN-DAU-DATE.                                                    
004500*                                                                         
004510     IF WS-DAU-DATE (WS-SUB2) = WS-UD-DATE (WS-UD-IDX)                    
004520         MOVE 'Y' TO WS-FOUND-SW                                          
004530         MOVE WS-SUB2 TO WS-SUB1                                          
004540     END-IF.                                                              
004550*                                                                         
004560 P20210-EXIT.                                                             
004570     EXIT.                                                                
004580     EJECT                                                                
004590*****************************************************************         
004600*    PARAGRAPH:  P30000-JOIN-DAU-LOOP                           *         
004610*    FUNCTION :  FOR EACH REVENUE-TABLE ROW, LOOK UP THE DATE'S *         
004620*                DAU AND COMPUTE ARPDAU.  ALSO ACCUMULATE THE   *         
004630*                DISTINCT-DATE TABLE USED FOR D-1 SELECTION.    *         
004640*****************************************************************         
004650*                                                                         
004660 P30000-JOIN-DAU-LOOP.                                                    
004670*                                                                         
004680     ADD 1 TO WS-JOIN-COUNT.                                              
004690     SET WS-JOIN-IDX TO WS-JOIN-COUNT.                                    
004700     MOVE WS-REV-DATE (WS-REV-IDX)      TO                                
004710                                  WS-JOIN-DATE (WS-JOIN-IDX).             
004720     MOVE WS-REV-CAMPAIGN (WS-REV-IDX)  TO                                
004730                                  WS-JOIN-CAMPAIGN (WS-JOIN-IDX).         
004740     MOVE WS-REV-AMOUNT (WS-REV-IDX)    TO                                
004750                                  WS-JOIN-REVENUE (WS-JOIN-IDX).          
004760*                                                                         
004770     MOVE 'N' TO WS-FOUND-SW.                                             
004780     IF WS-DAU-COUNT > 0                                                  
004790         PERFORM P30050-SCAN-DAU-KEY THRU P30050-EXIT                     
004800             VARYING WS-SUB2 FROM 1 BY 1                                  
004810             UNTIL WS-SUB2 > WS-DAU-COUNT                                 
004820                OR WS-FOUND                                               
004830     END-IF.                                                              
004840*                                                                         
004850     IF WS-FOUND                                                          
004860         MOVE WS-DAU-VALUE (WS-SUB2) TO                                   
004870                                  WS-JOIN-DAU (WS-JOIN-IDX)               
004880     ELSE                                                                 
004890         MOVE ZEROS TO WS-JOIN-DAU (WS-JOIN-IDX)                          
004900     END-IF.                                                              
004910*                                                                         
004920     PERFORM P30100-COMPUTE-ARPDAU THRU P30100-EXIT.                      
004930*                                                                         
004940     PERFORM P30200-ADD-DISTINCT-DATE THRU P30200-EXIT.                   
004950*                                                                         
004960 P30000-EXIT.                                                             
004970     EXIT.                                                                
004980*                                                                         
004990 P30050-SCAN-DAU-KEY.                                                     
005000*                                                                         
005010     IF WS-DAU-DATE (WS-SUB2) = WS-REV-DATE (WS-REV-IDX)                  
005020         MOVE 'Y' TO WS-FOUND-SW                                          
005030     END-IF.                                                              
005040*                                                                         
005050 P30050-EXIT.                                                             
005060     EXIT.                                                                
005070     EJECT                                                                
005080*****************************************************************         
005090*    PARAGRAPH:  P30100-COMPUTE-ARPDAU                          *         
005100*    FUNCTION :  ARPDAU = REVENUE / DAU, 4 DECIMALS, ROUNDED;   *         
005110*                ZERO WHEN DAU IS MISSING OR ZERO.              *         
005120*****************************************************************         
005130*                                                                         
005140 P30100-COMPUTE-ARPDAU.                                                   
005150*                                                                         
005160     IF WS-JOIN-DAU (WS-JOIN-IDX) = ZEROS                                 
005170         MOVE ZEROES TO WS-JOIN-ARPDAU (WS-JOIN-IDX)                      
005180     ELSE                                                                 
005190         COMPUTE WS-JOIN-ARPDAU (WS-JOIN-IDX) ROUNDED =                   
005200             WS-JOIN-REVENUE (WS-JOIN-IDX) /                              
005210             WS-JOIN-DAU (WS-JOIN-IDX)                                    
005220     END-IF.                                                              
005230*                                                                         
005240 P30100-EXIT.                                                             
005250     EXIT.                                                                
005260     EJECT                                                                
005270*****************************************************************         
005280*    PARAGRAPH:  P30200-ADD-DISTINCT-DATE                       *         
005290*****************************************************************         
005300*                                                                         
005310 P30200-ADD-DISTINCT-DATE.                                                
005320*                                                                         
005330     MOVE 'N' TO WS-FOUND-SW.                                             
005340     IF WS-DATE-COUNT > 0                                                 
005350         PERFORM P30210-SCAN-DATE THRU P30210-EXIT                        
005360             VARYING WS-SUB2 FROM 1 BY 1                                  
005370             UNTIL WS-SUB2 > WS-DATE-COUNT                                
005380                OR WS-FOUND                                               
005390     END-IF.                                                              
005400*                                                                         
005410     IF NOT WS-FOUND                                                      
005420         ADD 1 TO WS-DATE-COUNT                                           
005430         SET WS-DATE-IDX TO WS-DATE-COUNT                                 
005440         MOVE WS-JOIN-DATE (WS-JOIN-IDX) TO                               
005450                             WS-DISTINCT-DATE (WS-DATE-IDX)               
005460     END-IF.                                                              
005470*                                                                         
005480 P30200-EXIT.                                                             
005490     EXIT.                                                                
005500*                                                                         
005510 P30210-SCAN-DATE.                                                        
005520*                                                                         
005530     IF WS-DISTINCT-DATE (WS-SUB2) = WS-JOIN-DATE (WS-JOIN-IDX)           
005540         MOVE 'Y' TO WS-FOUND-SW                                          
005550     END-IF.                                                              
005560*                                                                         
005570 P30210-EXIT.                                                             
005580     EXIT.                                                                
005590     EJECT                                                                
005600*****************************************************************         
005610*    PARAGRAPH:  P30400-SORT-DATES                              *         
005620*    FUNCTION :  ASCENDING BUBBLE SORT OF THE DISTINCT DATE     *         
005630*                TABLE, THE SAME AS GMAB30'S SORT.              *         
005640*****************************************************************         
005650*                                                                         
005660 P30400-SORT-DATES.                                                       
005670*                                                                         
005680     IF WS-DATE-COUNT < 2                                                 
005690         GO TO P30400-EXIT                                                
005700     END-IF.                                                              
005710*                                                                         
005720     PERFORM P30410-DATE-PASS THRU P30410-EXIT                            
005730         VARYING WS-SUB1 FROM 1 BY 1                                      
005740         UNTIL WS-SUB1 > WS-DATE-COUNT - 1.                               
005750*                                                                         
005760 P30400-EXIT.                                                             
005770     EXIT.                                                                
005780*                                                                         
005790 P30410-DATE-PASS.                                                        
005800*                                                                         
005810     PERFORM P30420-DATE-COMPARE THRU P30420-EXIT                         
005820         VARYING WS-SUB2 FROM 1 BY 1                                      
005830         UNTIL WS-SUB2 > WS-DATE-COUNT - WS-SUB1.                         
005840*                                                                         
005850 P30410-EXIT.                                                             
005860     EXIT.                                                                
005870*                                                                         
005880 P30420-DATE-COMPARE.                                                     
005890*                                                                         
005900     COMPUTE WS-SUB3 = WS-SUB2 + 1.                                       
005910     IF WS-DISTINCT-DATE (WS-SUB2) > WS-DISTINCT-DATE (WS-SUB3)           
005920         MOVE WS-DISTINCT-DATE (WS-SUB2) TO WS-DATE-HOLD                  
005930         MOVE WS-DISTINCT-DATE (WS-SUB3) TO                               
005940                               WS-DISTINCT-DATE (WS-SUB2)                 
005950         MOVE WS-DATE-HOLD               TO                               
005960                               WS-DISTINCT-DATE (WS-SUB3)                 
005970     END-IF.                                                              
005980*                                                                         
005990 P30420-EXIT.                                                             
006000     EXIT.                                                                
006010     EJECT                                                                
006020*****************************************************************         
006030*    PARAGRAPH:  P30500-FIND-D1-DATE                            *         
006040*    FUNCTION :  D-1 IS THE SECOND-HIGHEST DISTINCT DATE, OR    *         
006050*                THE ONLY DATE WHEN JUST ONE EXISTS.            *         
006060*****************************************************************         
006070*                                                                         
006080 P30500-FIND-D1-DATE.                                                     
006090*                                                                         
006100     IF WS-DATE-COUNT = 1                                                 
006110         MOVE WS-DISTINCT-DATE (1) TO WS-D1-DATE                          
006120     ELSE                                                                 
006130         COMPUTE WS-SUB1 = WS-DATE-COUNT - 1                              
006140         MOVE WS-DISTINCT-DATE (WS-SUB1) TO WS-D1-DATE                    
006150     END-IF.                                                              
006160*                                                                         
006170 P30500-EXIT.                                                             
006180     EXIT.                                                                
006190     EJECT                                                                
006200*****************************************************************         
006210*    PARAGRAPH:  P40000-WRITE-ARPDAU-LOOP                       *         
006220*    FUNCTION :  WRITE EVERY JOINED ROW WHOSE DATE IS D-1.      *         
006230*****************************************************************         
006240*                                                                         
006250 P40000-WRITE-ARPDAU-LOOP.                                                
006260*                                                                         
006270     IF WS-JOIN-DATE (WS-JOIN-IDX) NOT = WS-D1-DATE                       
006280         GO TO P40000-EXIT                                                
006290     END-IF.                                                              
006300*                                                                         
006310     MOVE WS-JOIN-DATE (WS-JOIN-IDX)     TO ARPDAU-D1-DATE.               
006320     MOVE WS-JOIN-CAMPAIGN (WS-JOIN-IDX) TO ARPDAU-D1-CAMPAIGN.           
006330     MOVE WS-JOIN-REVENUE (WS-JOIN-IDX)  TO                               
006340                                  ARPDAU-D1-REVENUE-USD.                  
006350     MOVE WS-JOIN-DAU (WS-JOIN-IDX)      TO ARPDAU-D1-DAU.                
006360     MOVE WS-JOIN-ARPDAU (WS-JOIN-IDX)   TO ARPDAU-D1-ARPDAU.             
006370     WRITE ARPDAU-D1-RECORD.                                              
006380*                                                                         
006390 P40000-EXIT.                                                             
006400     EXIT.                                                                
