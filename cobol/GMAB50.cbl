000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. GMAB50.                                                      
000120 AUTHOR. D. OKONKWO.                                                      
000130 INSTALLATION. NIGHTFALL GAMES - INFORMATION SYSTEMS.                     
000140 DATE-WRITTEN. 05/09/91.                                                  
000150 DATE-COMPILED.                                                           
000160 SECURITY.  NIGHTFALL GAMES INTERNAL USE ONLY.  NOT FOR                   
000170     DISTRIBUTION OUTSIDE THE MARKETING ANALYTICS GROUP.                  
000180*                                                                         
000190******************************************************************        
000200*              NIGHTFALL GAMES MARKETING ANALYTICS (GMA)        *         
000210*                  INFORMATION SYSTEMS DIVISION                 *         
000220*                                                                *        
000230* PROGRAM :   GMAB50                                            *         
000240*                                                                *        
000250* FUNCTION:   PROGRAM GMAB50 POSTS A BATCH OF PLAYER "EARN"     *         
000260*             TRANSACTIONS AGAINST THE PLAYER BALANCE MASTER,   *         
000270*             CREATING A ZERO-BALANCE MASTER RECORD FOR ANY     *         
000280*             PLAYER NOT ALREADY ON FILE, LOGS ONE EVENT PER    *         
000290*             APPLIED TRANSACTION, REWRITES THE MASTER AND THE  *         
000300*             EVENT-TYPE STATISTICS AT END OF JOB, AND PRINTS   *         
000310*             THE RUN'S CONTROL TOTALS.                         *         
000320*                                                                *        
000330* FILES   :   PLAYER BALANCE MASTER  -  LINE SEQ   (I/O)        *         
000340*             EARN TRANSACTION FILE  -  LINE SEQ   (READ)       *         
000350*             LEDGER EVENT LOG       -  LINE SEQ   (OUTPUT)     *         
000360*             EVENT STATISTICS FILE  -  LINE SEQ   (OUTPUT)     *         
000370*             LEDGER CONTROL REPORT  -  LINE SEQ   (OUTPUT)     *         
000380*                                                                *        
000390******************************************************************        
000400*             PROGRAM CHANGE LOG                                *         
000410*             -------------------                               *         
000420*                                                                *        
000430*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
000440*  --------   --------------------  --------------------------  *         
000450*  05/09/91   D. OKONKWO            NEW PROGRAM.  REPLACES THE  *         
000460*                                   MANUAL LEDGER SPREADSHEET   *         
000470*                                   THE SUPPORT DESK WAS        *         
000480*                                   KEEPING FOR PLAYER CREDITS. *         
000490*  09/23/92   D. OKONKWO            GMA-141 AN UNKNOWN USER-ID  *         
000500*                                   NO LONGER ABENDS THE RUN -  *         
000510*                                   THE MASTER ROW IS CREATED   *         
000520*                                   WITH A ZERO BALANCE.        *         
000530*  02/14/95   R. TAM                GMA-188 REJECTED THE UPPER  *         
000540*                                   BOUND OF AMOUNT AT 100000 - *         
000550*                                   A BAD FEED HAD POSTED A     *         
000560*                                   SEVEN-DIGIT CREDIT.         *         
000570*  06/30/98   S. OYELARAN           GMA-292 YEAR 2000 REVIEW -  *         
000580*                                   EVENT TIMESTAMP IS STORED   *         
000590*                                   AS TEXT, FOUND CENTURY-     *         
000600*                                   SAFE.  NO CHANGE REQUIRED.  *         
000610*  11/03/99   S. OYELARAN           GMA-310 EVENT-ID IS NOW A   *         
000620*                                   RUN-LONG SEQUENCE STARTING  *         
000630*                                   AT ONE, NOT DERIVED FROM    *         
000640*                                   THE OLD TRANSACTION COUNT.  *         
000650*  07/22/02   S. OYELARAN           GMA-353 RAISED THE USER     *         
000660*                                   MASTER TABLE TO 10000 ROWS. *         
000670*  03/04/03   S. OYELARAN           GMA-366 BALANCE AND AMOUNT  *         
000680*                                   FIELDS REPACKED COMP-3 PER  *         
000690*                                   AUDIT; USERMIN, EARNIN,     *         
000700*                                   USERMOUT, EVENTOUT AND      *         
000710*                                   CTLOUT RECORD CONTAINS AND  *         
000720*                                   THE USERMOUT ALPHA REDEFINE *         
000730*                                   CORRECTED TO MATCH.         *         
000740*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXX        *         
000750*                                                                *        
000760******************************************************************        
000770     EJECT                                                                
000780 ENVIRONMENT DIVISION.                                                    
000790 CONFIGURATION SECTION.                                                   
000800 SPECIAL-NAMES.                                                           
000810     C01 IS TOP-OF-FORM                                                   
000820     UPSI-0 IS WS-RERUN-SWITCH                                            
000830         ON STATUS IS GMAB50-RERUN-REQUESTED                              
000840         OFF STATUS IS GMAB50-NORMAL-RUN.                                 
000850 INPUT-OUTPUT SECTION.                                                    
000860 FILE-CONTROL.                                                            
000870     SELECT USERMIN        ASSIGN TO USERMIN                              
000880         ORGANIZATION IS LINE SEQUENTIAL                                  
000890         FILE STATUS IS WS-USERMIN-STATUS.                                
000900     SELECT EARNIN         ASSIGN TO EARNIN                               
000910         ORGANIZATION IS LINE SEQUENTIAL                                  
000920         FILE STATUS IS WS-EARNIN-STATUS.                                 
000930     SELECT USERMOUT       ASSIGN TO USERMOUT                             
000940         ORGANIZATION IS LINE SEQUENTIAL                                  
000950         FILE STATUS IS WS-USERMOUT-STATUS.                               
000960     SELECT EVENTOUT       ASSIGN TO EVENTOUT                             
000970         ORGANIZATION IS LINE SEQUENTIAL                                  
000980         FILE STATUS IS WS-EVENTOUT-STATUS.                               
000990     SELECT STATSOUT       ASSIGN TO STATSOUT                             
001000         ORGANIZATION IS LINE SEQUENTIAL                                  
001010         FILE STATUS IS WS-STATSOUT-STATUS.                               
001020     SELECT CTLOUT         ASSIGN TO CTLOUT                               
001030         ORGANIZATION IS LINE SEQUENTIAL                                  
001040         FILE STATUS IS WS-CTLOUT-STATUS.                                 
001050     EJECT                                                                
001060 DATA DIVISION.                                                           
001070 FILE SECTION.                                                            
001080 FD  USERMIN                                                              
001090     LABEL RECORDS ARE STANDARD                                           
001100     RECORD CONTAINS 47 CHARACTERS.                                       
001110     COPY GMAUSRM.                                                        
001120     EJECT                                                                
001130 FD  EARNIN                                                               
001140     LABEL RECORDS ARE STANDARD                                           
001150     RECORD CONTAINS 82 CHARACTERS.                                       
001160     COPY GMAEARN.                                                        
001170     EJECT                                                                
001180 FD  USERMOUT                                                             
001190     LABEL RECORDS ARE STANDARD                                           
001200     RECORD CONTAINS 47 CHARACTERS.                                       
001210 01  USER-MASTER-OUT-RECORD.                                              
001220     05  USER-MASTER-OUT-USER-ID PIC X(32).                               
001230     05  USER-MASTER-OUT-BALANCE PIC S9(09)   COMP-3.                     
001240     05  FILLER                  PIC X(10).                               
001250 01  USER-MASTER-OUT-ALPHA REDEFINES USER-MASTER-OUT-RECORD               
001260                                 PIC X(47).                               
001270     EJECT                                                                
001280 FD  EVENTOUT                                                             
001290     LABEL RECORDS ARE STANDARD                                           
001300     RECORD CONTAINS 127 CHARACTERS.                                      
001310     COPY GMAEVTR.                                                        
001320     EJECT                                                                
001330 FD  STATSOUT                                                             
001340     LABEL RECORDS ARE STANDARD                                           
001350     RECORD CONTAINS 37 CHARACTERS.                                       
001360 01  EVENT-STATS-OUT-RECORD.                                              
001370     05  EVENT-STATS-OUT-EVENT-TYPE                                       
001380                                 PIC X(20).                               
001390     05  EVENT-STATS-OUT-COUNT  PIC 9(07).                                
001400     05  FILLER                  PIC X(10).                               
001410 01  EVENT-STATS-OUT-ALPHA REDEFINES EVENT-STATS-OUT-RECORD               
001420                                 PIC X(37).                               
001430     EJECT                                                                
001440 FD  CTLOUT                                                               
001450     LABEL RECORDS ARE STANDARD                                           
001460     RECORD CONTAINS 66 CHARACTERS.                                       
001470     COPY GMALCTL.                                                        
001480     EJECT                                                                
001490 WORKING-STORAGE SECTION.                                                 
001500*                                                                         
001510*****************************************************************         
001520*    SWITCHES                                                   *         
001530*****************************************************************         
001540*                                                                         
001550 01  WS-SWITCHES.                                                         
001560     05  WS-USERMIN-EOF-SW        PIC X     VALUE SPACES.                 
001570         88  USERMIN-EOF                    VALUE 'Y'.                    
001580     05  WS-EARNIN-EOF-SW         PIC X     VALUE SPACES.                 
001590         88  EARNIN-EOF                     VALUE 'Y'.                    
001600     05  WS-FOUND-SW              PIC X     VALUE 'N'.                    
001610         88  WS-FOUND                       VALUE 'Y'.                    
001620     05  WS-VALID-SW              PIC X     VALUE 'Y'.                    
001630         88  WS-TRANS-VALID                 VALUE 'Y'.                    
001640     EJECT                                                                
001650*                                                                         
001660*****************************************************************         
001670*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES, COUNTERS)       *         
001680*****************************************************************         
001690*                                                                         
001700 77  WS-USER-COUNT                PIC S9(6) COMP VALUE +0.                
001710 77  WS-STATS-COUNT               PIC S9(6) COMP VALUE +0.                
001720 77  WS-SUB1                      PIC S9(6) COMP VALUE +0.                
001730 77  WS-SUB2                      PIC S9(6) COMP VALUE +0.                
001740 77  WS-NEXT-EVENT-ID             PIC S9(9) COMP VALUE +0.                
001750 77  WS-TRANS-READ               PIC S9(7) COMP VALUE +0.                 
001760 77  WS-TRANS-APPLIED            PIC S9(7) COMP VALUE +0.                 
001770 77  WS-TRANS-REJECTED           PIC S9(7) COMP VALUE +0.                 
001780 77  WS-USERS-CREATED            PIC S9(7) COMP VALUE +0.                 
001790 77  WS-AMOUNT-POSTED            PIC S9(9) COMP-3 VALUE +0.               
001800     EJECT                                                                
001810*                                                                         
001820*****************************************************************         
001830*    FILE STATUS FIELDS                                        *          
001840*****************************************************************         
001850*                                                                         
001860 01  WS-MISCELLANEOUS-FIELDS.                                             
001870     05  WS-USERMIN-STATUS        PIC XX    VALUE SPACES.                 
001880         88  USERMIN-OK                     VALUE '00'.                   
001890         88  USERMIN-END                    VALUE '10'.                   
001900     05  WS-EARNIN-STATUS         PIC XX    VALUE SPACES.                 
001910         88  EARNIN-OK                      VALUE '00'.                   
001920         88  EARNIN-END                     VALUE '10'.                   
001930     05  WS-USERMOUT-STATUS       PIC XX    VALUE SPACES.                 
001940         88  USERMOUT-OK                    VALUE '00'.                   
001950     05  WS-EVENTOUT-STATUS       PIC XX    VALUE SPACES.                 
001960         88  EVENTOUT-OK                    VALUE '00'.                   
001970     05  WS-STATSOUT-STATUS       PIC XX    VALUE SPACES.                 
001980         88  STATSOUT-OK                    VALUE '00'.                   
001990     05  WS-CTLOUT-STATUS         PIC XX    VALUE SPACES.                 
002000         88  CTLOUT-OK                      VALUE '00'.                   
002010     EJECT                                                                
002020*                                                                         
002030*****************************************************************         
002040*    RUN-DATE / RUN-TIMESTAMP WORK AREA FOR THE EVENT LOG       *         
002050*    (NO INTRINSIC FUNCTIONS - ACCEPT FROM DATE/TIME IS USED)   *         
002060*****************************************************************         
002070*                                                                         
002080 01  WS-RUN-DATE-WORK.                                                    
002090     05  WS-RUN-DATE-RAW.                                                 
002100         10  WS-RUN-YY            PIC 9(02).                              
002110         10  WS-RUN-MM            PIC 9(02).                              
002120         10  WS-RUN-DD            PIC 9(02).                              
002130     05  WS-RUN-TIME-RAW.                                                 
002140         10  WS-RUN-HH            PIC 9(02).                              
002150         10  WS-RUN-MIN           PIC 9(02).                              
002160         10  WS-RUN-SS            PIC 9(02).                              
002170         10  FILLER               PIC 9(02).                              
002180     05  WS-RUN-CENTURY           PIC 9(02) VALUE 20.                     
002190     05  WS-RUN-TIMESTAMP-TEXT    PIC X(20) VALUE SPACES.                 
002200*                                                                         
002210 01  WS-RUN-TIMESTAMP-GROUP REDEFINES WS-RUN-TIMESTAMP-TEXT.              
002220     05  WS-RTG-CENTURY           PIC 9(02).                              
002230     05  WS-RTG-YY                PIC 9(02).                              
002240     05  WS-RTG-DASH1             PIC X(01).                              
002250     05  WS-RTG-MM                PIC 9(02).                              
002260     05  WS-RTG-DASH2             PIC X(01).                              
002270     05  WS-RTG-DD                PIC 9(02).                              
002280     05  WS-RTG-TEE               PIC X(01).                              
002290     05  WS-RTG-HH                PIC 9(02).                              
002300     05  WS-RTG-COLON1            PIC X(01).                              
002310     05  WS-RTG-MIN               PIC 9(02).                              
002320     05  WS-RTG-COLON2            PIC X(01).                              
002330     05  WS-RTG-SS                PIC 9(02).                              
002340     05  WS-RTG-ZEE               PIC X(01).                              
002350     EJECT                                                                
002360*                                                                         
002370*****************************************************************         
002380*    PLAYER BALANCE MASTER TABLE (KEYED BY USER-ID)             *         
002390*****************************************************************         
002400*                                                                         
002410 01  WS-USER-MASTER-TABLE.                                                
002420     05  WS-USER-ENTRY OCCURS 1 TO 10000 TIMES                            
002430                       DEPENDING ON WS-USER-COUNT                         
002440                       INDEXED BY WS-USER-IDX.                            
002450         10  WS-USER-ID           PIC X(32).                              
002460         10  WS-USER-BALANCE      PIC S9(09) COMP-3.                      
002470     EJECT                                                                
002480*                                                                         
002490*****************************************************************         
002500*    EVENT-TYPE STATISTICS TABLE                                *         
002510*****************************************************************         
002520*                                                                         
002530 01  WS-EVENT-STATS-TABLE.                                                
002540     05  WS-STATS-ENTRY OCCURS 1 TO 50 TIMES                              
002550                        DEPENDING ON WS-STATS-COUNT                       
002560                        INDEXED BY WS-STATS-IDX.                          
002570         10  WS-STATS-EVENT-TYPE  PIC X(20).                              
002580         10  WS-STATS-COUNT-VAL   PIC 9(07).                              
002590     EJECT                                                                
002600*                                                                         
002610*****************************************************************         
002620*    EARN-TRANSACTION EDIT WORK AREA                            *         
002630*****************************************************************         
002640*                                                                         
002650 01  WS-TRANSACTION-EDIT-WORK.                                            
002660     05  WS-TEW-USER-ID           PIC X(32) VALUE SPACES.                 
002670     05  WS-TEW-AMOUNT            PIC 9(06) COMP-3 VALUE ZEROES.          
002680     05  WS-TEW-REASON            PIC X(40) VALUE SPACES.                 
002690     EJECT                                                                
002700     EJECT                                                                
002710*****************************************************************         
002720*    P R O C E D U R E    D I V I S I O N                       *         
002730*****************************************************************         
002740*                                                                         
002750 PROCEDURE DIVISION.                                                      
002760*                                                                         
002770 P00000-MAINLINE.                                                         
002780*                                                                         
002790     OPEN INPUT  USERMIN                                                  
002800                 EARNIN                                                   
002810          OUTPUT USERMOUT                                                 
002820                 EVENTOUT                                                 
002830                 STATSOUT                                                 
002840                 CTLOUT.                                                  
002850*                                                                         
002860     ACCEPT WS-RUN-DATE-RAW FROM DATE.                                    
002870     ACCEPT WS-RUN-TIME-RAW FROM TIME.                                    
002880*                                                                         
002890     PERFORM P10000-LOAD-USER-MASTER THRU P10000-EXIT                     
002900         UNTIL USERMIN-EOF.                                               
002910*                                                                         
002920     PERFORM P20000-POST-LOOP THRU P20000-EXIT                            
002930         UNTIL EARNIN-EOF.                                                
002940*                                                                         
002950     IF WS-USER-COUNT > 0                                                 
002960         PERFORM P30000-WRITE-USER-MASTER-LOOP THRU P30000-EXIT           
002970             VARYING WS-USER-IDX FROM 1 BY 1                              
002980             UNTIL WS-USER-IDX > WS-USER-COUNT                            
002990     END-IF.                                                              
003000*                                                                         
003010     IF WS-STATS-COUNT > 0                                                
003020         PERFORM P40000-WRITE-EVENT-STATS-LOOP THRU P40000-EXIT           
003030             VARYING WS-STATS-IDX FROM 1 BY 1                             
003040             UNTIL WS-STATS-IDX > WS-STATS-COUNT                          
003050     END-IF.                                                              
003060*                                                                         
003070     PERFORM P50000-WRITE-CONTROL-REPORT THRU P50000-EXIT.                
003080*                                                                         
003090     CLOSE USERMIN                                                        
003100           EARNIN                                                         
003110           USERMOUT                                                       
003120           EVENTOUT                                                       
003130           STATSOUT                                                       
003140           CTLOUT.                                                        
003150*                                                                         
003160     GOBACK.                                                              
003170*                                                                         
003180 P00000-EXIT.                                                             
003190     EXIT.                                                                
003200     EJECT                                                                
003210*****************************************************************         
003220*    PARAGRAPH:  P10000-LOAD-USER-MASTER                        *         
003230*    FUNCTION :  READ THE PLAYER BALANCE MASTER INTO THE        *         
003240*                WORKING-STORAGE TABLE.                         *         
003250*****************************************************************         
003260*                                                                         
003270 P10000-LOAD-USER-MASTER.                                                 
003280*                                                                         
003290     READ USERMIN.                                                        
003300     IF USERMIN-END                                                       
003310         MOVE 'Y' TO WS-USERMIN-EOF-SW                                    
003320         GO TO P10000-EXIT                                                
003330     END-IF.                                                              
003340*                                                                         
003350     ADD 1 TO WS-USER-COUNT.                                              
003360     SET WS-USER-IDX TO WS-USER-COUNT.                                    
003370     MOVE USER-MASTER-USER-ID TO WS-USER-ID (WS-USER-IDX).                
003380     MOVE USER-MASTER-BALANCE TO WS-USER-BALANCE (WS-USER-IDX).           
003390*                                                                         
003400 P10000-EXIT.                                                             
003410     EXIT.                                                                
003420     EJECT                                                                
003430*****************************************************************         
003440*    PARAGRAPH:  P20000-POST-LOOP                                *        
003450*    FUNCTION :  READ AN EARN-TRANSACTION, VALIDATE IT, LOCATE  *         
003460*                OR CREATE THE PLAYER, POST THE BALANCE, AND    *         
003470*                WRITE THE EVENT LOG ROW.                       *         
003480*****************************************************************         
003490*                                                                         
003500 P20000-POST-LOOP.                                                        
003510*                                                                         
003520     READ EARNIN.                                                         
003530     IF EARNIN-END                                                        
003540         MOVE 'Y' TO WS-EARNIN-EOF-SW                                     
003550         GO TO P20000-EXIT                                                
003560     END-IF.                                                              
003570*                                                                         
003580     ADD 1 TO WS-TRANS-READ.                                              
003590     MOVE EARN-TRANSACTION-USER-ID TO WS-TEW-USER-ID.                     
003600     MOVE EARN-TRANSACTION-AMOUNT  TO WS-TEW-AMOUNT.                      
003610     MOVE EARN-TRANSACTION-REASON  TO WS-TEW-REASON.                      
003620*                                                                         
003630     PERFORM P20100-VALIDATE-TRANSACTION THRU P20100-EXIT.                
003640*                                                                         
003650     IF NOT WS-TRANS-VALID                                                
003660         ADD 1 TO WS-TRANS-REJECTED                                       
003670         GO TO P20000-EXIT                                                
003680     END-IF.                                                              
003690*                                                                         
003700     PERFORM P20200-FIND-OR-CREATE-USER THRU P20200-EXIT.                 
003710*                                                                         
003720     ADD WS-TEW-AMOUNT TO WS-USER-BALANCE (WS-SUB1).                      
003730*                                                                         
003740     ADD 1 TO WS-TRANS-APPLIED.                                           
003750     ADD WS-TEW-AMOUNT TO WS-AMOUNT-POSTED.                               
003760*                                                                         
003770     PERFORM P20300-WRITE-EVENT THRU P20300-EXIT.                         
003780*                                                                         
003790     PERFORM P20400-BUMP-EVENT-STATS THRU P20400-EXIT.                    
003800*                                                                         
003810 P20000-EXIT.                                                             
003820     EXIT.                                                                
003830     EJECT                                                                
003840*****************************************************************         
003850*    PARAGRAPH:  P20100-VALIDATE-TRANSACTION                    *         
003860*    FUNCTION :  REJECT AMOUNT OUTSIDE 1-100000 OR A BLANK      *         
003870*                USER-ID.                                       *         
003880*****************************************************************         
003890*                                                                         
003900 P20100-VALIDATE-TRANSACTION.                                             
003910*                                                                         
003920     MOVE 'Y' TO WS-VALID-SW.                                             
003930*                                                                         
003940     IF WS-TEW-USER-ID = SPACES                                           
003950         MOVE 'N' TO WS-VALID-SW                                          
003960     END-IF.                                                              
003970*                                                                         
003980     IF WS-TEW-AMOUNT < 1 OR WS-TEW-AMOUNT > 100000                       
003990         MOVE 'N' TO WS-VALID-SW                                          
004000     END-IF.                                                              
004010*                                                                         
004020 P20100-EXIT.                                                             
004030     EXIT.                                                                
004040     EJECT                                                                
004050*****************************************************************         
004060*    PARAGRAPH:  P20200-FIND-OR-CREATE-USER                     *         
004070*    FUNCTION :  RETURN IN WS-SUB1 THE SUBSCRIPT OF THE USER'S  *         
004080*                ROW IN WS-USER-MASTER-TABLE, ADDING A ZERO-    *         
004090*                BALANCE ROW WHEN THE USER IS NOT ON FILE.      *         
004100*****************************************************************         
004110*                                                                         
004120 P20200-FIND-OR-CREATE-USER.                                              
004130*                                                                         
004140     MOVE 'N' TO WS-FOUND-SW.                                             
004150     MOVE ZEROS TO WS-SUB1.                                               
004160*                                                                         
004170     IF WS-USER-COUNT > 0                                                 
004180         PERFORM P20210-SCAN-USER THRU P20210-EXIT                        
004190             VARYING WS-SUB2 FROM 1 BY 1                                  
004200             UNTIL WS-SUB2 > WS-USER-COUNT                                
004210                OR WS-FOUND                                               
004220     END-IF.                                                              
004230*                                                                         
004240     IF NOT WS-FOUND                                                      
004250         ADD 1 TO WS-USER-COUNT                                           
004260         MOVE WS-USER-COUNT TO WS-SUB1                                    
004270         SET WS-USER-IDX TO WS-USER-COUNT                                 
004280         MOVE WS-TEW-USER-ID TO WS-USER-ID (WS-USER-IDX)                  
004290         MOVE ZEROES TO WS-USER-BALANCE (WS-USER-IDX)                     
004300         ADD 1 TO WS-USERS-CREATED                                        
004310     END-IF.                                                              
004320*                                                                         
004330 P20200-EXIT.                                                             
004340     EXIT.                                                                
004350*                                                                         
004360 P20210-SCAN-USER.                                                        
004370*                                                                         
004380     IF WS-USER-ID (WS-SUB2) = WS-TEW-USER-ID                             
004390         MOVE 'Y' TO WS-FOUND-SW                                          
004400         MOVE WS-SUB2 TO WS-SUB1                                          
004410     END-IF.                                                              
004420*                                                                         
004430 P20210-EXIT.                                                             
004440     EXIT.                                                                
004450     EJECT                                                                
004460*****************************************************************         
004470*    PARAGRAPH:  P20300-WRITE-EVENT                              *        
004480*    FUNCTION :  APPEND ONE EVENT-LOG-RECORD FOR THE APPLIED    *         
004490*                TRANSACTION.  EVENT-ID IS A RUN-LONG SEQUENCE. *         
004500*****************************************************************         
004510*                                                                         
004520 P20300-WRITE-EVENT.                                                      
004530*                                                                         
004540     ADD 1 TO WS-NEXT-EVENT-ID.                                           
004550*                                                                         
004560     PERFORM P20310-BUILD-RUN-TIMESTAMP THRU P20310-EXIT.                 
004570*                                                                         
004580     MOVE WS-NEXT-EVENT-ID         TO EVENT-LOG-EVENT-ID.                 
004590     MOVE WS-TEW-USER-ID           TO EVENT-LOG-USER-ID.                  
004600     MOVE 'earn'                   TO EVENT-LOG-EVENT-TYPE.               
004610     MOVE WS-RUN-TIMESTAMP-TEXT    TO EVENT-LOG-TS-UTC.                   
004620     MOVE WS-TEW-REASON            TO EVENT-LOG-META.                     
004630     WRITE EVENT-LOG-RECORD.                                              
004640*                                                                         
004650 P20300-EXIT.                                                             
004660     EXIT.                                                                
004670     EJECT                                                                
004680*****************************************************************         
004690*    PARAGRAPH:  P20310-BUILD-RUN-TIMESTAMP                      *        
004700*    FUNCTION :  BUILD AN ISO-8601 UTC TIMESTAMP TEXT FIELD     *         
004710*                FROM ACCEPT FROM DATE/TIME (NO INTRINSIC       *         
004720*                FUNCTIONS USED).  THE SYSTEM CLOCK IS TREATED  *         
004730*                AS UTC FOR THIS BATCH RUN.                     *         
004740*****************************************************************         
004750*                                                                         
004760 P20310-BUILD-RUN-TIMESTAMP.                                              
004770*                                                                         
004780     MOVE WS-RUN-CENTURY TO WS-RTG-CENTURY.                               
004790     MOVE WS-RUN-YY      TO WS-RTG-YY.                                    
004800     MOVE '-'            TO WS-RTG-DASH1.                                 
004810     MOVE WS-RUN-MM      TO WS-RTG-MM.                                    
004820     MOVE '-'            TO WS-RTG-DASH2.                                 
004830     MOVE WS-RUN-DD      TO WS-RTG-DD.                                    
004840     MOVE 'T'            TO WS-RTG-TEE.                                   
004850     MOVE WS-RUN-HH      TO WS-RTG-HH.                                    
004860     MOVE ':'            TO WS-RTG-COLON1.                                
004870     MOVE WS-RUN-MIN     TO WS-RTG-MIN.                                   
004880     MOVE ':'            TO WS-RTG-COLON2.                                
004890     MOVE WS-RUN-SS      TO WS-RTG-SS.                                    
004900     MOVE 'Z'            TO WS-RTG-ZEE.                                   
004910*                                                                         
004920 P20310-EXIT.                                                             
004930     EXIT.                                                                
004940     EJECT                                                                
004950*****************************************************************         
004960*    PARAGRAPH:  P20400-BUMP-EVENT-STATS                         *        
004970*    FUNCTION :  INCREMENT THE EVENT-TYPE COUNT FOR 'earn',     *         
004980*                ADDING A NEW ROW IF THIS IS THE FIRST ONE.     *         
004990*****************************************************************         
005000*                                                                         
005010 P20400-BUMP-EVENT-STATS.                                                 
005020*                                                                         
005030     MOVE 'N' TO WS-FOUND-SW.                                             
005040*                                                                         
005050     IF WS-STATS-COUNT > 0                                                
005060         PERFORM P20410-SCAN-STATS THRU P20410-EXIT                       
005070             VARYING WS-SUB2 FROM 1 BY 1                                  
005080             UNTIL WS-SUB2 > WS-STATS-COUNT                               
005090                OR WS-FOUND                                               
005100     END-IF.                                                              
005110*                                                                         
005120     IF WS-FOUND                                                          
005130         ADD 1 TO WS-STATS-COUNT-VAL (WS-SUB2)                            
005140     ELSE                                                                 
005150         ADD 1 TO WS-STATS-COUNT                                          
005160         SET WS-STATS-IDX TO WS-STATS-COUNT                               
005170         MOVE 'earn' TO WS-STATS-EVENT-TYPE (WS-STATS-IDX)                
005180         MOVE 1      TO WS-STATS-COUNT-VAL (WS-STATS-IDX)                 
005190     END-IF.                                                              
005200*                                                                         
005210 P20400-EXIT.                                                             
005220     EXIT.                                                                
005230*                                                                         
005240 P20410-SCAN-STATS.                                                       
005250*                                                                         
005260     IF WS-STATS-EVENT-TYPE (WS-SUB2) = 'earn'                            
005270         MOVE 'Y' TO WS-FOUND-SW                                          
005280     END-IF.                                                              
005290*                                                                         
005300 P20410-EXIT.                                                             
005310     EXIT.                                                                
005320     EJECT                                                                
005330*****************************************************************         
005340*    PARAGRAPH:  P30000-WRITE-USER-MASTER-LOOP                  *         
005350*    FUNCTION :  REWRITE THE PLAYER BALANCE MASTER FROM THE     *         
005360*                UPDATED WORKING-STORAGE TABLE.                 *         
005370*****************************************************************         
005380*                                                                         
005390 P30000-WRITE-USER-MASTER-LOOP.                                           
005400*                                                                         
005410     MOVE SPACES TO USER-MASTER-OUT-ALPHA.                                
005420     MOVE WS-USER-ID (WS-USER-IDX)      TO                                
005430                             USER-MASTER-OUT-USER-ID.                     
005440     MOVE WS-USER-BALANCE (WS-USER-IDX) TO                                
005450                             USER-MASTER-OUT-BALANCE.                     
005460     WRITE USER-MASTER-OUT-RECORD.                                        
005470*                                                                         
005480 P30000-EXIT.                                                             
005490     EXIT.                                                                
005500     EJECT                                                                
005510*****************************************************************         
005520*    PARAGRAPH:  P40000-WRITE-EVENT-STATS-LOOP                  *         
005530*    FUNCTION :  WRITE THE EVENT-TYPE STATISTICS TABLE.         *         
005540*****************************************************************         
005550*                                                                         
005560 P40000-WRITE-EVENT-STATS-LOOP.                                           
005570*                                                                         
005580     MOVE SPACES TO EVENT-STATS-OUT-ALPHA.                                
005590     MOVE WS-STATS-EVENT-TYPE (WS-STATS-IDX) TO                           
005600                             EVENT-STATS-OUT-EVENT-TYPE.                  
005610     MOVE WS-STATS-COUNT-VAL (WS-STATS-IDX)  TO                           
005620                             EVENT-STATS-OUT-COUNT.                       
005630     WRITE EVENT-STATS-OUT-RECORD.                                        
005640*                                                                         
005650 P40000-EXIT.                                                             
005660     EXIT.                                                                
005670     EJECT                                                                
005680*****************************************************************         
005690*    PARAGRAPH:  P50000-WRITE-CONTROL-REPORT                     *        
005700*    FUNCTION :  WRITE THE LEDGER CONTROL REPORT RECORD WITH    *         
005710*                THIS RUN'S TRANSACTION AND POSTING TOTALS.     *         
005720*****************************************************************         
005730*                                                                         
005740 P50000-WRITE-CONTROL-REPORT.                                             
005750*                                                                         
005760     MOVE WS-TRANS-READ     TO LEDGER-CONTROL-TRANS-READ.                 
005770     MOVE WS-TRANS-APPLIED  TO LEDGER-CONTROL-TRANS-APPLIED.              
005780     MOVE WS-TRANS-REJECTED TO LEDGER-CONTROL-TRANS-REJECTED.             
005790     MOVE WS-USERS-CREATED  TO LEDGER-CONTROL-USERS-CREATED.              
005800     MOVE WS-AMOUNT-POSTED  TO LEDGER-CONTROL-AMOUNT-POSTED.              
005810     WRITE LEDGER-CONTROL-RECORD.                                         
005820*                                                                         
005830 P50000-EXIT.                                                             
005840     EXIT.                                                                
