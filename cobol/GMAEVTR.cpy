000100******************************************************************        
000110* LEDGER EVENT LOG RECORD -- LINE SEQUENTIAL                     *        
000120* ONE EVENT-LOG-RECORD IS WRITTEN BY GMAB50 FOR EVERY APPLIED    *        
000130* EARN TRANSACTION.  THE END-OF-JOB EVENT-TYPE ROLL-UP IS KEPT   *        
000140* IN A SEPARATE HAND-BUILT RECORD IN GMAB50 ITSELF -- SEE        *        
000150* EVENT-STATS-OUT-RECORD UNDER FD STATSOUT.                      *        
000160******************************************************************        
000170 01  EVENT-LOG-RECORD.                                                    
000180     05  EVENT-LOG-EVENT-ID      PIC 9(09).                               
000190     05  EVENT-LOG-USER-ID       PIC X(32).                               
000200     05  EVENT-LOG-EVENT-TYPE    PIC X(20).                               
000210     05  EVENT-LOG-TS-UTC        PIC X(20).                               
000220     05  EVENT-LOG-META          PIC X(40).                               
000230     05  FILLER                  PIC X(06).                               
